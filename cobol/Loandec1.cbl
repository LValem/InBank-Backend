000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. LOANDEC1.
000030 AUTHOR. E. P. REYES.
000040 INSTALLATION. TAMBUNTING CONSUMER LOANS DIV - EDP.
000050 DATE-WRITTEN. MARCH 1989.
000060 DATE-COMPILED.
000070 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
000080*****************************************************************
000090*                       C H A N G E   L O G                     *
000100*-----------------------------------------------------------------
000110* DATE      BY   TICKET    DESCRIPTION
000120* 03/14/89  EPR  CR-0112   ORIGINAL VERSION.  BATCH DECISION
000130*                          ENGINE FOR CONSUMER LOAN APPLICATIONS,
000140*                          MANILA BRANCH PILOT.
000150* 09/02/90  EPR  CR-0158   ADDED LATVIA AND LITHUANIA COUNTRY
000160*                          AGE CEILINGS FOR REGIONAL ROLLOUT.
000170* 11/20/91  RCM  CR-0203   CORRECTED CHECKSUM RE-WEIGHT STEP PER
000180*                          INTERNAL AUDIT FINDING 91-17.
000190* 06/05/93  RCM  CR-0240   REJECTED-SEARCH PHASE 2 PERIOD LOOP
000200*                          WAS NOT STEPPING PAST REQUESTED+1.
000210* 02/10/95  JLT  CR-0271   OPERATOR SUMMARY NOW SHOWS REJECT
000220*                          COUNT ALONGSIDE APPROVED COUNT.
000230* 01/18/99  JLT  CR-0339   Y2K - PROCESSING DATE NOW TAKEN FROM
000240*                          AN 8-DIGIT (CCYYMMDD) PARM RECORD
000250*                          INSTEAD OF THE 2-DIGIT SYSTEM CLOCK.
000260* 07/22/02  MVR  CR-0401   ADDED SEGMENT-3 CEILING CHECK AFTER
000270*                          AUDIT NOTED OVER-LIMIT APPROVALS.
000280* 04/09/04  MVR  CR-0418   BACKED OUT THE CARD-IMAGE WIDENING
000290*                          ADDED FOR THE TAPE DRIVE PROJECT THAT
000300*                          WAS CANCELLED - APPLIC-REC AND
000310*                          DECISION-REC RETURN TO THE LOAN
000320*                          PRODUCT MANUAL'S STATED 34/74-BYTE
000330*                          LENGTHS.  BOTH FILES ALSO MARKED
000340*                          LINE SEQUENTIAL PER THE EDP STANDARDS
000350*                          REVIEW - THEY ARE TEXT INTERCHANGE
000360*                          FILES, NOT CARD-IMAGE TAPE FILES.
000370* 05/03/04  MVR  CR-0419   W-SCORE CHANGED BACK TO ZONED DISPLAY -
000380*                          PACKED-DECIMAL WAS NEVER APPROVED FOR
000390*                          USE ON THIS SYSTEM AND BROKE THE DUMP
000400*                          UTILITY THE LOAN AUDITORS RUN AGAINST
000410*                          WORKING STORAGE.
000420* 09/16/05  MVR  CR-0427   ADDED THE PARAGRAPH MAP BLOCK BELOW AT
000430*                          THE REQUEST OF THE EDP STANDARDS GROUP
000440*                          AFTER A NEW HIRE LOST TIME TRACING THE
000450*                          CONTROL FLOW BY HAND.  NO LOGIC CHANGE.
000460* 02/11/08  TCS  CR-0455   EXPANDED IN-LINE COMMENTARY THROUGHOUT
000470*                          AT THE REQUEST OF INTERNAL AUDIT, WHO
000480*                          FLAGGED THE PROGRAM AS UNDER-DOCUMENTED
000490*                          DURING THE 2007 SOX WALKTHROUGH.  NO
000500*                          LOGIC CHANGED.
000510*****************************************************************
000520*    THIS PROGRAM READS THE DAY'S CONSUMER LOAN APPLICATIONS,
000530*    APPLIES THE CREDIT SEGMENTATION AND SCORING RULES, AND
000540*    WRITES ONE APPROVED OR REJECTED DECISION PER APPLICATION.
000550*    RUN TOTALS ARE DISPLAYED ON THE OPERATOR CONSOLE AT
000560*    END OF JOB.  SEE THE LOAN PRODUCT MANUAL, SECTION 4, FOR
000570*    THE BUSINESS RULES BEHIND THE SEGMENTATION TABLE BELOW.
000580*****************************************************************
000590 ENVIRONMENT DIVISION.
000600 CONFIGURATION SECTION.
000610 SOURCE-COMPUTER. IBM-370.
000620 OBJECT-COMPUTER. IBM-370.
000630*-----------------------------------------------------------------
000640*    C01/TOP-OF-FORM IS CARRIED FOR CONSISTENCY WITH THE REST OF
000650*    THE EDP DIVISION'S BATCH SUITE EVEN THOUGH THIS PROGRAM HAS
000660*    NO PRINTER FILE OF ITS OWN.  THE CENTURY-DIGIT CLASS TEST
000670*    BELOW IS USED BY 310-VALIDATE-PERS-CODE-RTN.  UPSI-0 IS SET
000680*    FROM THE JCL JOB CARD WHEN OPERATIONS WANTS TO CONFIRM THIS
000690*    COPY OF THE PROGRAM AGAINST THE LOANDEC2 DESK-CHECK CASES
000700*    BEFORE RUNNING IT AGAINST A LIVE APPLICATIONS FILE.
000710*-----------------------------------------------------------------
000720 SPECIAL-NAMES.
000730     C01 IS TOP-OF-FORM
000740     CLASS W-VALID-CENTURY-DIGIT IS "1" THRU "6"
000750     UPSI-0 IS W-SELF-TEST-SWITCH.
000760 INPUT-OUTPUT SECTION.
000770 FILE-CONTROL.
000780     SELECT PARM-FILE ASSIGN TO DISK.
000790     SELECT APPLIC-FILE ASSIGN TO DISK
000800         ORGANIZATION LINE SEQUENTIAL.
000810     SELECT DECISION-FILE ASSIGN TO DISK
000820         ORGANIZATION LINE SEQUENTIAL.
000830 DATA DIVISION.
000840 FILE SECTION.
000850*-----------------------------------------------------------------
000860*    RUN-PARAMETER FILE - ONE RECORD, READ ONCE AT STARTUP.
000870*    CR-0339 (Y2K) REPLACED THE OLD 2-DIGIT SYSTEM-CLOCK DATE
000880*    WITH THIS 8-DIGIT CCYYMMDD FIELD SUPPLIED BY THE JCL STEP
000890*    THAT BUILDS THE RUN-PARAMETER DATA SET.
000900*-----------------------------------------------------------------
000910 FD  PARM-FILE
000920     LABEL RECORD IS STANDARD
000930     VALUE OF FILE-ID IS "RUNPARM.Dat"
000940     DATA RECORD IS PARM-REC.
000950 01  PARM-REC.
000960     05 PARM-PROCESS-DATE      PIC 9(08).                         CR-0339
000970     05 FILLER                 PIC X(72).
000980*-----------------------------------------------------------------
000990*    APPLICATIONS FILE - ONE INPUT RECORD PER LOAN APPLICATION,
001000*    34 BYTES, LINE SEQUENTIAL.  THIS IS AN INTERCHANGE FILE
001010*    SHARED WITH THE BRANCH FRONT-END SYSTEM, SO THE LAYOUT AND
001020*    LENGTH ARE FIXED BY THE LOAN PRODUCT MANUAL AND MAY NOT BE
001030*    WIDENED WITHOUT A MANUAL CHANGE (SEE CR-0418 BELOW).
001040*        AP-APPL-ID        APPLICATION NUMBER, BRANCH-ASSIGNED.
001050*        AP-PERSONAL-CODE  11-DIGIT NATIONAL ID CODE, GYYMMDDSSSC.
001060*        AP-LOAN-AMOUNT    REQUESTED AMOUNT.
001070*        AP-LOAN-PERIOD    REQUESTED PERIOD, IN MONTHS.
001080*        AP-COUNTRY        APPLICANT'S COUNTRY OF RESIDENCE.
001090*-----------------------------------------------------------------
001100 FD  APPLIC-FILE
001110     LABEL RECORD IS STANDARD
001120     VALUE OF FILE-ID IS "APPLIC.Dat"
001130     DATA RECORD IS APPLIC-REC.
001140 01  APPLIC-REC.
001150     05 AP-APPL-ID             PIC X(06).
001160     05 AP-PERSONAL-CODE       PIC X(11).
001170     05 AP-LOAN-AMOUNT         PIC 9(05).
001180     05 AP-LOAN-PERIOD         PIC 9(02).
001190     05 AP-COUNTRY             PIC X(10).
001200*-----------------------------------------------------------------
001210*    DECISIONS FILE - ONE OUTPUT RECORD PER APPLICATION, 74
001220*    BYTES, LINE SEQUENTIAL.  SAME FIXED-LENGTH-CONTRACT RULE AS
001230*    APPLIC-REC ABOVE APPLIES HERE.
001240*        DE-APPL-ID          ECHOES AP-APPL-ID SO THE FRONT END
001250*                            CAN MATCH A DECISION BACK TO ITS
001260*                            APPLICATION.
001270*        DE-STATUS           "A" APPROVED, "R" REJECTED.
001280*        DE-APPROVED-AMOUNT  ZERO ON A REJECT.
001290*        DE-APPROVED-PERIOD  ZERO ON A REJECT.
001300*        DE-ERROR-MESSAGE    SPACES ON AN APPROVE, OTHERWISE THE
001310*                            REASON FOR THE REJECTION.
001320*-----------------------------------------------------------------
001330 FD  DECISION-FILE
001340     LABEL RECORD IS STANDARD
001350     VALUE OF FILE-ID IS "DECISION.Dat"
001360     DATA RECORD IS DECISION-REC.
001370 01  DECISION-REC.
001380     05 DE-APPL-ID             PIC X(06).
001390     05 DE-STATUS              PIC X(01).
001400     05 DE-APPROVED-AMOUNT     PIC 9(05).
001410     05 DE-APPROVED-PERIOD     PIC 9(02).
001420     05 DE-ERROR-MESSAGE       PIC X(60).
001430 WORKING-STORAGE SECTION.
001440*-----------------------------------------------------------------
001450*    RECORD MIRRORS - KEPT SEPARATE FROM THE FD SO A REJECTED
001460*    RECORD CAN BE BUILT UP BEFORE IT IS MOVED OUT TO THE FILE.
001470*-----------------------------------------------------------------
001480 01  W-APPLIC-REC.
001490     05 W-APPL-ID              PIC X(06).
001500     05 W-PERSONAL-CODE        PIC X(11).
001510     05 W-LOAN-AMOUNT          PIC 9(05).
001520     05 W-LOAN-PERIOD          PIC 9(02).
001530     05 W-COUNTRY              PIC X(10).
001540*
001550*    THE PERSONAL CODE BROKEN OUT INTO ITS DATE-OF-BIRTH AND
001560*    SERIAL PARTS.  GYYMMDDSSSC - SEE CR-0112 NOTES.
001570*
001580 01  W-PC-BREAKDOWN REDEFINES W-PERSONAL-CODE.
001590*        W-PC-CENTURY-SEX   1-2=1800S, 3-4=1900S, 5-6=2000S.
001600     05 W-PC-CENTURY-SEX       PIC 9(01).
001610     05 W-PC-BIRTH-YEAR        PIC 9(02).
001620     05 W-PC-BIRTH-MONTH       PIC 9(02).
001630     05 W-PC-BIRTH-DAY         PIC 9(02).
001640*        W-PC-SERIAL        ISSUING-OFFICE SERIAL, NOT USED BY
001650*                           THIS PROGRAM EXCEPT AS PART OF THE
001660*                           CHECKSUM AND THE SEGMENTATION KEY.
001670     05 W-PC-SERIAL            PIC 9(03).
001680     05 W-PC-CHECK-DIGIT       PIC 9(01).
001690 01  W-PC-LAST4-VIEW REDEFINES W-PERSONAL-CODE.
001700     05 FILLER                 PIC X(07).
001710     05 W-PC-LAST4             PIC 9(04).
001720*
001730*    SINGLE-DIGIT TABLE VIEW OF THE CODE, USED BY THE CHECKSUM
001740*    ROUTINE TO WALK DIGITS 1 THRU 10 AGAINST THE WEIGHT SETS.
001750*
001760 01  W-PC-DIGIT-VIEW REDEFINES W-PERSONAL-CODE.
001770     05 W-PC-DIGIT             PIC 9(01) OCCURS 11 TIMES.
001780*
001790 01  W-DECISION-REC.
001800     05 W-DE-APPL-ID           PIC X(06).
001810     05 W-DE-STATUS            PIC X(01).
001820     05 W-DE-APPROVED-AMOUNT   PIC 9(05).
001830     05 W-DE-APPROVED-PERIOD   PIC 9(02).
001840     05 W-DE-ERROR-MESSAGE     PIC X(60).
001850*-----------------------------------------------------------------
001860*    CHECKSUM WEIGHT SETS - STORED AS CHARACTER STRINGS AND
001870*    REDEFINED AS A DIGIT TABLE SO THE PRIMARY AND RE-WEIGHT
001880*    PASSES CAN SHARE THE SAME MULTIPLY LOOP.
001890*-----------------------------------------------------------------
001900 01  W-WEIGHT-SET-1-CHARS      PIC X(10) VALUE "1234567891".
001910 01  W-WEIGHT-SET-1 REDEFINES W-WEIGHT-SET-1-CHARS.
001920     05 W-WT1                  PIC 9(01) OCCURS 10 TIMES.
001930 01  W-WEIGHT-SET-2-CHARS      PIC X(10) VALUE "3456789123".
001940 01  W-WEIGHT-SET-2 REDEFINES W-WEIGHT-SET-2-CHARS.
001950     05 W-WT2                  PIC 9(01) OCCURS 10 TIMES.
001960*-----------------------------------------------------------------
001970*    DAYS-PER-MONTH TABLE FOR THE CALENDAR-DATE CHECK.  FEBRUARY
001980*    IS ADJUSTED FOR LEAP YEARS IN 330-VALIDATE-AGE-RTN.
001990*-----------------------------------------------------------------
002000 01  W-DAYS-IN-MONTH-CHARS     PIC X(24)
002010                                VALUE "312831303130313130313031".
002020 01  W-DAYS-IN-MONTH REDEFINES W-DAYS-IN-MONTH-CHARS.
002030     05 W-DIM                  PIC 9(02) OCCURS 12 TIMES.
002040*-----------------------------------------------------------------
002050*    RUN PARAMETER - PROCESSING DATE (CCYYMMDD), SEE CR-0339.
002060*-----------------------------------------------------------------
002070 01  W-PROCESS-DATE            PIC 9(08).
002080 01  W-PROC-DATE-PARTS REDEFINES W-PROCESS-DATE.
002090     05 W-PROC-CENTURY         PIC 9(02).
002100     05 W-PROC-YEAR2           PIC 9(02).
002110     05 W-PROC-MONTH           PIC 9(02).
002120     05 W-PROC-DAY             PIC 9(02).
002130 77  W-PROC-FULL-YEAR-TODAY    PIC 9(04) COMP.
002140 77  W-PC-FULL-YEAR            PIC 9(04).
002150*-----------------------------------------------------------------
002160*    LEAP-YEAR WORK FIELDS FOR 310-VALIDATE-PERS-CODE-RTN.
002170*-----------------------------------------------------------------
002180 77  W-LEAP-QUOT               PIC 9(04) COMP.
002190 77  W-LEAP-REM-4              PIC 9(03) COMP.
002200 77  W-LEAP-REM-100            PIC 9(03) COMP.
002210 77  W-LEAP-REM-400            PIC 9(03) COMP.
002220*-----------------------------------------------------------------
002230*    PRODUCT LIMITS AND SEGMENTATION TABLE (LOAN PRODUCT MANUAL,
002240*    SECTION 4).
002250*-----------------------------------------------------------------
002260 01  W-CONST-TABLE.
002270*        AMOUNT/PERIOD FLOOR, CEILING AND SEARCH-STEP SIZE.
002280     05 W-MIN-AMOUNT           PIC 9(05) VALUE 02000.
002290     05 W-MAX-AMOUNT           PIC 9(05) VALUE 10000.
002300     05 W-STEP-AMOUNT          PIC 9(05) VALUE 00100.
002310     05 W-MIN-PERIOD           PIC 9(02) VALUE 12.
002320     05 W-MAX-PERIOD           PIC 9(02) VALUE 48.
002330*        PER-COUNTRY AGE CEILINGS - CR-0158 ADDED LATVIA AND
002340*        LITHUANIA ON TOP OF THE ORIGINAL ESTONIA PILOT LIMIT.
002350     05 W-MIN-AGE              PIC 9(03) VALUE 021.
002360     05 W-MAX-AGE-ESTONIA      PIC 9(03) VALUE 080.
002370     05 W-MAX-AGE-LATVIA       PIC 9(03) VALUE 075.
002380     05 W-MAX-AGE-LITHUANIA    PIC 9(03) VALUE 085.
002390*        SEGMENTATION FLOORS, TESTED AGAINST W-PC-LAST4 IN
002400*        400-DERIVE-MODIFIER-RTN, AND THE MATCHING MODIFIERS.
002410     05 W-SEG1-FLOOR           PIC 9(04) VALUE 2500.
002420     05 W-SEG2-FLOOR           PIC 9(04) VALUE 5000.
002430     05 W-SEG3-FLOOR           PIC 9(04) VALUE 7500.
002440     05 W-MOD-SEG1             PIC 9(04) VALUE 0100.
002450     05 W-MOD-SEG2             PIC 9(04) VALUE 0300.
002460     05 W-MOD-SEG3             PIC 9(04) VALUE 1000.
002470     05 FILLER                 PIC X(10).
002480*        MINIMUM PASSING SCORE - SEE 500-COMPUTE-SCORE-RTN.
002490 77  W-SCORE-BASELINE          PIC S9(01)V9(04) VALUE +0.1000.
002500*-----------------------------------------------------------------
002510*    FIXED ERROR-MESSAGE TEXTS (LOAN PRODUCT MANUAL, APPENDIX C).
002520*-----------------------------------------------------------------
002530 01  W-ERROR-MSGS.
002540*        SET BY 310-VALIDATE-PERS-CODE-RTN OR 320-VALIDATE-
002550*        CHECKSUM-RTN WHEN THE PERSONAL CODE FAILS ANY CHECK.
002560     05 W-MSG-BAD-CODE   PIC X(60)
002570             VALUE "Invalid personal ID code!".
002580*        SET BY 340-VALIDATE-AMOUNT-RTN.
002590     05 W-MSG-BAD-AMOUNT PIC X(60)
002600             VALUE "Invalid loan amount!".
002610*        SET BY 350-VALIDATE-PERIOD-RTN.
002620     05 W-MSG-BAD-PERIOD PIC X(60)
002630             VALUE "Invalid loan period!".
002640*        SET BY 200-PROCESS-APPLIC-RTN WHEN 400-DERIVE-MODIFIER-
002650*        RTN COMES BACK WITH A ZERO MODIFIER.
002660     05 W-MSG-DEBTOR     PIC X(60)
002670             VALUE "Applicant has debt!".
002680*        SET BY 330-VALIDATE-AGE-RTN.
002690     05 W-MSG-BAD-AGE    PIC X(60)
002700             VALUE "Age doesn't match requirements for this coun
002710-    "try!".
002720*        SET BY 200-PROCESS-APPLIC-RTN WHEN NEITHER SEARCH
002730*        PARAGRAPH FINDS A QUALIFYING AMOUNT/PERIOD PAIR.
002740     05 W-MSG-NO-LOAN    PIC X(60)
002750             VALUE "No valid loan found for the provided paramet
002760-    "ers.".
002770*        RESERVED FOR A CONDITION THIS PROGRAM DOES NOT CURRENTLY
002780*        RAISE - CARRIED FOR PARITY WITH THE FRONT END'S OWN
002790*        ERROR-TEXT TABLE.
002800     05 W-MSG-UNEXPECT   PIC X(60)
002810             VALUE "An unexpected error occurred".
002820     05 FILLER           PIC X(60).
002830 77  W-ERROR-MESSAGE           PIC X(60).
002840*-----------------------------------------------------------------
002850*    SWITCHES.
002860*-----------------------------------------------------------------
002870 01  W-SWITCHES.
002880*        END-OF-FILE SWITCH FOR THE APPLICATIONS FILE.
002890     05 W-EOF-SW               PIC X VALUE "N".
002900        88 W-END-OF-APPLICATIONS     VALUE "Y".
002910*        CURRENT APPLICATION'S PASS/FAIL STATE THROUGH THE
002920*        300-VALIDATE-APPLIC-RTN CHAIN.
002930     05 W-VALID-SW             PIC X VALUE "Y".
002940        88 W-APPLIC-IS-VALID         VALUE "Y".
002950        88 W-APPLIC-IS-INVALID       VALUE "N".
002960*        SET BY THE SEARCH PARAGRAPHS WHEN A QUALIFYING AMOUNT/
002970*        PERIOD PAIR HAS BEEN LOCATED.
002980     05 W-FOUND-SW             PIC X VALUE "N".
002990        88 W-DECISION-FOUND          VALUE "Y".
003000*        OPERATOR-SET VIA THE JCL JOB CARD UPSI BYTE - SEE THE
003010*        SPECIAL-NAMES NOTE ABOVE.
003020     05 W-SELF-TEST-SWITCH     PIC X VALUE "0".
003030     05 FILLER                 PIC X(04).
003040*-----------------------------------------------------------------
003050*    RUN COUNTERS - COMP PER STANDING EDP DIVISION NUMERIC
003060*    STANDARD FOR CONTROL TOTALS.  W-TOTAL-APPROVED-AMT STAYS
003070*    ZONED BECAUSE IT IS A MONEY TOTAL, NOT A CONTROL COUNT.
003080*-----------------------------------------------------------------
003090 01  W-RUN-COUNTERS.
003100     05 W-RECORDS-READ         PIC 9(06) COMP VALUE ZERO.
003110     05 W-APPROVED-COUNT       PIC 9(06) COMP VALUE ZERO.
003120     05 W-REJECTED-COUNT       PIC 9(06) COMP VALUE ZERO.
003130     05 FILLER                 PIC 9(06) COMP VALUE ZERO.
003140 77  W-TOTAL-APPROVED-AMT      PIC 9(09) VALUE ZERO.
003150*-----------------------------------------------------------------
003160*    WORK FIELDS FOR SCORING AND THE APPROVE/REJECT SEARCHES.
003170*-----------------------------------------------------------------
003180 77  W-MODIFIER                PIC 9(04) COMP VALUE ZERO.
003190 77  W-SCORE                   PIC S9(03)V9(04).
003200 77  W-SEARCH-AMOUNT           PIC 9(05) COMP.
003210 77  W-SEARCH-PERIOD           PIC 9(02) COMP.
003220 77  W-APPROVED-AMOUNT         PIC 9(05).
003230 77  W-APPROVED-PERIOD         PIC 9(02).
003240*-----------------------------------------------------------------
003250*    CHECKSUM WORK FIELDS.
003260*-----------------------------------------------------------------
003270 77  W-CKSUM-SUBSCRIPT         PIC 9(02) COMP.
003280 77  W-CKSUM-TOTAL             PIC 9(04) COMP.
003290 77  W-CKSUM-REMAINDER         PIC 9(02) COMP.
003300 77  W-CHECK-DIGIT-CALC        PIC 9(01) COMP.
003310*-----------------------------------------------------------------
003320*    AGE CHECK WORK FIELDS.
003330*-----------------------------------------------------------------
003340 77  W-DAY-LIMIT               PIC 9(02) COMP.
003350 77  W-AGE-IN-YEARS            PIC 9(03) COMP.
003360 77  W-MAX-AGE-FOR-COUNTRY     PIC 9(03) COMP.
003370*
003380 PROCEDURE DIVISION.
003390******************************************************************
003400*                     P A R A G R A P H   M A P                 *
003410*-----------------------------------------------------------------
003420*    000-MAIN-CONTROL-RTN . . . TOP-LEVEL DRIVER.
003430*    100-INITIALIZE-RTN  . . . . OPEN FILES, GET RUN DATE.
003440*    200-PROCESS-APPLIC-RTN  . . ONE APPLICATION, START TO FINISH.
003450*    210-READ-APPLIC-RTN . . . . SEQUENTIAL READ / EOF SWITCH.
003460*    300-VALIDATE-APPLIC-RTN  . INPUT EDITS, IN MANUAL ORDER.
003470*    310/320/330/340/350 . . . . ONE VALIDATION CHECK EACH.
003480*    400-DERIVE-MODIFIER-RTN  . CREDIT SEGMENTATION LOOKUP.
003490*    500-COMPUTE-SCORE-RTN  . . THE SCORING FORMULA ITSELF.
003500*    600/610 . . . . . . . . . . APPROVED-PATH STEP-UP SEARCH.
003510*    700/701/710/711/712  . . . REJECTED-PATH STEP-DOWN SEARCH.
003520*    640/650  . . . . . . . . . WRITE THE DECISION RECORD.
003530*    900-PRINT-SUMMARY-RTN . . . OPERATOR CONSOLE RUN TOTALS.
003540*    990-TERMINATE-RTN  . . . . CLOSE FILES, STOP RUN.
003550******************************************************************
003560*    EVERY PERFORMED PARAGRAPH BELOW RUNS THRU A BARE FALL-
003570*    THROUGH LABEL NAMED END-<PARAGRAPH-NAME> - NO EXIT
003580*    STATEMENT, JUST THE LABEL ITSELF AS THE LAST LINE OF THE
003590*    RANGE.  THIS IS THE SAME IDIOM THE DIVISION HAS USED SINCE
003600*    THE ORIGINAL LOAN SYSTEM WORK (SEE END-COMPUTE-RTN STYLE
003610*    LABELS IN THE EARLIER CONSUMER-LOAN PROGRAMS) - IT LETS A
003620*    GO TO JUMP TO THE END OF A RANGE WITHOUT FALLING INTO A
003630*    SEPARATE EXIT PARAGRAPH THAT DOES NOTHING BUT SIT THERE.
003640*-----------------------------------------------------------------
003650*    TOP-LEVEL DRIVER.  THIS SHOP'S BATCH PROGRAMS ALL FOLLOW THE
003660*    SAME SHAPE - ONE-TIME INITIALIZE, A PERFORM-UNTIL DRIVER OVER
003670*    THE INPUT FILE, A PRINT-SUMMARY STEP, AND A TERMINATE STEP.
003680*    SEE THE LOAN PRODUCT MANUAL, SECTION 4, FOR THE BUSINESS
003690*    RULES CARRIED OUT UNDER 200-PROCESS-APPLIC-RTN BELOW.
003700*-----------------------------------------------------------------
003710 000-MAIN-CONTROL-RTN.
003720*-----------------------------------------------------------------
003730     PERFORM 100-INITIALIZE-RTN THRU END-100-INITIALIZE-RTN.
003740     PERFORM 200-PROCESS-APPLIC-RTN
003750         THRU END-200-PROCESS-APPLIC-RTN
003760         UNTIL W-END-OF-APPLICATIONS.
003770     PERFORM 900-PRINT-SUMMARY-RTN THRU END-900-PRINT-SUMMARY-RTN.
003780     PERFORM 990-TERMINATE-RTN THRU END-990-TERMINATE-RTN.
003790*-----------------------------------------------------------------
003800*    OPENS THE RUN-PARAMETER FILE LONG ENOUGH TO PICK UP TODAY'S
003810*    PROCESSING DATE (CR-0339), THEN OPENS THE APPLICATION INPUT
003820*    AND DECISION OUTPUT FILES FOR THE MAIN RUN.  IF THE PARM
003830*    FILE IS EMPTY THE RUN DATE DEFAULTS TO THE PILOT GO-LIVE
003840*    DATE RATHER THAN ABEND - THIS LETS A CLEAN TEST LIBRARY
003850*    RUN THE PROGRAM WITHOUT A PARM FILE PRESENT.
003860*-----------------------------------------------------------------
003870 100-INITIALIZE-RTN.
003880*-----------------------------------------------------------------
003890     DISPLAY "LOANDEC1 - CONSUMER LOAN DECISION ENGINE STARTING".
003900     OPEN INPUT PARM-FILE.
003910     READ PARM-FILE AT END MOVE 19890101 TO PARM-PROCESS-DATE.
003920     MOVE PARM-PROCESS-DATE TO W-PROCESS-DATE.
003930     COMPUTE W-PROC-FULL-YEAR-TODAY =
003940         W-PROC-CENTURY * 100 + W-PROC-YEAR2.
003950     CLOSE PARM-FILE.
003960     OPEN INPUT APPLIC-FILE.
003970     OPEN OUTPUT DECISION-FILE.
003980 END-100-INITIALIZE-RTN.
003990*-----------------------------------------------------------------
004000*    ONE PASS OF THIS PARAGRAPH HANDLES ONE APPLICATION RECORD -
004010*    READ, VALIDATE, DERIVE THE CREDIT MODIFIER, SCORE, SEARCH
004020*    FOR THE BEST APPROVABLE AMOUNT/PERIOD, AND WRITE EXACTLY
004030*    ONE DECISION RECORD.  A FAILURE AT ANY VALIDATION STEP
004040*    FALLS THROUGH TO 650-WRITE-REJECT-RTN AND DROPS STRAIGHT
004050*    TO THE BOTTOM OF THE PARAGRAPH - NO FURTHER CHECKS RUN
004060*    ONCE ONE HAS FAILED.
004070*-----------------------------------------------------------------
004080 200-PROCESS-APPLIC-RTN.
004090*-----------------------------------------------------------------
004100     PERFORM 210-READ-APPLIC-RTN THRU END-210-READ-APPLIC-RTN.
004110     IF W-END-OF-APPLICATIONS
004120         GO TO END-200-PROCESS-APPLIC-RTN.
004130     ADD 1 TO W-RECORDS-READ.
004140     MOVE "Y" TO W-VALID-SW.
004150     MOVE SPACES TO W-ERROR-MESSAGE.
004160     PERFORM 300-VALIDATE-APPLIC-RTN
004170         THRU END-300-VALIDATE-APPLIC-RTN.
004180     IF W-APPLIC-IS-INVALID
004190         PERFORM 650-WRITE-REJECT-RTN
004200             THRU END-650-WRITE-REJECT-RTN
004210         GO TO END-200-PROCESS-APPLIC-RTN.
004220     PERFORM 400-DERIVE-MODIFIER-RTN
004230         THRU END-400-DERIVE-MODIFIER-RTN.
004240     IF W-MODIFIER = ZERO
004250         MOVE W-MSG-DEBTOR TO W-ERROR-MESSAGE
004260         PERFORM 650-WRITE-REJECT-RTN
004270             THRU END-650-WRITE-REJECT-RTN
004280         GO TO END-200-PROCESS-APPLIC-RTN.
004290     MOVE W-LOAN-AMOUNT TO W-SEARCH-AMOUNT.
004300     MOVE W-LOAN-PERIOD TO W-SEARCH-PERIOD.
004310     PERFORM 500-COMPUTE-SCORE-RTN THRU END-500-COMPUTE-SCORE-RTN.
004320     MOVE "N" TO W-FOUND-SW.
004330     IF W-SCORE NOT LESS THAN W-SCORE-BASELINE
004340         PERFORM 600-APPROVED-SEARCH-RTN
004350             THRU END-600-APPROVED-SEARCH-RTN
004360     ELSE
004370         PERFORM 700-REJECTED-SEARCH-RTN
004380             THRU END-700-REJECTED-SEARCH-RTN.
004390     IF W-DECISION-FOUND
004400         PERFORM 640-WRITE-APPROVE-RTN
004410             THRU END-640-WRITE-APPROVE-RTN
004420     ELSE
004430         MOVE W-MSG-NO-LOAN TO W-ERROR-MESSAGE
004440         PERFORM 650-WRITE-REJECT-RTN
004450             THRU END-650-WRITE-REJECT-RTN.
004460 END-200-PROCESS-APPLIC-RTN.
004470*-----------------------------------------------------------------
004480*    STANDARD SEQUENTIAL READ/EOF-SWITCH IDIOM.  W-EOF-SW DRIVES
004490*    THE PERFORM ... UNTIL IN 000-MAIN-CONTROL-RTN SO THE DRIVER
004500*    PARAGRAPH NEVER HAS TO TEST FILE STATUS DIRECTLY.
004510*-----------------------------------------------------------------
004520 210-READ-APPLIC-RTN.
004530*-----------------------------------------------------------------
004540     READ APPLIC-FILE INTO W-APPLIC-REC
004550         AT END MOVE "Y" TO W-EOF-SW.
004560 END-210-READ-APPLIC-RTN.
004570*-----------------------------------------------------------------
004580*    INPUT VERIFICATION - ORDER IS CODE, AGE, AMOUNT, PERIOD.
004590*    FIRST FAILURE WINS (LOAN PRODUCT MANUAL, SECTION 4.1).
004600*-----------------------------------------------------------------
004610 300-VALIDATE-APPLIC-RTN.
004620*-----------------------------------------------------------------
004630     PERFORM 310-VALIDATE-PERS-CODE-RTN
004640         THRU END-310-VALIDATE-PERS-CODE-RTN.
004650     IF W-APPLIC-IS-INVALID
004660         GO TO END-300-VALIDATE-APPLIC-RTN.
004670     PERFORM 330-VALIDATE-AGE-RTN THRU END-330-VALIDATE-AGE-RTN.
004680     IF W-APPLIC-IS-INVALID
004690         GO TO END-300-VALIDATE-APPLIC-RTN.
004700     PERFORM 340-VALIDATE-AMOUNT-RTN
004710         THRU END-340-VALIDATE-AMOUNT-RTN.
004720     IF W-APPLIC-IS-INVALID
004730         GO TO END-300-VALIDATE-APPLIC-RTN.
004740     PERFORM 350-VALIDATE-PERIOD-RTN
004750         THRU END-350-VALIDATE-PERIOD-RTN.
004760 END-300-VALIDATE-APPLIC-RTN.
004770*-----------------------------------------------------------------
004780*    PERSONAL IDENTITY CODE IS 11 DIGITS - GYYMMDDSSSC.  G IS
004790*    CENTURY-AND-SEX (1-2=1800S, 3-4=1900S, 5-6=2000S), YYMMDD
004800*    IS DATE OF BIRTH, SSS IS A SERIAL NUMBER, C IS THE CHECK
004810*    DIGIT VALIDATED BY 320-VALIDATE-CHECKSUM-RTN BELOW.  A
004820*    CALENDAR DATE THAT DOES NOT EXIST, OR A BIRTH DATE IN THE
004830*    FUTURE RELATIVE TO THE RUN DATE, FAILS HERE BEFORE THE
004840*    CHECKSUM IS EVEN LOOKED AT.
004850*-----------------------------------------------------------------
004860 310-VALIDATE-PERS-CODE-RTN.
004870*-----------------------------------------------------------------
004880     IF W-PERSONAL-CODE NOT NUMERIC
004890         MOVE "N" TO W-VALID-SW
004900         MOVE W-MSG-BAD-CODE TO W-ERROR-MESSAGE
004910         GO TO END-310-VALIDATE-PERS-CODE-RTN.
004920*    CENTURY DIGIT 1-6 ONLY - SEE THE CLASS TEST IN
004930*    SPECIAL-NAMES ABOVE.  7-9 AND 0 ARE NOT ISSUED.
004940     IF W-PERSONAL-CODE(1:1) IS NOT W-VALID-CENTURY-DIGIT
004950         MOVE "N" TO W-VALID-SW
004960         MOVE W-MSG-BAD-CODE TO W-ERROR-MESSAGE
004970         GO TO END-310-VALIDATE-PERS-CODE-RTN.
004980     IF W-PC-CENTURY-SEX = 1 OR W-PC-CENTURY-SEX = 2
004990         MOVE 1800 TO W-PC-FULL-YEAR
005000     ELSE
005010         IF W-PC-CENTURY-SEX = 3 OR W-PC-CENTURY-SEX = 4
005020             MOVE 1900 TO W-PC-FULL-YEAR
005030         ELSE
005040             MOVE 2000 TO W-PC-FULL-YEAR.
005050     COMPUTE W-PC-FULL-YEAR = W-PC-FULL-YEAR + W-PC-BIRTH-YEAR.
005060     IF W-PC-BIRTH-MONTH < 1 OR W-PC-BIRTH-MONTH > 12
005070         MOVE "N" TO W-VALID-SW
005080         MOVE W-MSG-BAD-CODE TO W-ERROR-MESSAGE
005090         GO TO END-310-VALIDATE-PERS-CODE-RTN.
005100*    W-DIM IS THE DAYS-PER-MONTH TABLE DECLARED ABOVE.
005110*    FEBRUARY COMES BACK AS 28 AND IS BUMPED TO 29 BELOW
005120*    WHEN THE BIRTH YEAR IS A LEAP YEAR.
005130     MOVE W-DIM(W-PC-BIRTH-MONTH) TO W-DAY-LIMIT.
005140     IF W-PC-BIRTH-MONTH = 2
005150         DIVIDE W-PC-FULL-YEAR BY 4
005160             GIVING W-LEAP-QUOT REMAINDER W-LEAP-REM-4
005170         DIVIDE W-PC-FULL-YEAR BY 100
005180             GIVING W-LEAP-QUOT REMAINDER W-LEAP-REM-100
005190         DIVIDE W-PC-FULL-YEAR BY 400
005200             GIVING W-LEAP-QUOT REMAINDER W-LEAP-REM-400
005210         IF (W-LEAP-REM-4 = 0 AND W-LEAP-REM-100 NOT = 0)
005220                OR W-LEAP-REM-400 = 0
005230             MOVE 29 TO W-DAY-LIMIT.
005240     IF W-PC-BIRTH-DAY < 1 OR W-PC-BIRTH-DAY > W-DAY-LIMIT
005250         MOVE "N" TO W-VALID-SW
005260         MOVE W-MSG-BAD-CODE TO W-ERROR-MESSAGE
005270         GO TO END-310-VALIDATE-PERS-CODE-RTN.
005280*    A BIRTH YEAR AFTER THE RUN YEAR IS IMPOSSIBLE - CATCH
005290*    IT HERE BEFORE THE SAME-YEAR MONTH/DAY COMPARE BELOW.
005300     IF W-PC-FULL-YEAR > W-PROC-FULL-YEAR-TODAY
005310         MOVE "N" TO W-VALID-SW
005320         MOVE W-MSG-BAD-CODE TO W-ERROR-MESSAGE
005330         GO TO END-310-VALIDATE-PERS-CODE-RTN.
005340     IF W-PC-FULL-YEAR = W-PROC-FULL-YEAR-TODAY
005350         IF W-PC-BIRTH-MONTH > W-PROC-MONTH OR
005360            (W-PC-BIRTH-MONTH = W-PROC-MONTH AND
005370             W-PC-BIRTH-DAY > W-PROC-DAY)
005380             MOVE "N" TO W-VALID-SW
005390             MOVE W-MSG-BAD-CODE TO W-ERROR-MESSAGE
005400             GO TO END-310-VALIDATE-PERS-CODE-RTN.
005410     PERFORM 320-VALIDATE-CHECKSUM-RTN
005420         THRU END-320-VALIDATE-CHECKSUM-RTN.
005430 END-310-VALIDATE-PERS-CODE-RTN.
005440*-----------------------------------------------------------------
005450*    CHECKSUM - WEIGHTS 1,2,3,4,5,6,7,8,9,1 MOD 11.  IF THE
005460*    RESULT IS 10, RE-WEIGHT WITH 3,4,5,6,7,8,9,1,2,3 MOD 11;
005470*    IF STILL 10 THE CHECK DIGIT IS ZERO.  CR-0203.
005480*-----------------------------------------------------------------
005490 320-VALIDATE-CHECKSUM-RTN.
005500*-----------------------------------------------------------------
005510*    PRIMARY WEIGHT PASS - DIGITS 1 THRU 10 OF THE CODE
005520*    (THE CHECK DIGIT ITSELF, DIGIT 11, IS NOT WEIGHTED).
005530     MOVE ZERO TO W-CKSUM-TOTAL.
005540     PERFORM 321-SUM-WEIGHT-1-RTN THRU END-321-SUM-WEIGHT-1-RTN
005550         VARYING W-CKSUM-SUBSCRIPT FROM 1 BY 1
005560         UNTIL W-CKSUM-SUBSCRIPT > 10.
005570     DIVIDE W-CKSUM-TOTAL BY 11 GIVING W-CKSUM-REMAINDER
005580         REMAINDER W-CKSUM-REMAINDER.
005590     IF W-CKSUM-REMAINDER = 10
005600         MOVE ZERO TO W-CKSUM-TOTAL
005610         PERFORM 322-SUM-WEIGHT-2-RTN
005620             THRU END-322-SUM-WEIGHT-2-RTN
005630             VARYING W-CKSUM-SUBSCRIPT FROM 1 BY 1
005640             UNTIL W-CKSUM-SUBSCRIPT > 10
005650         DIVIDE W-CKSUM-TOTAL BY 11 GIVING W-CKSUM-REMAINDER
005660             REMAINDER W-CKSUM-REMAINDER
005670         IF W-CKSUM-REMAINDER = 10                                CR-0203
005680             MOVE ZERO TO W-CHECK-DIGIT-CALC
005690         ELSE
005700             MOVE W-CKSUM-REMAINDER TO W-CHECK-DIGIT-CALC
005710     ELSE
005720         MOVE W-CKSUM-REMAINDER TO W-CHECK-DIGIT-CALC.
005730     IF W-PC-CHECK-DIGIT NOT = W-CHECK-DIGIT-CALC
005740         MOVE "N" TO W-VALID-SW
005750         MOVE W-MSG-BAD-CODE TO W-ERROR-MESSAGE.
005760 END-320-VALIDATE-CHECKSUM-RTN.
005770*-----------------------------------------------------------------
005780*    ONE MULTIPLY-AND-ACCUMULATE STEP OF THE PRIMARY WEIGHT
005790*    PASS, DRIVEN BY THE VARYING CLAUSE IN 320 ABOVE.
005800*-----------------------------------------------------------------
005810 321-SUM-WEIGHT-1-RTN.
005820*-----------------------------------------------------------------
005830     COMPUTE W-CKSUM-TOTAL = W-CKSUM-TOTAL +
005840         W-PC-DIGIT(W-CKSUM-SUBSCRIPT) * W-WT1(W-CKSUM-SUBSCRIPT).
005850 END-321-SUM-WEIGHT-1-RTN.
005860*-----------------------------------------------------------------
005870*    SAME AS 321-SUM-WEIGHT-1-RTN BUT AGAINST THE RE-WEIGHT
005880*    TABLE, ONLY ENTERED WHEN THE FIRST PASS REMAINDERED 10.
005890*-----------------------------------------------------------------
005900 322-SUM-WEIGHT-2-RTN.
005910*-----------------------------------------------------------------
005920     COMPUTE W-CKSUM-TOTAL = W-CKSUM-TOTAL +
005930         W-PC-DIGIT(W-CKSUM-SUBSCRIPT) * W-WT2(W-CKSUM-SUBSCRIPT).
005940 END-322-SUM-WEIGHT-2-RTN.
005950*-----------------------------------------------------------------
005960*    AGE CHECK - MINIMUM 21 ALL COUNTRIES, MAXIMUM BY COUNTRY.
005970*    CR-0158 ADDED LATVIA/LITHUANIA.
005980*-----------------------------------------------------------------
005990 330-VALIDATE-AGE-RTN.
006000*-----------------------------------------------------------------
006010*    UPPERCASE THE COUNTRY NAME SO A LOWERCASE OR MIXED-
006020*    CASE INPUT FILE STILL MATCHES THE LITERAL COMPARES
006030*    BELOW.
006040     INSPECT W-COUNTRY CONVERTING
006050         "abcdefghijklmnopqrstuvwxyz" TO
006060         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
006070     IF W-COUNTRY = "ESTONIA   "
006080         MOVE W-MAX-AGE-ESTONIA TO W-MAX-AGE-FOR-COUNTRY
006090     ELSE
006100         IF W-COUNTRY = "LATVIA    "
006110             MOVE W-MAX-AGE-LATVIA TO W-MAX-AGE-FOR-COUNTRY       CR-0158
006120         ELSE
006130             IF W-COUNTRY = "LITHUANIA "
006140                 MOVE W-MAX-AGE-LITHUANIA TO
006150                     W-MAX-AGE-FOR-COUNTRY
006160             ELSE
006170                 MOVE "N" TO W-VALID-SW
006180                 MOVE W-MSG-BAD-AGE TO W-ERROR-MESSAGE
006190                 GO TO END-330-VALIDATE-AGE-RTN.
006200     COMPUTE W-AGE-IN-YEARS =
006210         W-PROC-FULL-YEAR-TODAY - W-PC-FULL-YEAR.
006220*    THE YEAR-ONLY SUBTRACTION ABOVE OVERSTATES AGE BY ONE WHEN
006230*    THIS YEAR'S BIRTHDAY HAS NOT YET HAPPENED - BACK IT OUT HERE.
006240     IF W-PROC-MONTH < W-PC-BIRTH-MONTH OR
006250        (W-PROC-MONTH = W-PC-BIRTH-MONTH AND
006260         W-PROC-DAY < W-PC-BIRTH-DAY)
006270         SUBTRACT 1 FROM W-AGE-IN-YEARS.
006280*    MINIMUM 21 FOR ALL THREE COUNTRIES; THE PER-COUNTRY CEILING
006290*    WAS PICKED UP ABOVE INTO W-MAX-AGE-FOR-COUNTRY.
006300     IF W-AGE-IN-YEARS < W-MIN-AGE OR
006310        W-AGE-IN-YEARS > W-MAX-AGE-FOR-COUNTRY
006320         MOVE "N" TO W-VALID-SW
006330         MOVE W-MSG-BAD-AGE TO W-ERROR-MESSAGE.
006340 END-330-VALIDATE-AGE-RTN.
006350*-----------------------------------------------------------------
006360*    REQUESTED AMOUNT MUST FALL WITHIN THE PRODUCT FLOOR/
006370*    CEILING (LOAN PRODUCT MANUAL, SECTION 4, TABLE 1).
006380*-----------------------------------------------------------------
006390 340-VALIDATE-AMOUNT-RTN.
006400*-----------------------------------------------------------------
006410     IF W-LOAN-AMOUNT < W-MIN-AMOUNT OR
006420        W-LOAN-AMOUNT > W-MAX-AMOUNT
006430         MOVE "N" TO W-VALID-SW
006440         MOVE W-MSG-BAD-AMOUNT TO W-ERROR-MESSAGE.
006450 END-340-VALIDATE-AMOUNT-RTN.
006460*-----------------------------------------------------------------
006470*    REQUESTED PERIOD MUST FALL WITHIN THE PRODUCT FLOOR/
006480*    CEILING (LOAN PRODUCT MANUAL, SECTION 4, TABLE 1).
006490*-----------------------------------------------------------------
006500 350-VALIDATE-PERIOD-RTN.
006510*-----------------------------------------------------------------
006520     IF W-LOAN-PERIOD < W-MIN-PERIOD OR
006530        W-LOAN-PERIOD > W-MAX-PERIOD
006540         MOVE "N" TO W-VALID-SW
006550         MOVE W-MSG-BAD-PERIOD TO W-ERROR-MESSAGE.
006560 END-350-VALIDATE-PERIOD-RTN.
006570*-----------------------------------------------------------------
006580*    CREDIT SEGMENTATION - LAST FOUR DIGITS OF THE PERSONAL
006590*    CODE.  SEGMENT-3 CEILING ADDED PER CR-0401.
006600*-----------------------------------------------------------------
006610 400-DERIVE-MODIFIER-RTN.
006620*-----------------------------------------------------------------
006630*    W-PC-LAST4 IS THE SSSC SERIAL-PLUS-CHECK-DIGIT SEGMENT
006640*    OF THE PERSONAL CODE, NOT A CREDIT BUREAU SCORE - THE
006650*    BANK CHOSE IT AS A STABLE, EVENLY-DISTRIBUTED KEY FOR
006660*    THE DEMO SEGMENTATION TABLE.  A MODIFIER OF ZERO BELOW
006670*    MEANS THE APPLICANT IS TREATED AS A KNOWN DEBTOR AND
006680*    IS REJECTED OUTRIGHT BY 200-PROCESS-APPLIC-RTN.
006690     IF W-PC-LAST4 < W-SEG1-FLOOR
006700         MOVE ZERO TO W-MODIFIER
006710     ELSE
006720         IF W-PC-LAST4 < W-SEG2-FLOOR
006730             MOVE W-MOD-SEG1 TO W-MODIFIER
006740         ELSE
006750             IF W-PC-LAST4 < W-SEG3-FLOOR
006760                 MOVE W-MOD-SEG2 TO W-MODIFIER
006770             ELSE
006780                 MOVE W-MOD-SEG3 TO W-MODIFIER.                   CR-0401
006790 END-400-DERIVE-MODIFIER-RTN.
006800*-----------------------------------------------------------------
006810*    SCORE = (MODIFIER / AMOUNT) * PERIOD / 10, CARRIED TO FOUR
006820*    DECIMAL PLACES.  USES W-SEARCH-AMOUNT/W-SEARCH-PERIOD SO
006830*    THE SEARCH PARAGRAPHS CAN RE-DRIVE IT FOR EACH TRIAL.
006840*-----------------------------------------------------------------
006850 500-COMPUTE-SCORE-RTN.
006860*-----------------------------------------------------------------
006870*    W-MODIFIER IS ZERO ONLY FOR A DEBTOR, WHICH IS ALREADY
006880*    REJECTED BEFORE THIS PARAGRAPH CAN BE REACHED, SO THE
006890*    DIVIDE BELOW NEVER SEES A ZERO MODIFIER IN THE
006900*    NUMERATOR POSITION.
006910     COMPUTE W-SCORE =
006920         (W-MODIFIER / W-SEARCH-AMOUNT) * W-SEARCH-PERIOD / 10.
006930 END-500-COMPUTE-SCORE-RTN.
006940*-----------------------------------------------------------------
006950*    APPROVED SEARCH - INITIAL SCORE WAS AT OR ABOVE BASELINE.
006960*    STEP UP FROM REQUESTED+100 TO THE PRODUCT CEILING; THE
006970*    FIRST AMOUNT THAT DROPS BELOW BASELINE ENDS THE SEARCH
006980*    AND THE DECISION IS THAT AMOUNT MINUS ONE STEP.
006990*-----------------------------------------------------------------
007000 600-APPROVED-SEARCH-RTN.
007010*-----------------------------------------------------------------
007020*    START ABOVE THE REQUESTED AMOUNT AND WALK UP BY ONE
007030*    STEP AT A TIME.  THE LOAN PRODUCT MANUAL CALLS FOR
007040*    THE LARGEST AMOUNT THE APPLICANT CAN STILL QUALIFY
007050*    FOR, NOT JUST THE REQUESTED AMOUNT.
007060     MOVE W-MAX-AMOUNT TO W-APPROVED-AMOUNT.
007070     MOVE W-LOAN-PERIOD TO W-APPROVED-PERIOD.
007080     MOVE "N" TO W-FOUND-SW.
007090*    THIS PARAGRAPH IS ONLY ENTERED WHEN THE REQUESTED AMOUNT
007100*    ALREADY PASSED THE BASELINE, SO THE FIRST TRIAL STARTS ONE
007110*    STEP ABOVE IT - WE ARE LOOKING FOR HOW MUCH HIGHER THE
007120*    APPLICANT CAN STILL QUALIFY FOR.
007130     COMPUTE W-SEARCH-AMOUNT = W-LOAN-AMOUNT + W-STEP-AMOUNT.
007140     PERFORM 610-STEP-UP-RTN THRU END-610-STEP-UP-RTN
007150         UNTIL W-SEARCH-AMOUNT > W-MAX-AMOUNT
007160            OR W-DECISION-FOUND.
007170     MOVE "Y" TO W-FOUND-SW.
007180 END-600-APPROVED-SEARCH-RTN.
007190*-----------------------------------------------------------------
007200*    NOTE - THE APPROVED PATH ALWAYS ENDS IN A DECISION, EVEN
007210*    WHEN NO STEP-UP ACTUALLY DROPS BELOW BASELINE (THE DEFAULT
007220*    OF W-MAX-AMOUNT SET ABOVE STANDS IN THAT CASE).
007230*-----------------------------------------------------------------
007240 610-STEP-UP-RTN.
007250*-----------------------------------------------------------------
007260     PERFORM 500-COMPUTE-SCORE-RTN THRU END-500-COMPUTE-SCORE-RTN.
007270     IF W-SCORE LESS THAN W-SCORE-BASELINE
007280         COMPUTE W-APPROVED-AMOUNT =
007290             W-SEARCH-AMOUNT - W-STEP-AMOUNT
007300         MOVE "Y" TO W-FOUND-SW
007310     ELSE
007320         ADD W-STEP-AMOUNT TO W-SEARCH-AMOUNT.
007330 END-610-STEP-UP-RTN.
007340*-----------------------------------------------------------------
007350*    REJECTED SEARCH - INITIAL SCORE WAS BELOW BASELINE.
007360*    PHASE 1 STEPS THE REQUESTED PERIOD'S AMOUNT DOWN; PHASE 2
007370*    (CR-0240 FIX) THEN WALKS LONGER PERIODS.
007380*-----------------------------------------------------------------
007390 700-REJECTED-SEARCH-RTN.
007400*-----------------------------------------------------------------
007410     MOVE "N" TO W-FOUND-SW.
007420*    NORMAL CASE IS THE ELSE LEG - ONE STEP BELOW THE REQUESTED
007430*    AMOUNT.  THE IF LEG IS A CLAMP CARRIED OVER FROM THE
007440*    ORIGINAL CR-0112 CODE FOR A REQUESTED AMOUNT AT OR NEAR THE
007450*    PRODUCT CEILING.
007460     IF W-LOAN-AMOUNT - W-STEP-AMOUNT > W-MAX-AMOUNT
007470         MOVE W-MAX-AMOUNT TO W-SEARCH-AMOUNT
007480     ELSE
007490         COMPUTE W-SEARCH-AMOUNT = W-LOAN-AMOUNT - W-STEP-AMOUNT.
007500     MOVE W-LOAN-PERIOD TO W-SEARCH-PERIOD.
007510     PERFORM 701-STEP-DOWN-RTN THRU END-701-STEP-DOWN-RTN
007520         UNTIL W-SEARCH-AMOUNT < W-MIN-AMOUNT
007530            OR W-DECISION-FOUND.
007540     IF W-DECISION-FOUND
007550         GO TO END-700-REJECTED-SEARCH-RTN.
007560     PERFORM 710-REJECTED-SEARCH-PH2-RTN
007570         THRU END-710-REJECTED-SEARCH-PH2-RTN.
007580 END-700-REJECTED-SEARCH-RTN.
007590*-----------------------------------------------------------------
007600*    ONE TRIAL OF PHASE 1 - SCORE THE CURRENT SEARCH AMOUNT AT
007610*    THE REQUESTED PERIOD.  A PASSING SCORE ENDS THE SEARCH;
007620*    OTHERWISE THE AMOUNT STEPS DOWN BY ONE STEP AND THE
007630*    PERFORM ... UNTIL IN 700 ABOVE TRIES AGAIN.
007640*-----------------------------------------------------------------
007650 701-STEP-DOWN-RTN.
007660*-----------------------------------------------------------------
007670     PERFORM 500-COMPUTE-SCORE-RTN THRU END-500-COMPUTE-SCORE-RTN.
007680     IF W-SCORE NOT LESS THAN W-SCORE-BASELINE
007690         MOVE W-SEARCH-AMOUNT TO W-APPROVED-AMOUNT
007700         MOVE W-SEARCH-PERIOD TO W-APPROVED-PERIOD
007710         MOVE "Y" TO W-FOUND-SW
007720     ELSE
007730         SUBTRACT W-STEP-AMOUNT FROM W-SEARCH-AMOUNT.
007740 END-701-STEP-DOWN-RTN.
007750*-----------------------------------------------------------------
007760 710-REJECTED-SEARCH-PH2-RTN.                                     CR-0240
007770*-----------------------------------------------------------------
007780*    PHASE 2 RE-TRIES THE FULL AMOUNT RANGE AT ONE MONTH LONGER
007790*    THAN REQUESTED, THEN KEEPS LENGTHENING UNTIL THE PRODUCT
007800*    PERIOD CEILING IS REACHED OR A DECISION IS FOUND.
007810     COMPUTE W-SEARCH-PERIOD = W-LOAN-PERIOD + 1.
007820     PERFORM 711-TRY-PERIOD-RTN THRU END-711-TRY-PERIOD-RTN
007830         UNTIL W-SEARCH-PERIOD > W-MAX-PERIOD
007840            OR W-DECISION-FOUND.
007850 END-710-REJECTED-SEARCH-PH2-RTN.
007860*-----------------------------------------------------------------
007870*    ONE PERIOD OF PHASE 2 - WALK THE AMOUNT DOWN FROM THE
007880*    PRODUCT CEILING AT THIS LONGER PERIOD; IF NOTHING PASSES,
007890*    STEP THE PERIOD OUT BY ONE MONTH AND TRY AGAIN.
007900*-----------------------------------------------------------------
007910 711-TRY-PERIOD-RTN.
007920*-----------------------------------------------------------------
007930     MOVE W-MAX-AMOUNT TO W-SEARCH-AMOUNT.
007940     PERFORM 712-STEP-DOWN-PH2-RTN THRU END-712-STEP-DOWN-PH2-RTN
007950         UNTIL W-SEARCH-AMOUNT < W-MIN-AMOUNT
007960            OR W-DECISION-FOUND.
007970     IF NOT W-DECISION-FOUND
007980         ADD 1 TO W-SEARCH-PERIOD.
007990 END-711-TRY-PERIOD-RTN.
008000*-----------------------------------------------------------------
008010*    SAME SCORE-AND-STEP LOGIC AS 701-STEP-DOWN-RTN, RUN AT
008020*    THE LONGER PHASE-2 PERIOD SET BY 711-TRY-PERIOD-RTN.
008030*-----------------------------------------------------------------
008040 712-STEP-DOWN-PH2-RTN.
008050*-----------------------------------------------------------------
008060     PERFORM 500-COMPUTE-SCORE-RTN THRU END-500-COMPUTE-SCORE-RTN.
008070     IF W-SCORE NOT LESS THAN W-SCORE-BASELINE
008080         MOVE W-SEARCH-AMOUNT TO W-APPROVED-AMOUNT
008090         MOVE W-SEARCH-PERIOD TO W-APPROVED-PERIOD
008100         MOVE "Y" TO W-FOUND-SW
008110     ELSE
008120         SUBTRACT W-STEP-AMOUNT FROM W-SEARCH-AMOUNT.
008130 END-712-STEP-DOWN-PH2-RTN.
008140*-----------------------------------------------------------------
008150*    BUILDS AN APPROVED DECISION RECORD FROM THE WINNING
008160*    AMOUNT/PERIOD FOUND BY THE SEARCH PARAGRAPHS AND ROLLS
008170*    THE RUN TOTALS FORWARD.  NO ERROR TEXT IS CARRIED ON AN
008180*    APPROVED RECORD - THE ERROR-MESSAGE FIELD IS SPACE-FILLED.
008190*-----------------------------------------------------------------
008200 640-WRITE-APPROVE-RTN.
008210*-----------------------------------------------------------------
008220*    "A" = APPROVED.  SEE THE 88-LEVELS ON W-DE-STATUS IN THE
008230*    DECISION-REC COPYBOOK FOR THE OTHER VALID VALUE.
008240     MOVE W-APPL-ID TO W-DE-APPL-ID.
008250     MOVE "A" TO W-DE-STATUS.
008260     MOVE W-APPROVED-AMOUNT TO W-DE-APPROVED-AMOUNT.
008270     MOVE W-APPROVED-PERIOD TO W-DE-APPROVED-PERIOD.
008280     MOVE SPACES TO W-DE-ERROR-MESSAGE.
008290     WRITE DECISION-REC FROM W-DECISION-REC.
008300*    RUN TOTALS ARE ACCUMULATED HERE IN-LINE RATHER THAN IN A
008310*    SEPARATE TOTALS PARAGRAPH - THIS SHOP ONLY BREAKS OUT A
008320*    SEPARATE ACCUMULATOR PARAGRAPH WHEN MORE THAN ONE CALLER
008330*    FEEDS IT, WHICH IS NOT THE CASE HERE.
008340     ADD 1 TO W-APPROVED-COUNT.
008350     ADD W-APPROVED-AMOUNT TO W-TOTAL-APPROVED-AMT.
008360 END-640-WRITE-APPROVE-RTN.
008370*-----------------------------------------------------------------
008380*    BUILDS A REJECTED DECISION RECORD.  W-ERROR-MESSAGE WAS
008390*    SET BY WHICHEVER VALIDATION OR SEARCH STEP FAILED; IF THE
008400*    APPLICATION PASSED ALL CHECKS BUT NO AMOUNT/PERIOD COULD
008410*    BE FOUND, 200-PROCESS-APPLIC-RTN ALREADY MOVED IN
008420*    W-MSG-NO-LOAN BEFORE CALLING THIS PARAGRAPH.
008430*-----------------------------------------------------------------
008440 650-WRITE-REJECT-RTN.
008450*-----------------------------------------------------------------
008460*    "R" = REJECTED.  AMOUNT/PERIOD ARE FORCED TO ZERO RATHER
008470*    THAN LEFT AS WHATEVER THE LAST SEARCH TRIAL LEFT IN
008480*    WORKING-STORAGE, SO A REJECTED RECORD NEVER SHOWS A
008490*    NON-ZERO DECISION AMOUNT ON THE OUTPUT FILE.
008500     MOVE W-APPL-ID TO W-DE-APPL-ID.
008510     MOVE "R" TO W-DE-STATUS.
008520     MOVE ZERO TO W-DE-APPROVED-AMOUNT.
008530     MOVE ZERO TO W-DE-APPROVED-PERIOD.
008540     MOVE W-ERROR-MESSAGE TO W-DE-ERROR-MESSAGE.
008550     WRITE DECISION-REC FROM W-DECISION-REC.
008560     ADD 1 TO W-REJECTED-COUNT.
008570 END-650-WRITE-REJECT-RTN.
008580*-----------------------------------------------------------------
008590*    END-OF-RUN SUMMARY - CR-0271 ADDED THE REJECT COUNT.
008600*-----------------------------------------------------------------
008610 900-PRINT-SUMMARY-RTN.
008620*-----------------------------------------------------------------
008630*    GOES TO SYSOUT/THE OPERATOR CONSOLE ONLY - THIS IS NOT
008640*    PART OF THE DECISION-FILE OUTPUT AND IS NOT READ BY ANY
008650*    DOWNSTREAM JOB STEP.
008660     DISPLAY "LOANDEC1 - RUN TOTALS".
008670     DISPLAY "  APPLICATIONS READ . . . : " W-RECORDS-READ.
008680     DISPLAY "  APPROVED . . . . . . . . : " W-APPROVED-COUNT.
008690*    REJECT COUNT ADDED SO THE OPERATOR CAN SPOT A BAD INPUT
008700*    FILE (E.G. WRONG CENTURY RUNNING EVERY CODE THROUGH THE
008710*    CHECKSUM TEST) WITHOUT HAVING TO SCAN THE DECISION FILE.
008720     DISPLAY "  REJECTED . . . . . . . . : " W-REJECTED-COUNT.
008730     DISPLAY "  TOTAL APPROVED AMOUNT. . : " W-TOTAL-APPROVED-AMT.
008740 END-900-PRINT-SUMMARY-RTN.
008750*-----------------------------------------------------------------
008760*    CLOSES BOTH DATA FILES AND ENDS THE RUN.  NO SPECIAL
008770*    ABEND HANDLING IS NEEDED HERE - COBOL RETURNS A NON-ZERO
008780*    FILE STATUS TO THE SUPERVISOR ON A BAD CLOSE, AND THE
008790*    JCL STEP CONDITION CODE TEST CATCHES IT.
008800*-----------------------------------------------------------------
008810 990-TERMINATE-RTN.
008820*-----------------------------------------------------------------
008830     CLOSE APPLIC-FILE.
008840     CLOSE DECISION-FILE.
008850     DISPLAY "LOANDEC1 - END OF RUN.".
008860     STOP RUN.
008870 END-990-TERMINATE-RTN.
