000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. LOANDEC2.
000030 AUTHOR. J. L. TAN.
000040 INSTALLATION. TAMBUNTING CONSUMER LOANS DIV - EDP.
000050 DATE-WRITTEN. FEBRUARY 1999.
000060 DATE-COMPILED.
000070 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
000080*****************************************************************
000090*                       C H A N G E   L O G                     *
000100*-----------------------------------------------------------------
000110* DATE      BY   TICKET    DESCRIPTION
000120* 02/08/99  JLT  CR-0339   ORIGINAL VERSION.  DESK-CHECK RIG FOR
000130*                          THE LOANDEC1 Y2K DATE CHANGE - PROVES
000140*                          THE SCORING AND SEARCH LOGIC AGAINST
000150*                          FOUR KNOWN-ANSWER APPLICATIONS BEFORE
000160*                          EACH LOANDEC1 RELEASE IS PROMOTED.
000170* 06/05/93  RCM  CR-0240   (SEE LOANDEC1 CR-0240) - CASE 2 ADDED
000180*                          TO PROVE THE REJECTED-SEARCH PHASE 2
000190*                          PERIOD STEP FIX.
000200* 07/22/02  MVR  CR-0401   CASE 4 ADDED TO PROVE THE SEGMENT-3
000210*                          SEARCH CEILING FIX.
000220* 04/09/04  MVR  CR-0418   (SEE LOANDEC1 CR-0418) - THE TAPE DRIVE
000230*                          PROJECT WAS CANCELLED BEFORE THIS RIG
000240*                          EVER PICKED UP THE WIDENED LAYOUT, SO
000250*                          NO CHANGE WAS NEEDED HERE.
000260* 05/03/04  MVR  CR-0419   (SEE LOANDEC1 CR-0419) - T-SCORE BACK
000270*                          TO ZONED DISPLAY, NOT PACKED-DECIMAL.
000280*                          RESULT-FILE ALSO MARKED LINE
000290*                          SEQUENTIAL TO MATCH LOANDEC1'S FILES.
000300* 09/16/05  MVR  CR-0427   (SEE LOANDEC1 CR-0427) - NO CHANGE
000310*                          NEEDED HERE, THIS RIG HAD NO
000320*                          GO TO-HEAVY PARAGRAPH MAP CONFUSION.
000330* 02/11/08  TCS  CR-0455   EXPANDED IN-LINE COMMENTARY TO MATCH
000340*                          LOANDEC1'S CR-0455 DOCUMENTATION PASS.
000350*                          NO TEST CASES OR EXPECTED RESULTS
000360*                          CHANGED.
000370* 08/30/11  TCS  CR-0488   INTERNAL AUDIT ASKED WHY THIS RIG HAS
000380*                          NO CASE COVERING PHASE 1 OF THE
000390*                          REJECTED SEARCH - ANSWERED THAT CASE 3
000400*                          ALREADY COVERS IT.  NO CODE CHANGED.
000410*****************************************************************
000420*    THIS PROGRAM IS THE EDP DIVISION'S DESK-CHECK RIG FOR
000430*    LOANDEC1.  IT CARRIES ITS OWN COPY OF THE SCORING AND
000440*    SEARCH LOGIC (PER STANDING SHOP PRACTICE - NO SHARED
000450*    COPYBOOKS BETWEEN PROGRAMS) SO IT CAN BE RUN STAND-ALONE
000460*    ON THE PROGRAMMER'S OWN TEST LIBRARY.  IT IS NOT PART OF
000470*    THE PRODUCTION JOB STREAM.
000480*-----------------------------------------------------------------
000490*    RUN THIS PROGRAM BY HAND AGAINST A COPY OF LOANDEC1'S TEST
000500*    LIBRARY BEFORE EVERY PROMOTION TO PRODUCTION.  A "FAIL" ON
000510*    THE CONSOLE MEANS LOANDEC1 HAS CHANGED BEHAVIOR SINCE THE
000520*    LAST KNOWN-GOOD RELEASE AND MUST NOT BE PROMOTED UNTIL THE
000530*    DISCREPANCY IS EXPLAINED TO THE EDP SUPERVISOR'S
000540*    SATISFACTION.
000550*****************************************************************
000560*    PARAGRAPH CROSS-REFERENCE TO LOANDEC1 - ADDED UNDER CR-0455
000570*    SO A PROGRAMMER CAN JUMP BETWEEN THE TWO SOURCE LISTINGS
000580*    WITHOUT HUNTING.  LEFT-HAND NUMBER IS THIS PROGRAM'S
000590*    PARAGRAPH, RIGHT-HAND NUMBER IS THE LOANDEC1 PARAGRAPH IT
000600*    MIRRORS.  PARAGRAPHS WITH NO LOANDEC1 COUNTERPART ARE
000610*    MARKED "RIG ONLY".
000620*-----------------------------------------------------------------
000630*    000-MAIN-CONTROL-RTN          . . . 100-MAIN-CONTROL-RTN
000640*    100-LOAD-CASES-RTN            . . . RIG ONLY
000650*    200-RUN-CASE-RTN              . . . 200-PROCESS-APPLIC-RTN
000660*    250-GRADE-APPROVED-RTN        . . . RIG ONLY
000670*    260-GRADE-DEBTOR-OR-REJECT-RTN. . . RIG ONLY
000680*    280-WRITE-RESULT-RTN          . . . RIG ONLY
000690*    310-VALIDATE-PERS-CODE-RTN  . 310-VALIDATE-PERS-CODE-RTN
000700*    320-VALIDATE-CHECKSUM-RTN   . 320-VALIDATE-CHECKSUM-RTN
000710*    321/322-SUM-WEIGHT-n-RTN    . 321/322-SUM-WEIGHT-n-RTN
000720*    330-VALIDATE-AGE-RTN        . 330-VALIDATE-AGE-RTN
000730*    400-DERIVE-MODIFIER-RTN     . 400-DERIVE-MODIFIER-RTN
000740*    500-COMPUTE-SCORE-RTN       . 500-COMPUTE-SCORE-RTN
000750*    600-APPROVED-SEARCH-RTN     . 600-APPROVED-SEARCH-RTN
000760*    610-STEP-UP-RTN             . 610-STEP-UP-RTN
000770*    700-REJECTED-SEARCH-RTN     . 700-REJECTED-SEARCH-RTN
000780*    701-STEP-DOWN-RTN           . 701-STEP-DOWN-RTN
000790*    710-REJECTED-SEARCH-PH2-RTN . 710-REJECTED-SEARCH-PH2-RTN
000800*    711-TRY-PERIOD-RTN          . 711-TRY-PERIOD-RTN
000810*    712-STEP-DOWN-PH2-RTN       . 712-STEP-DOWN-PH2-RTN
000820*    900-PRINT-SUMMARY-RTN       . 900-PRINT-SUMMARY-RTN
000830*-----------------------------------------------------------------
000840*    THE "RIG ONLY" PARAGRAPHS EXIST BECAUSE A DESK-CHECK RIG
000850*    HAS TO GRADE AND LOG ITS OWN RESULTS - LOANDEC1 HAS NO
000860*    EQUIVALENT SINCE ITS OUTPUT IS THE DECISION RECORD ITSELF,
000870*    NOT A PASS/FAIL VERDICT ON THAT RECORD.
000880*****************************************************************
000890 ENVIRONMENT DIVISION.
000900 CONFIGURATION SECTION.
000910 SOURCE-COMPUTER. IBM-370.
000920 OBJECT-COMPUTER. IBM-370.
000930*    SAME THREE SPECIAL-NAMES ENTRIES AS LOANDEC1 - SEE THAT
000940*    PROGRAM'S HEADER FOR THE FULL EXPLANATION OF EACH.  T-
000950*    PREFIXED NAMES HERE MIRROR LOANDEC1'S W- PREFIXED ONES
000960*    FIELD FOR FIELD.
000970 SPECIAL-NAMES.
000980     C01 IS TOP-OF-FORM
000990     CLASS T-VALID-CENTURY-DIGIT IS "1" THRU "6"
001000     UPSI-0 IS T-SELF-TEST-SWITCH.
001010 INPUT-OUTPUT SECTION.
001020 FILE-CONTROL.
001030*    ONE OUTPUT FILE ONLY - THIS RIG HAS NO APPLICATION INPUT
001040*    FILE BECAUSE ITS FOUR TEST CASES ARE CODED DIRECTLY INTO
001050*    WORKING-STORAGE BELOW.
001060     SELECT RESULT-FILE ASSIGN TO DISK
001070         ORGANIZATION LINE SEQUENTIAL.
001080 DATA DIVISION.
001090 FILE SECTION.
001100*    PASS/FAIL LOG - ONE LINE PER TEST CASE, READABLE BY THE
001110*    PROGRAMMER WITHOUT ANY SPECIAL UTILITY.
001120 FD  RESULT-FILE
001130     LABEL RECORD IS STANDARD
001140     VALUE OF FILE-ID IS "TESTRES.Dat"
001150     DATA RECORD IS RESULT-REC.
001160 01  RESULT-REC.
001170*        1 THRU 4, MATCHES THE SUBSCRIPT USED AGAINST
001180*        T-CASE-TABLE.
001190     05 RS-CASE-NO             PIC 9(02).
001200*        LITERAL "PASS" OR "FAIL" - SET BY WHICHEVER GRADING
001210*        PARAGRAPH HANDLED THE CASE.
001220     05 RS-PASS-FAIL           PIC X(04).
001230*        FREE-TEXT EXPLANATION - EITHER THE EXPECTED-VS-ACTUAL
001240*        AMOUNT/PERIOD BREAKDOWN OR THE FIXED REJECT-PATH TEXT.
001250     05 RS-REMARKS             PIC X(60).
001260     05 FILLER                 PIC X(12).
001270 WORKING-STORAGE SECTION.
001280*-----------------------------------------------------------------
001290*    FOUR KNOWN-ANSWER APPLICATIONS, ONE PER CREDIT SEGMENT PLUS
001300*    THE DEBTOR CASE, LIFTED FROM THE LOAN PRODUCT MANUAL'S OWN
001310*    WORKED EXAMPLES (SECTION 4, APPENDIX D).
001320*-----------------------------------------------------------------
001330*    CASE 1 - SEGMENT-0 "DEBTOR" PERSONAL CODE (LAST 4 DIGITS
001340*    BELOW T-SEG1-FLOOR), EXPECTED TO BE REJECTED OUTRIGHT BY
001350*    400-DERIVE-MODIFIER-RTN BEFORE EVER REACHING THE SCORING
001360*    FORMULA.
001370 01  T-CASE-1.
001380     05 T-1-PERSONAL-CODE      PIC X(11) VALUE "37605030299".
001390     05 T-1-LOAN-AMOUNT        PIC 9(05) VALUE 04000.
001400     05 T-1-LOAN-PERIOD        PIC 9(02) VALUE 12.
001410     05 T-1-COUNTRY            PIC X(10) VALUE "ESTONIA".
001420     05 T-1-EXP-STATUS         PIC X(01) VALUE "R".
001430     05 T-1-EXP-AMOUNT         PIC 9(05) VALUE ZERO.
001440     05 T-1-EXP-PERIOD         PIC 9(02) VALUE ZERO.
001450     05 FILLER                 PIC X(10).
001460*    CASE 2 - SEGMENT-1 APPLICANT WHOSE INITIAL SCORE FALLS
001470*    BELOW BASELINE, EXERCISING 700-REJECTED-SEARCH-RTN'S
001480*    PHASE 2 PERIOD-LENGTHENING PATH (CR-0240).  EXPECTED
001490*    APPROVAL IS AT A LONGER PERIOD THAN REQUESTED.
001500 01  T-CASE-2.
001510     05 T-2-PERSONAL-CODE      PIC X(11) VALUE "50307172740".
001520     05 T-2-LOAN-AMOUNT        PIC 9(05) VALUE 04000.
001530     05 T-2-LOAN-PERIOD        PIC 9(02) VALUE 12.
001540     05 T-2-COUNTRY            PIC X(10) VALUE "ESTONIA".
001550     05 T-2-EXP-STATUS         PIC X(01) VALUE "A".
001560     05 T-2-EXP-AMOUNT         PIC 9(05) VALUE 02000.
001570     05 T-2-EXP-PERIOD         PIC 9(02) VALUE 20.
001580     05 FILLER                 PIC X(10).
001590*    CASE 3 - SEGMENT-1 APPLICANT WHOSE INITIAL SCORE FALLS
001600*    BELOW BASELINE BUT CLEARS ON PHASE 1 OF THE REJECTED
001610*    SEARCH (A LOWER AMOUNT AT THE SAME REQUESTED PERIOD).
001620 01  T-CASE-3.
001630     05 T-3-PERSONAL-CODE      PIC X(11) VALUE "38411266610".
001640     05 T-3-LOAN-AMOUNT        PIC 9(05) VALUE 04000.
001650     05 T-3-LOAN-PERIOD        PIC 9(02) VALUE 12.
001660     05 T-3-COUNTRY            PIC X(10) VALUE "ESTONIA".
001670     05 T-3-EXP-STATUS         PIC X(01) VALUE "A".
001680     05 T-3-EXP-AMOUNT         PIC 9(05) VALUE 03600.
001690     05 T-3-EXP-PERIOD         PIC 9(02) VALUE 12.
001700     05 FILLER                 PIC X(10).
001710*    CASE 4 - SEGMENT-3 APPLICANT (ADDED PER CR-0401) WHOSE
001720*    INITIAL SCORE CLEARS BASELINE ON THE FIRST TRY, EXERCISING
001730*    600-APPROVED-SEARCH-RTN'S STEP-UP-TO-CEILING PATH.
001740 01  T-CASE-4.
001750     05 T-4-PERSONAL-CODE      PIC X(11) VALUE "35006069515".
001760     05 T-4-LOAN-AMOUNT        PIC 9(05) VALUE 04000.
001770     05 T-4-LOAN-PERIOD        PIC 9(02) VALUE 12.
001780     05 T-4-COUNTRY            PIC X(10) VALUE "ESTONIA".
001790     05 T-4-EXP-STATUS         PIC X(01) VALUE "A".
001800     05 T-4-EXP-AMOUNT         PIC 9(05) VALUE 10000.
001810     05 T-4-EXP-PERIOD         PIC 9(02) VALUE 12.
001820     05 FILLER                 PIC X(10).
001830*-----------------------------------------------------------------
001840*    WORKING TABLE THE FOUR CASES ABOVE ARE LOADED INTO BY
001850*    100-LOAD-CASES-RTN SO 200-RUN-CASE-RTN CAN DRIVE THEM
001860*    ONE SUBSCRIPT AT A TIME THROUGH THE ENGINE LOGIC.
001870*-----------------------------------------------------------------
001880 01  T-CASE-TABLE.
001890*        T-PERSONAL-CODE/T-COUNTRY BELOW ARE ALSO REDEFINED
001900*        BY T-PC-BREAKDOWN AND ITS SIBLINGS FURTHER DOWN, SO
001910*        200-RUN-CASE-RTN CAN MOVE ONE TABLE ENTRY'S CODE INTO
001920*        T-PERSONAL-CODE AND HAVE THE BREAKDOWN VIEWS PICK IT
001930*        UP AUTOMATICALLY.
001940     05 T-CASE-ENTRY OCCURS 4 TIMES.
001950         10 T-PERSONAL-CODE    PIC X(11).
001960         10 T-LOAN-AMOUNT      PIC 9(05).
001970         10 T-LOAN-PERIOD      PIC 9(02).
001980         10 T-COUNTRY          PIC X(10).
001990*            EXPECTED GRADING FIELDS - WHAT 250/260-GRADE-...-RTN
002000*            COMPARE THE ENGINE'S ACTUAL ANSWER AGAINST.
002010         10 T-EXP-STATUS       PIC X(01).
002020         10 T-EXP-AMOUNT       PIC 9(05).
002030         10 T-EXP-PERIOD       PIC 9(02).
002040         10 FILLER             PIC X(10).
002050*-----------------------------------------------------------------
002060*    PERSONAL-CODE BREAKDOWN AND CHECKSUM TABLES - CARRIED HERE
002070*    AS ITS OWN COPY, NOT SHARED WITH LOANDEC1.  SEE LOANDEC1
002080*    CR-0112/CR-0203 NOTES FOR THE ALGORITHM.
002090*-----------------------------------------------------------------
002100*        CENTURY-AND-SEX DIGIT, BIRTH DATE, SERIAL AND CHECK
002110*        DIGIT BROKEN OUT BY POSITION - SEE LOANDEC1'S APPLIC-
002120*        REC COPYBOOK NOTES FOR THE FULL GYYMMDDSSSC LAYOUT.
002130 01  T-PC-BREAKDOWN REDEFINES T-PERSONAL-CODE.
002140     05 T-PC-CENTURY-SEX       PIC 9(01).
002150     05 T-PC-BIRTH-YEAR        PIC 9(02).
002160     05 T-PC-BIRTH-MONTH       PIC 9(02).
002170     05 T-PC-BIRTH-DAY         PIC 9(02).
002180     05 T-PC-SERIAL            PIC 9(03).
002190     05 T-PC-CHECK-DIGIT       PIC 9(01).
002200*        LAST FOUR DIGITS (SERIAL + CHECK DIGIT) USED BY
002210*        400-DERIVE-MODIFIER-RTN FOR CREDIT SEGMENTATION.
002220 01  T-PC-LAST4-VIEW REDEFINES T-PERSONAL-CODE.
002230     05 FILLER                 PIC X(07).
002240     05 T-PC-LAST4             PIC 9(04).
002250*        DIGIT-BY-DIGIT VIEW FOR THE CHECKSUM WEIGHT-AND-SUM
002260*        LOOP IN 320/321/322 BELOW.
002270 01  T-PC-DIGIT-VIEW REDEFINES T-PERSONAL-CODE.
002280     05 T-PC-DIGIT             PIC 9(01) OCCURS 11 TIMES.
002290*        PRIMARY CHECKSUM WEIGHTS, DIGITS 1 THRU 10.
002300 01  T-WEIGHT-SET-1-CHARS      PIC X(10) VALUE "1234567891".
002310 01  T-WEIGHT-SET-1 REDEFINES T-WEIGHT-SET-1-CHARS.
002320     05 T-WT1                  PIC 9(01) OCCURS 10 TIMES.
002330*        RE-WEIGHT TABLE, ONLY USED WHEN THE FIRST PASS
002340*        REMAINDERS 10 - SEE 320-VALIDATE-CHECKSUM-RTN.
002350 01  T-WEIGHT-SET-2-CHARS      PIC X(10) VALUE "3456789123".
002360 01  T-WEIGHT-SET-2 REDEFINES T-WEIGHT-SET-2-CHARS.
002370     05 T-WT2                  PIC 9(01) OCCURS 10 TIMES.
002380*        DAYS-PER-MONTH TABLE (NON-LEAP) FOR THE BIRTH-DATE
002390*        CALENDAR CHECK IN 310-VALIDATE-PERS-CODE-RTN.
002400 01  T-DAYS-IN-MONTH-CHARS     PIC X(24)
002410                                VALUE "312831303130313130313031".
002420 01  T-DAYS-IN-MONTH REDEFINES T-DAYS-IN-MONTH-CHARS.
002430     05 T-DIM                  PIC 9(02) OCCURS 12 TIMES.
002440*-----------------------------------------------------------------
002450*    FIXED RUN DATE FOR THE DESK-CHECK - THE LOAN PRODUCT MANUAL
002460*    EXAMPLES ASSUME A 2026 PROCESSING YEAR.
002470*-----------------------------------------------------------------
002480 01  T-PROCESS-DATE            PIC 9(08) VALUE 20260115.
002490 01  T-PROC-DATE-PARTS REDEFINES T-PROCESS-DATE.
002500     05 T-PROC-CENTURY         PIC 9(02).
002510     05 T-PROC-YEAR2           PIC 9(02).
002520     05 T-PROC-MONTH           PIC 9(02).
002530     05 T-PROC-DAY             PIC 9(02).
002540 77  T-PROC-FULL-YEAR-TODAY    PIC 9(04) COMP.
002550*    BROUGHT OVER FROM LOANDEC1'S 310/330 WORKING STORAGE -
002560*    AGE AND CHECKSUM SCRATCH FIELDS.  ALL COUNTERS, SUBSCRIPTS
002570*    AND REMAINDERS ARE COMP PER STANDING SHOP CONVENTION.
002580 77  T-PC-FULL-YEAR            PIC 9(04).
002590 77  T-LEAP-QUOT               PIC 9(04) COMP.
002600 77  T-LEAP-REM-4              PIC 9(03) COMP.
002610 77  T-LEAP-REM-100            PIC 9(03) COMP.
002620 77  T-LEAP-REM-400            PIC 9(03) COMP.
002630*-----------------------------------------------------------------
002640*    PRODUCT LIMITS - MUST MATCH LOANDEC1'S W-CONST-TABLE.  IF
002650*    THE TWO EVER DRIFT APART THE DESK-CHECK IS PROVING NOTHING.
002660*-----------------------------------------------------------------
002670 01  T-CONST-TABLE.
002680*        AMOUNT/PERIOD FLOOR, CEILING AND SEARCH STEP.
002690     05 T-MIN-AMOUNT           PIC 9(05) VALUE 02000.
002700     05 T-MAX-AMOUNT           PIC 9(05) VALUE 10000.
002710     05 T-STEP-AMOUNT          PIC 9(05) VALUE 00100.
002720     05 T-MIN-PERIOD           PIC 9(02) VALUE 12.
002730     05 T-MAX-PERIOD           PIC 9(02) VALUE 48.
002740*        MINIMUM AGE, ALL COUNTRIES; PER-COUNTRY CEILINGS.
002750     05 T-MIN-AGE              PIC 9(03) VALUE 021.
002760     05 T-MAX-AGE-ESTONIA      PIC 9(03) VALUE 080.
002770     05 T-MAX-AGE-LATVIA       PIC 9(03) VALUE 075.
002780     05 T-MAX-AGE-LITHUANIA    PIC 9(03) VALUE 085.
002790*        CREDIT SEGMENTATION FLOORS AND MATCHING MODIFIERS.
002800     05 T-SEG1-FLOOR           PIC 9(04) VALUE 2500.
002810     05 T-SEG2-FLOOR           PIC 9(04) VALUE 5000.
002820     05 T-SEG3-FLOOR           PIC 9(04) VALUE 7500.
002830     05 T-MOD-SEG1             PIC 9(04) VALUE 0100.
002840     05 T-MOD-SEG2             PIC 9(04) VALUE 0300.
002850     05 T-MOD-SEG3             PIC 9(04) VALUE 1000.
002860     05 FILLER                 PIC X(10).
002870*    SCORE BASELINE AND WORK FIELDS FOR THE SEARCH PARAGRAPHS -
002880*    MUST MATCH LOANDEC1'S W-SCORE-BASELINE EXACTLY OR THIS
002890*    RIG IS GRADING AGAINST THE WRONG CUTOFF.
002900 77  T-SCORE-BASELINE          PIC S9(01)V9(04) VALUE +0.1000.
002910 77  T-MODIFIER                PIC 9(04) COMP VALUE ZERO.
002920 77  T-SCORE                   PIC S9(03)V9(04).
002930 77  T-SEARCH-AMOUNT           PIC 9(05) COMP.
002940 77  T-SEARCH-PERIOD           PIC 9(02) COMP.
002950 77  T-APPROVED-AMOUNT         PIC 9(05).
002960 77  T-APPROVED-PERIOD         PIC 9(02).
002970 77  T-CKSUM-SUBSCRIPT         PIC 9(02) COMP.
002980 77  T-CKSUM-TOTAL             PIC 9(04) COMP.
002990 77  T-CKSUM-REMAINDER         PIC 9(02) COMP.
003000 77  T-CHECK-DIGIT-CALC        PIC 9(01) COMP.
003010 77  T-DAY-LIMIT               PIC 9(02) COMP.
003020 77  T-AGE-IN-YEARS            PIC 9(03) COMP.
003030 77  T-MAX-AGE-FOR-COUNTRY     PIC 9(03) COMP.
003040*-----------------------------------------------------------------
003050*    CASE CONTROL AND TALLY FIELDS.
003060*-----------------------------------------------------------------
003070 01  T-SWITCHES.
003080*        SAME PASS/FAIL-THROUGH-VALIDATION SWITCH AS LOANDEC1'S
003090*        W-VALID-SW.
003100     05 T-VALID-SW             PIC X VALUE "Y".
003110        88 T-APPLIC-IS-VALID        VALUE "Y".
003120        88 T-APPLIC-IS-INVALID      VALUE "N".
003130     05 T-FOUND-SW             PIC X VALUE "N".
003140        88 T-DECISION-FOUND         VALUE "Y".
003150*        NOT ACTED ON ANYWHERE IN THIS RIG - CARRIED ONLY TO
003160*        KEEP THE SPECIAL-NAMES UPSI-0 ENTRY LEGAL, SINCE A
003170*        CONDITION-NAME OR DATA ITEM MUST EXIST FOR IT TO
003180*        MAP TO.
003190     05 T-SELF-TEST-SWITCH     PIC X VALUE "0".
003200     05 FILLER                 PIC X(04).
003210*        DRIVES THE VARYING CLAUSE IN 000-MAIN-CONTROL-RTN AND
003220*        SUBSCRIPTS T-CASE-TABLE THROUGHOUT.
003230 01  T-RUN-COUNTERS.
003240     05 T-CASE-SUB             PIC 9(02) COMP VALUE ZERO.
003250     05 T-PASS-COUNT           PIC 9(02) COMP VALUE ZERO.
003260     05 T-FAIL-COUNT           PIC 9(02) COMP VALUE ZERO.
003270     05 FILLER                 PIC 9(02) COMP VALUE ZERO.
003280*        STAGING AREA FOR ONE OUTPUT LINE BEFORE THE WRITE IN
003290*        280-WRITE-RESULT-RTN - KEPT SEPARATE FROM RESULT-REC
003300*        ITSELF SO THE FD RECORD IS ONLY TOUCHED AT WRITE TIME.
003310 01  T-RESULT-REC-AREA.
003320     05 T-RS-CASE-NO           PIC 9(02).
003330     05 T-RS-PASS-FAIL         PIC X(04).
003340     05 T-RS-REMARKS           PIC X(60).
003350     05 FILLER                 PIC X(12).
003360*
003370 PROCEDURE DIVISION.
003380*-----------------------------------------------------------------
003390*    SAME BARE FALL-THROUGH TERMINATOR IDIOM AS LOANDEC1 - EVERY
003400*    PARAGRAPH RANGE BELOW ENDS AT AN END-<PARAGRAPH-NAME> LABEL
003410*    WITH NO EXIT STATEMENT, SO A GO TO CAN JUMP TO THE END OF
003420*    A RANGE WITHOUT A SEPARATE DO-NOTHING EXIT PARAGRAPH.
003430*-----------------------------------------------------------------
003440*    DRIVER - LOAD THE FOUR CASES, RUN EACH ONE THROUGH THE
003450*    SAME STEPS LOANDEC1 USES, PRINT TOTALS, STOP.  THERE IS NO
003460*    END-OF-FILE LOOP HERE BECAUSE THE CASE COUNT IS FIXED AT
003470*    FOUR AND KNOWN AT COMPILE TIME.
003480*-----------------------------------------------------------------
003490 000-MAIN-CONTROL-RTN.
003500*-----------------------------------------------------------------
003510     DISPLAY "LOANDEC2 - LOANDEC1 DESK-CHECK RIG STARTING".
003520     OPEN OUTPUT RESULT-FILE.
003530*    T-PROCESS-DATE IS A FIXED LITERAL (SEE WORKING-STORAGE
003540*    ABOVE), NOT READ FROM A PARM FILE LIKE LOANDEC1'S
003550*    W-PROCESS-DATE - A DESK-CHECK RIG HAS TO RUN THE SAME
003560*    CASES THE SAME WAY ON ANY DATE, SO THE RUN DATE IS PINNED
003570*    RATHER THAN TAKEN FROM THE SYSTEM CLOCK.
003580     COMPUTE T-PROC-FULL-YEAR-TODAY =
003590         T-PROC-CENTURY * 100 + T-PROC-YEAR2.
003600     PERFORM 100-LOAD-CASES-RTN THRU END-100-LOAD-CASES-RTN.
003610     PERFORM 200-RUN-CASE-RTN THRU END-200-RUN-CASE-RTN
003620         VARYING T-CASE-SUB FROM 1 BY 1
003630         UNTIL T-CASE-SUB > 4.
003640     PERFORM 900-PRINT-SUMMARY-RTN THRU END-900-PRINT-SUMMARY-RTN.
003650     CLOSE RESULT-FILE.
003660     DISPLAY "LOANDEC2 - END OF RUN.".
003670     STOP RUN.
003680*-----------------------------------------------------------------
003690*    MOVES THE FOUR 01-LEVEL TEST CASES CODED ABOVE INTO THE
003700*    T-CASE-TABLE ARRAY SO 200-RUN-CASE-RTN CAN DRIVE THEM ONE
003710*    SUBSCRIPT AT A TIME.  WRITTEN OUT FIELD BY FIELD, CASE BY
003720*    CASE, RATHER THAN AS A LOOP - THERE ARE ONLY FOUR CASES AND
003730*    EACH ONE IS LITERAL DATA, NOT A TABLE TO SEARCH.
003740*-----------------------------------------------------------------
003750 100-LOAD-CASES-RTN.
003760*-----------------------------------------------------------------
003770*    CASE 1 - DEBTOR.
003780     MOVE T-1-PERSONAL-CODE TO T-PERSONAL-CODE(1).
003790     MOVE T-1-LOAN-AMOUNT   TO T-LOAN-AMOUNT(1).
003800     MOVE T-1-LOAN-PERIOD   TO T-LOAN-PERIOD(1).
003810     MOVE T-1-COUNTRY       TO T-COUNTRY(1).
003820     MOVE T-1-EXP-STATUS    TO T-EXP-STATUS(1).
003830     MOVE T-1-EXP-AMOUNT    TO T-EXP-AMOUNT(1).
003840     MOVE T-1-EXP-PERIOD    TO T-EXP-PERIOD(1).
003850*    CASE 2 - REJECTED SEARCH, PHASE 2 (CR-0240).
003860     MOVE T-2-PERSONAL-CODE TO T-PERSONAL-CODE(2).
003870     MOVE T-2-LOAN-AMOUNT   TO T-LOAN-AMOUNT(2).
003880     MOVE T-2-LOAN-PERIOD   TO T-LOAN-PERIOD(2).
003890     MOVE T-2-COUNTRY       TO T-COUNTRY(2).
003900     MOVE T-2-EXP-STATUS    TO T-EXP-STATUS(2).
003910     MOVE T-2-EXP-AMOUNT    TO T-EXP-AMOUNT(2).
003920     MOVE T-2-EXP-PERIOD    TO T-EXP-PERIOD(2).
003930*    CASE 3 - REJECTED SEARCH, PHASE 1.
003940     MOVE T-3-PERSONAL-CODE TO T-PERSONAL-CODE(3).
003950     MOVE T-3-LOAN-AMOUNT   TO T-LOAN-AMOUNT(3).
003960     MOVE T-3-LOAN-PERIOD   TO T-LOAN-PERIOD(3).
003970     MOVE T-3-COUNTRY       TO T-COUNTRY(3).
003980     MOVE T-3-EXP-STATUS    TO T-EXP-STATUS(3).
003990     MOVE T-3-EXP-AMOUNT    TO T-EXP-AMOUNT(3).
004000     MOVE T-3-EXP-PERIOD    TO T-EXP-PERIOD(3).
004010*    CASE 4 - APPROVED SEARCH, SEGMENT-3 (CR-0401).
004020     MOVE T-4-PERSONAL-CODE TO T-PERSONAL-CODE(4).
004030     MOVE T-4-LOAN-AMOUNT   TO T-LOAN-AMOUNT(4).
004040     MOVE T-4-LOAN-PERIOD   TO T-LOAN-PERIOD(4).
004050     MOVE T-4-COUNTRY       TO T-COUNTRY(4).
004060     MOVE T-4-EXP-STATUS    TO T-EXP-STATUS(4).
004070     MOVE T-4-EXP-AMOUNT    TO T-EXP-AMOUNT(4).
004080     MOVE T-4-EXP-PERIOD    TO T-EXP-PERIOD(4).
004090 END-100-LOAD-CASES-RTN.
004100*-----------------------------------------------------------------
004110*    DRIVE ONE CASE THROUGH THE SAME STEPS AS LOANDEC1
004120*    200-PROCESS-APPLIC-RTN, THEN GRADE THE RESULT.  THE CODE/
004130*    VALID/AGE/MODIFIER/SCORE/SEARCH SEQUENCE BELOW MUST STAY
004140*    IN THE SAME ORDER AS LOANDEC1 OR THIS RIG IS NOT ACTUALLY
004150*    PROVING WHAT LOANDEC1 WILL DO.
004160*-----------------------------------------------------------------
004170 200-RUN-CASE-RTN.
004180*-----------------------------------------------------------------
004190*    MOVE THE CURRENT TABLE ENTRY'S CODE AND COUNTRY INTO THE
004200*    STAND-ALONE T-PERSONAL-CODE/T-COUNTRY FIELDS SO THE
004210*    VALIDATION PARAGRAPHS BELOW (AND THEIR REDEFINED BREAKDOWN
004220*    VIEWS) CAN OPERATE ON THEM UNSUBSCRIPTED, EXACTLY AS THEY
004230*    DO IN LOANDEC1 AGAINST APPLIC-REC.
004240     MOVE T-PERSONAL-CODE(T-CASE-SUB) TO T-PERSONAL-CODE.
004250     MOVE T-COUNTRY(T-CASE-SUB)       TO T-COUNTRY.
004260     MOVE "Y" TO T-VALID-SW.
004270     PERFORM 310-VALIDATE-PERS-CODE-RTN
004280         THRU END-310-VALIDATE-PERS-CODE-RTN.
004290*    UNLIKE LOANDEC1, AGE IS ONLY CHECKED WHEN THE CODE ITSELF
004300*    ALREADY PASSED - THIS RIG DOES NOT NEED THE FULL CHAIN OF
004310*    AMOUNT/PERIOD VALIDATION BECAUSE ALL FOUR TEST CASES CARRY
004320*    IN-RANGE AMOUNTS AND PERIODS BY DESIGN.
004330     IF T-APPLIC-IS-VALID
004340         PERFORM 330-VALIDATE-AGE-RTN
004350             THRU END-330-VALIDATE-AGE-RTN.
004360     IF T-APPLIC-IS-INVALID
004370         PERFORM 260-GRADE-DEBTOR-OR-REJECT-RTN
004380             THRU END-260-GRADE-DEBTOR-OR-REJECT-RTN
004390         GO TO END-200-RUN-CASE-RTN.
004400     PERFORM 400-DERIVE-MODIFIER-RTN
004410         THRU END-400-DERIVE-MODIFIER-RTN.
004420*    A ZERO MODIFIER MEANS A DEBTOR - CASE 1 IS EXPECTED TO
004430*    LAND HERE.
004440     IF T-MODIFIER = ZERO
004450         PERFORM 260-GRADE-DEBTOR-OR-REJECT-RTN
004460             THRU END-260-GRADE-DEBTOR-OR-REJECT-RTN
004470         GO TO END-200-RUN-CASE-RTN.
004480*    SCORE THE REQUESTED AMOUNT/PERIOD AS-IS FIRST, EXACTLY AS
004490*    LOANDEC1 DOES, TO DECIDE WHICH SIDE OF THE SEARCH TO ENTER.
004500     MOVE T-LOAN-AMOUNT(T-CASE-SUB) TO T-SEARCH-AMOUNT.
004510     MOVE T-LOAN-PERIOD(T-CASE-SUB) TO T-SEARCH-PERIOD.
004520     PERFORM 500-COMPUTE-SCORE-RTN THRU END-500-COMPUTE-SCORE-RTN.
004530     MOVE "N" TO T-FOUND-SW.
004540     IF T-SCORE NOT LESS THAN T-SCORE-BASELINE
004550         PERFORM 600-APPROVED-SEARCH-RTN
004560             THRU END-600-APPROVED-SEARCH-RTN
004570     ELSE
004580         PERFORM 700-REJECTED-SEARCH-RTN
004590             THRU END-700-REJECTED-SEARCH-RTN.
004600     PERFORM 250-GRADE-APPROVED-RTN
004610         THRU END-250-GRADE-APPROVED-RTN.
004620 END-200-RUN-CASE-RTN.
004630*-----------------------------------------------------------------
004640*    GRADES A CASE THAT CAME BACK THROUGH THE SCORE/SEARCH PATH -
004650*    EXPECTED STATUS MUST BE "A" AND BOTH THE APPROVED AMOUNT AND
004660*    PERIOD MUST MATCH THE TABLE EXACTLY.  THE REMARKS LINE BELOW
004670*    SHOWS BOTH THE EXPECTED AND ACTUAL FIGURES SIDE BY SIDE SO A
004680*    MISMATCH CAN BE READ STRAIGHT OFF THE CONSOLE WITHOUT OPENING
004690*    A DEBUGGER.
004700*-----------------------------------------------------------------
004710 250-GRADE-APPROVED-RTN.
004720*-----------------------------------------------------------------
004730*    CASE NUMBER DOUBLES AS THE TABLE SUBSCRIPT THROUGHOUT THIS
004740*    RIG - THERE IS NO SEPARATE CASE-ID FIELD.
004750     MOVE T-CASE-SUB TO T-RS-CASE-NO.
004760*    ALL THREE CONDITIONS MUST HOLD FOR A PASS - A CASE THAT
004770*    COMES BACK APPROVED AT THE WRONG AMOUNT OR PERIOD IS JUST AS
004780*    MUCH A FAILURE AS ONE THAT COMES BACK REJECTED OUTRIGHT.
004790     IF T-EXP-STATUS(T-CASE-SUB) = "A" AND
004800        T-APPROVED-AMOUNT = T-EXP-AMOUNT(T-CASE-SUB) AND
004810        T-APPROVED-PERIOD = T-EXP-PERIOD(T-CASE-SUB)
004820         MOVE "PASS" TO T-RS-PASS-FAIL
004830         ADD 1 TO T-PASS-COUNT
004840     ELSE
004850         MOVE "FAIL" TO T-RS-PASS-FAIL
004860         ADD 1 TO T-FAIL-COUNT.
004870*    REMARKS LINE IS BUILT BY REFERENCE MODIFICATION RATHER THAN
004880*    STRING, FOLLOWING THE SAME HOUSE HABIT AS THE RECORD LAYOUTS
004890*    ABOVE - FIXED COLUMN POSITIONS, NO VARIABLE-LENGTH BUILDING.
004900     MOVE SPACES TO T-RS-REMARKS.
004910     MOVE "EXPECTED AMOUNT" TO T-RS-REMARKS(1:15).
004920     MOVE T-EXP-AMOUNT(T-CASE-SUB) TO T-RS-REMARKS(17:5).
004930     MOVE "PERIOD" TO T-RS-REMARKS(23:6).
004940     MOVE T-EXP-PERIOD(T-CASE-SUB) TO T-RS-REMARKS(30:2).
004950     MOVE "GOT" TO T-RS-REMARKS(34:3).
004960     MOVE T-APPROVED-AMOUNT TO T-RS-REMARKS(38:5).
004970     MOVE T-APPROVED-PERIOD TO T-RS-REMARKS(44:2).
004980     PERFORM 280-WRITE-RESULT-RTN THRU END-280-WRITE-RESULT-RTN.
004990 END-250-GRADE-APPROVED-RTN.
005000*-----------------------------------------------------------------
005010*    GRADES A CASE THAT WAS TURNED AWAY EITHER BY AGE/CODE
005020*    VALIDATION OR AS A DEBTOR - EXPECTED STATUS MUST BE "R".
005030*    NO AMOUNT/PERIOD COMPARISON APPLIES HERE SINCE A REJECTED
005040*    CASE HAS NO APPROVED FIGURES TO CHECK.
005050*-----------------------------------------------------------------
005060 260-GRADE-DEBTOR-OR-REJECT-RTN.
005070*-----------------------------------------------------------------
005080     MOVE T-CASE-SUB TO T-RS-CASE-NO.
005090     IF T-EXP-STATUS(T-CASE-SUB) = "R"
005100         MOVE "PASS" TO T-RS-PASS-FAIL
005110         ADD 1 TO T-PASS-COUNT
005120     ELSE
005130         MOVE "FAIL" TO T-RS-PASS-FAIL
005140         ADD 1 TO T-FAIL-COUNT.
005150     MOVE "EXPECTED REJECT, GOT REJECT/DEBTOR PATH"
005160         TO T-RS-REMARKS.
005170     PERFORM 280-WRITE-RESULT-RTN THRU END-280-WRITE-RESULT-RTN.
005180 END-260-GRADE-DEBTOR-OR-REJECT-RTN.
005190*-----------------------------------------------------------------
005200*    COMMON WRITE STEP FOR BOTH GRADING PARAGRAPHS - ECHOES THE
005210*    RESULT TO THE CONSOLE AS WELL AS THE RESULT FILE SO A
005220*    PROGRAMMER RUNNING THIS INTERACTIVELY DOES NOT HAVE TO OPEN
005230*    THE OUTPUT FILE JUST TO SEE WHAT HAPPENED.
005240*-----------------------------------------------------------------
005250 280-WRITE-RESULT-RTN.
005260*-----------------------------------------------------------------
005270     DISPLAY "CASE " T-RS-CASE-NO " . . . . . . : " T-RS-PASS-FAIL
005280         " - " T-RS-REMARKS.
005290     MOVE T-RS-CASE-NO   TO RS-CASE-NO.
005300     MOVE T-RS-PASS-FAIL TO RS-PASS-FAIL.
005310     MOVE T-RS-REMARKS   TO RS-REMARKS.
005320     WRITE RESULT-REC FROM T-RESULT-REC-AREA.
005330 END-280-WRITE-RESULT-RTN.
005340*-----------------------------------------------------------------
005350*    PERSONAL-CODE STRUCTURAL CHECK - SEE LOANDEC1 310/320 FOR
005360*    THE PRODUCTION VERSION; KEPT IN STEP WITH IT BY HAND.  NOTE
005370*    THAT THIS RIG DOES NOT BUILD THE W-MSG-BAD-CODE TEXT LOANDEC1
005380*    SETS ON FAILURE - ONLY THE PASS/FAIL SWITCH MATTERS FOR
005390*    GRADING A KNOWN-ANSWER CASE.
005400*-----------------------------------------------------------------
005410 310-VALIDATE-PERS-CODE-RTN.
005420*-----------------------------------------------------------------
005430     IF T-PERSONAL-CODE NOT NUMERIC
005440         MOVE "N" TO T-VALID-SW
005450         GO TO END-310-VALIDATE-PERS-CODE-RTN.
005460*    CENTURY DIGIT CLASS TEST, SAME AS LOANDEC1'S SPECIAL-NAMES
005470*    CLASS CONDITION.
005480     IF T-PERSONAL-CODE(1:1) IS NOT T-VALID-CENTURY-DIGIT
005490         MOVE "N" TO T-VALID-SW
005500         GO TO END-310-VALIDATE-PERS-CODE-RTN.
005510     IF T-PC-CENTURY-SEX = 1 OR T-PC-CENTURY-SEX = 2
005520         MOVE 1800 TO T-PC-FULL-YEAR
005530     ELSE
005540         IF T-PC-CENTURY-SEX = 3 OR T-PC-CENTURY-SEX = 4
005550             MOVE 1900 TO T-PC-FULL-YEAR
005560         ELSE
005570             MOVE 2000 TO T-PC-FULL-YEAR.
005580     COMPUTE T-PC-FULL-YEAR = T-PC-FULL-YEAR + T-PC-BIRTH-YEAR.
005590     IF T-PC-BIRTH-MONTH < 1 OR T-PC-BIRTH-MONTH > 12
005600         MOVE "N" TO T-VALID-SW
005610         GO TO END-310-VALIDATE-PERS-CODE-RTN.
005620*    LEAP-YEAR DAY-LIMIT ADJUSTMENT, IDENTICAL ARITHMETIC TO
005630*    LOANDEC1'S 310-VALIDATE-PERS-CODE-RTN.
005640     MOVE T-DIM(T-PC-BIRTH-MONTH) TO T-DAY-LIMIT.
005650     IF T-PC-BIRTH-MONTH = 2
005660         DIVIDE T-PC-FULL-YEAR BY 4
005670             GIVING T-LEAP-QUOT REMAINDER T-LEAP-REM-4
005680         DIVIDE T-PC-FULL-YEAR BY 100
005690             GIVING T-LEAP-QUOT REMAINDER T-LEAP-REM-100
005700         DIVIDE T-PC-FULL-YEAR BY 400
005710             GIVING T-LEAP-QUOT REMAINDER T-LEAP-REM-400
005720         IF (T-LEAP-REM-4 = 0 AND T-LEAP-REM-100 NOT = 0)
005730                OR T-LEAP-REM-400 = 0
005740             MOVE 29 TO T-DAY-LIMIT.
005750     IF T-PC-BIRTH-DAY < 1 OR T-PC-BIRTH-DAY > T-DAY-LIMIT
005760         MOVE "N" TO T-VALID-SW
005770         GO TO END-310-VALIDATE-PERS-CODE-RTN.
005780     PERFORM 320-VALIDATE-CHECKSUM-RTN
005790         THRU END-320-VALIDATE-CHECKSUM-RTN.
005800 END-310-VALIDATE-PERS-CODE-RTN.
005810*-----------------------------------------------------------------
005820*    TWO-PASS MOD-11 CHECKSUM, SAME ALGORITHM AND RE-WEIGHT RULE
005830*    AS LOANDEC1'S 320-VALIDATE-CHECKSUM-RTN (CR-0203).
005840*-----------------------------------------------------------------
005850 320-VALIDATE-CHECKSUM-RTN.
005860*-----------------------------------------------------------------
005870*    FIRST PASS, WEIGHTS 1-2-3-...-9-1 AGAINST DIGITS 1 THRU 10.
005880     MOVE ZERO TO T-CKSUM-TOTAL.
005890     PERFORM 321-SUM-WEIGHT-1-RTN THRU END-321-SUM-WEIGHT-1-RTN
005900         VARYING T-CKSUM-SUBSCRIPT FROM 1 BY 1
005910         UNTIL T-CKSUM-SUBSCRIPT > 10.
005920     DIVIDE T-CKSUM-TOTAL BY 11 GIVING T-CKSUM-REMAINDER
005930         REMAINDER T-CKSUM-REMAINDER.
005940*    A REMAINDER OF 10 MEANS THE FIRST PASS IS INCONCLUSIVE -
005950*    RE-WEIGHT AND TRY AGAIN WITH THE SECOND TABLE.
005960     IF T-CKSUM-REMAINDER = 10
005970         MOVE ZERO TO T-CKSUM-TOTAL
005980         PERFORM 322-SUM-WEIGHT-2-RTN
005990             THRU END-322-SUM-WEIGHT-2-RTN
006000             VARYING T-CKSUM-SUBSCRIPT FROM 1 BY 1
006010             UNTIL T-CKSUM-SUBSCRIPT > 10
006020         DIVIDE T-CKSUM-TOTAL BY 11 GIVING T-CKSUM-REMAINDER
006030             REMAINDER T-CKSUM-REMAINDER
006040*        A SECOND REMAINDER OF 10 MAPS TO CHECK DIGIT ZERO.
006050         IF T-CKSUM-REMAINDER = 10
006060             MOVE ZERO TO T-CHECK-DIGIT-CALC
006070         ELSE
006080             MOVE T-CKSUM-REMAINDER TO T-CHECK-DIGIT-CALC
006090     ELSE
006100         MOVE T-CKSUM-REMAINDER TO T-CHECK-DIGIT-CALC.
006110     IF T-PC-CHECK-DIGIT NOT = T-CHECK-DIGIT-CALC
006120         MOVE "N" TO T-VALID-SW.
006130 END-320-VALIDATE-CHECKSUM-RTN.
006140*-----------------------------------------------------------------
006150*    ONE WEIGHT-AND-ACCUMULATE STEP, PRIMARY PASS.
006160*-----------------------------------------------------------------
006170 321-SUM-WEIGHT-1-RTN.
006180*-----------------------------------------------------------------
006190     COMPUTE T-CKSUM-TOTAL = T-CKSUM-TOTAL +
006200         T-PC-DIGIT(T-CKSUM-SUBSCRIPT) * T-WT1(T-CKSUM-SUBSCRIPT).
006210 END-321-SUM-WEIGHT-1-RTN.
006220*-----------------------------------------------------------------
006230*    SAME, RE-WEIGHT PASS.
006240*-----------------------------------------------------------------
006250 322-SUM-WEIGHT-2-RTN.
006260*-----------------------------------------------------------------
006270     COMPUTE T-CKSUM-TOTAL = T-CKSUM-TOTAL +
006280         T-PC-DIGIT(T-CKSUM-SUBSCRIPT) * T-WT2(T-CKSUM-SUBSCRIPT).
006290 END-322-SUM-WEIGHT-2-RTN.
006300*-----------------------------------------------------------------
006310*    AGE CHECK, SAME MIN-21/PER-COUNTRY-CEILING RULE AS LOANDEC1
006320*    330-VALIDATE-AGE-RTN (CR-0158).  ALL FOUR TEST CASES USE
006330*    ESTONIA, SO ONLY THE FIRST LEG OF THIS IF IS EXERCISED BY
006340*    THIS PARTICULAR RUN - THE LATVIA/LITHUANIA LEGS ARE CARRIED
006350*    HERE ONLY TO STAY A FAITHFUL COPY OF THE PRODUCTION LOGIC.
006360*-----------------------------------------------------------------
006370 330-VALIDATE-AGE-RTN.
006380*-----------------------------------------------------------------
006390     INSPECT T-COUNTRY CONVERTING
006400         "abcdefghijklmnopqrstuvwxyz" TO
006410         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
006420     IF T-COUNTRY = "ESTONIA   "
006430         MOVE T-MAX-AGE-ESTONIA TO T-MAX-AGE-FOR-COUNTRY
006440     ELSE
006450         IF T-COUNTRY = "LATVIA    "
006460             MOVE T-MAX-AGE-LATVIA TO T-MAX-AGE-FOR-COUNTRY
006470         ELSE
006480             IF T-COUNTRY = "LITHUANIA "
006490                 MOVE T-MAX-AGE-LITHUANIA TO
006500                     T-MAX-AGE-FOR-COUNTRY
006510             ELSE
006520                 MOVE "N" TO T-VALID-SW
006530                 GO TO END-330-VALIDATE-AGE-RTN.
006540*    BIRTHDAY-NOT-YET-REACHED-THIS-YEAR ADJUSTMENT - SAME RULE AS
006550*    LOANDEC1, CARRIED OVER UNCHANGED SINCE THE RULE WAS FIRST
006560*    WRITTEN.
006570     COMPUTE T-AGE-IN-YEARS =
006580         T-PROC-FULL-YEAR-TODAY - T-PC-FULL-YEAR.
006590     IF T-PROC-MONTH < T-PC-BIRTH-MONTH OR
006600        (T-PROC-MONTH = T-PC-BIRTH-MONTH AND
006610         T-PROC-DAY < T-PC-BIRTH-DAY)
006620         SUBTRACT 1 FROM T-AGE-IN-YEARS.
006630     IF T-AGE-IN-YEARS < T-MIN-AGE OR
006640        T-AGE-IN-YEARS > T-MAX-AGE-FOR-COUNTRY
006650         MOVE "N" TO T-VALID-SW.
006660 END-330-VALIDATE-AGE-RTN.
006670*-----------------------------------------------------------------
006680*    CREDIT SEGMENTATION LOOKUP, SAME FOUR-WAY LADDER AS
006690*    LOANDEC1 400-DERIVE-MODIFIER-RTN, SEGMENT-3 CEILING ADDED
006700*    PER CR-0401.  CASE 1'S LAST-4 DIGITS FALL BELOW T-SEG1-FLOOR
006710*    AND SHOULD COME BACK WITH A ZERO MODIFIER; CASE 4'S SHOULD
006720*    LAND IN THE SEGMENT-3 LEG.
006730*-----------------------------------------------------------------
006740 400-DERIVE-MODIFIER-RTN.
006750*-----------------------------------------------------------------
006760     IF T-PC-LAST4 < T-SEG1-FLOOR
006770         MOVE ZERO TO T-MODIFIER
006780     ELSE
006790         IF T-PC-LAST4 < T-SEG2-FLOOR
006800             MOVE T-MOD-SEG1 TO T-MODIFIER
006810         ELSE
006820             IF T-PC-LAST4 < T-SEG3-FLOOR
006830                 MOVE T-MOD-SEG2 TO T-MODIFIER
006840             ELSE
006850                 MOVE T-MOD-SEG3 TO T-MODIFIER.                   CR-0401
006860 END-400-DERIVE-MODIFIER-RTN.
006870*-----------------------------------------------------------------
006880*    SAME SCORING FORMULA AS LOANDEC1 500-COMPUTE-SCORE-RTN -
006890*    (MODIFIER / AMOUNT) * PERIOD / 10.  RE-DRIVEN BY EACH SEARCH
006900*    TRIAL BELOW AGAINST T-SEARCH-AMOUNT/T-SEARCH-PERIOD.
006910*-----------------------------------------------------------------
006920 500-COMPUTE-SCORE-RTN.
006930*-----------------------------------------------------------------
006940     COMPUTE T-SCORE =
006950         (T-MODIFIER / T-SEARCH-AMOUNT) * T-SEARCH-PERIOD / 10.
006960 END-500-COMPUTE-SCORE-RTN.
006970*-----------------------------------------------------------------
006980*    APPROVED-SIDE SEARCH - STEPS UP FROM REQUESTED+100 LOOKING
006990*    FOR THE HIGHEST AMOUNT THAT STILL SCORES AT OR ABOVE
007000*    BASELINE.  CASE 4 IS EXPECTED TO CLEAR RIGHT UP TO THE
007010*    PRODUCT CEILING.
007020*-----------------------------------------------------------------
007030 600-APPROVED-SEARCH-RTN.
007040*-----------------------------------------------------------------
007050*    T-APPROVED-AMOUNT STARTS PINNED AT THE PRODUCT CEILING SO
007060*    THAT IF THE STEP-UP LOOP NEVER FINDS A BETTER ANSWER, THE
007070*    CASE STILL COMES BACK APPROVED AT THE CEILING RATHER THAN
007080*    AT SOME STALE VALUE LEFT OVER FROM THE PRIOR CASE.
007090     MOVE T-MAX-AMOUNT TO T-APPROVED-AMOUNT.
007100     MOVE T-LOAN-PERIOD(T-CASE-SUB) TO T-APPROVED-PERIOD.
007110     MOVE "N" TO T-FOUND-SW.
007120     COMPUTE T-SEARCH-AMOUNT =
007130         T-LOAN-AMOUNT(T-CASE-SUB) + T-STEP-AMOUNT.
007140     PERFORM 610-STEP-UP-RTN THRU END-610-STEP-UP-RTN
007150         UNTIL T-SEARCH-AMOUNT > T-MAX-AMOUNT
007160            OR T-DECISION-FOUND.
007170*    FORCED TO "Y" HERE UNCONDITIONALLY - EVEN A LOOP THAT RAN
007180*    OFF THE TOP OF THE AMOUNT RANGE WITHOUT 610 SETTING THE
007190*    SWITCH STILL COUNTS AS FOUND, BECAUSE T-APPROVED-AMOUNT WAS
007200*    ALREADY SEEDED AT THE CEILING ABOVE.
007210     MOVE "Y" TO T-FOUND-SW.
007220 END-600-APPROVED-SEARCH-RTN.
007230*-----------------------------------------------------------------
007240*    ONE STEP-UP TRIAL, DRIVEN BY THE PERFORM ... UNTIL IN 600
007250*    ABOVE.
007260*-----------------------------------------------------------------
007270 610-STEP-UP-RTN.
007280*-----------------------------------------------------------------
007290     PERFORM 500-COMPUTE-SCORE-RTN THRU END-500-COMPUTE-SCORE-RTN.
007300     IF T-SCORE LESS THAN T-SCORE-BASELINE
007310         COMPUTE T-APPROVED-AMOUNT =
007320             T-SEARCH-AMOUNT - T-STEP-AMOUNT
007330         MOVE "Y" TO T-FOUND-SW
007340     ELSE
007350         ADD T-STEP-AMOUNT TO T-SEARCH-AMOUNT.
007360 END-610-STEP-UP-RTN.
007370*-----------------------------------------------------------------
007380*    REJECTED-SIDE SEARCH - PHASE 1 STEPS THE REQUESTED PERIOD'S
007390*    AMOUNT DOWN.  CASE 2 AND CASE 3 BOTH ENTER HERE; CASE 3 IS
007400*    EXPECTED TO CLEAR DURING PHASE 1, CASE 2 IS NOT (IT FALLS
007410*    THROUGH TO PHASE 2 BELOW, PROVING THE CR-0240 FIX).
007420*-----------------------------------------------------------------
007430 700-REJECTED-SEARCH-RTN.
007440*-----------------------------------------------------------------
007450     MOVE "N" TO T-FOUND-SW.
007460     IF T-LOAN-AMOUNT(T-CASE-SUB) - T-STEP-AMOUNT > T-MAX-AMOUNT
007470         MOVE T-MAX-AMOUNT TO T-SEARCH-AMOUNT
007480     ELSE
007490         COMPUTE T-SEARCH-AMOUNT =
007500             T-LOAN-AMOUNT(T-CASE-SUB) - T-STEP-AMOUNT.
007510     MOVE T-LOAN-PERIOD(T-CASE-SUB) TO T-SEARCH-PERIOD.
007520     PERFORM 701-STEP-DOWN-RTN THRU END-701-STEP-DOWN-RTN
007530         UNTIL T-SEARCH-AMOUNT < T-MIN-AMOUNT
007540            OR T-DECISION-FOUND.
007550*    PHASE 1 ALREADY FOUND A HOME FOR THIS CASE - SKIP PHASE 2
007560*    ENTIRELY.  CASE 3 EXITS RIGHT HERE.
007570     IF T-DECISION-FOUND
007580         GO TO END-700-REJECTED-SEARCH-RTN.
007590*    PHASE 1 COULD NOT PLACE THE CASE AT THE REQUESTED PERIOD -
007600*    FALL THROUGH TO THE CR-0240 LENGTHENED-PERIOD SEARCH.  CASE 2
007610*    IS THE ONE TEST IN THIS RIG THAT REACHES THIS LINE.
007620     PERFORM 710-REJECTED-SEARCH-PH2-RTN
007630         THRU END-710-REJECTED-SEARCH-PH2-RTN.
007640 END-700-REJECTED-SEARCH-RTN.
007650*-----------------------------------------------------------------
007660*    ONE STEP-DOWN TRIAL OF PHASE 1.
007670*-----------------------------------------------------------------
007680 701-STEP-DOWN-RTN.
007690*-----------------------------------------------------------------
007700     PERFORM 500-COMPUTE-SCORE-RTN THRU END-500-COMPUTE-SCORE-RTN.
007710     IF T-SCORE NOT LESS THAN T-SCORE-BASELINE
007720         MOVE T-SEARCH-AMOUNT TO T-APPROVED-AMOUNT
007730         MOVE T-SEARCH-PERIOD TO T-APPROVED-PERIOD
007740         MOVE "Y" TO T-FOUND-SW
007750     ELSE
007760         SUBTRACT T-STEP-AMOUNT FROM T-SEARCH-AMOUNT.
007770 END-701-STEP-DOWN-RTN.
007780*-----------------------------------------------------------------
007790*    PHASE 2 (CR-0240 FIX) - RE-TRIES THE FULL AMOUNT RANGE AT
007800*    ONE MONTH LONGER THAN REQUESTED, THEN KEEPS LENGTHENING.
007810*    THIS IS THE SPECIFIC PATH CASE 2 WAS ADDED TO EXERCISE.
007820*-----------------------------------------------------------------
007830 710-REJECTED-SEARCH-PH2-RTN.                                     CR-0240
007840*-----------------------------------------------------------------
007850     COMPUTE T-SEARCH-PERIOD = T-LOAN-PERIOD(T-CASE-SUB) + 1.
007860     PERFORM 711-TRY-PERIOD-RTN THRU END-711-TRY-PERIOD-RTN
007870         UNTIL T-SEARCH-PERIOD > T-MAX-PERIOD
007880            OR T-DECISION-FOUND.
007890 END-710-REJECTED-SEARCH-PH2-RTN.
007900*-----------------------------------------------------------------
007910*    ONE PERIOD OF PHASE 2 - WALKS THE AMOUNT DOWN FROM THE
007920*    CEILING AT THIS LONGER PERIOD BEFORE STEPPING THE PERIOD
007930*    OUT AGAIN.
007940*-----------------------------------------------------------------
007950 711-TRY-PERIOD-RTN.
007960*-----------------------------------------------------------------
007970     MOVE T-MAX-AMOUNT TO T-SEARCH-AMOUNT.
007980     PERFORM 712-STEP-DOWN-PH2-RTN THRU END-712-STEP-DOWN-PH2-RTN
007990         UNTIL T-SEARCH-AMOUNT < T-MIN-AMOUNT
008000            OR T-DECISION-FOUND.
008010     IF NOT T-DECISION-FOUND
008020         ADD 1 TO T-SEARCH-PERIOD.
008030 END-711-TRY-PERIOD-RTN.
008040*-----------------------------------------------------------------
008050*    SAME SCORE-AND-STEP LOGIC AS 701-STEP-DOWN-RTN, RUN AT THE
008060*    LONGER PHASE-2 PERIOD SET BY 711-TRY-PERIOD-RTN.
008070*-----------------------------------------------------------------
008080 712-STEP-DOWN-PH2-RTN.
008090*-----------------------------------------------------------------
008100     PERFORM 500-COMPUTE-SCORE-RTN THRU END-500-COMPUTE-SCORE-RTN.
008110     IF T-SCORE NOT LESS THAN T-SCORE-BASELINE
008120         MOVE T-SEARCH-AMOUNT TO T-APPROVED-AMOUNT
008130         MOVE T-SEARCH-PERIOD TO T-APPROVED-PERIOD
008140         MOVE "Y" TO T-FOUND-SW
008150     ELSE
008160         SUBTRACT T-STEP-AMOUNT FROM T-SEARCH-AMOUNT.
008170 END-712-STEP-DOWN-PH2-RTN.
008180*-----------------------------------------------------------------
008190*    END-OF-RUN TOTALS TO THE CONSOLE - NOT WRITTEN TO THE
008200*    RESULT FILE, WHICH ALREADY CARRIES A PASS/FAIL LINE PER
008210*    CASE FROM 280-WRITE-RESULT-RTN.
008220*-----------------------------------------------------------------
008230 900-PRINT-SUMMARY-RTN.
008240*-----------------------------------------------------------------
008250     DISPLAY "LOANDEC2 - DESK-CHECK TOTALS".
008260*    A NON-ZERO FAIL COUNT AT THIS POINT IS THE WHOLE REASON THIS
008270*    PROGRAM EXISTS - IT MEANS A LOANDEC1 CHANGE DID NOT PRODUCE
008280*    THE ANSWER THE LOAN PRODUCT MANUAL SAYS IT SHOULD.
008290     DISPLAY "  CASES PASSED . . . . . . : " T-PASS-COUNT.
008300     DISPLAY "  CASES FAILED . . . . . . : " T-FAIL-COUNT.
008310*    FOUR CASES TOTAL EVERY RUN - PASSED PLUS FAILED MUST ALWAYS
008320*    EQUAL FOUR, OR ONE OF THE GRADING PARAGRAPHS ABOVE DID NOT
008330*    RUN.
008340 END-900-PRINT-SUMMARY-RTN.
