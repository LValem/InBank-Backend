000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. LOANDEC2.
000030 AUTHOR. J. L. TAN.
000040 INSTALLATION. TAMBUNTING CONSUMER LOANS DIV - EDP.
000050 DATE-WRITTEN. FEBRUARY 1999.
000060 DATE-COMPILED.
000070 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
000080*****************************************************************
000090*                       C H A N G E   L O G                     *
000100*-----------------------------------------------------------------
000110* DATE      BY   TICKET    DESCRIPTION
000120* 02/08/99  JLT  CR-0339   ORIGINAL VERSION.  DESK-CHECK RIG FOR
000130*                          THE LOANDEC1 Y2K DATE CHANGE - PROVES
000140*                          THE SCORING AND SEARCH LOGIC AGAINST
000150*                          FOUR KNOWN-ANSWER APPLICATIONS BEFORE
000160*                          EACH LOANDEC1 RELEASE IS PROMOTED.
000170* 06/05/93  RCM  CR-0240   (SEE LOANDEC1 CR-0240) - CASE 2 ADDED
000180*                          TO PROVE THE REJECTED-SEARCH PHASE 2
000190*                          PERIOD STEP FIX.
000200* 07/22/02  MVR  CR-0401   CASE 4 ADDED TO PROVE THE SEGMENT-3
000210*                          SEARCH CEILING FIX.
000220* 04/09/04  MVR  CR-0418   EXPECTED-RESULT TABLE WIDENED TO
000230*                          MATCH THE NEW 80-BYTE DECISION RECORD.
000240*****************************************************************
000250*    THIS PROGRAM IS THE EDP DIVISION'S DESK-CHECK RIG FOR
000260*    LOANDEC1.  IT CARRIES ITS OWN COPY OF THE SCORING AND
000270*    SEARCH LOGIC (PER STANDING SHOP PRACTICE - NO SHARED
000280*    COPYBOOKS BETWEEN PROGRAMS) SO IT CAN BE RUN STAND-ALONE
000290*    ON THE PROGRAMMER'S OWN TEST LIBRARY.  IT IS NOT PART OF
000300*    THE PRODUCTION JOB STREAM.
000310*****************************************************************
000320 ENVIRONMENT DIVISION.
000330 CONFIGURATION SECTION.
000340 SOURCE-COMPUTER. IBM-370.
000350 OBJECT-COMPUTER. IBM-370.
000360 SPECIAL-NAMES.
000370     C01 IS TOP-OF-FORM
000380     CLASS T-VALID-CENTURY-DIGIT IS "1" THRU "6"
000390     UPSI-0 IS T-SELF-TEST-SWITCH.
000400 INPUT-OUTPUT SECTION.
000410 FILE-CONTROL.
000420     SELECT RESULT-FILE ASSIGN TO DISK
000430         ORGANIZATION LINE SEQUENTIAL.
000440 DATA DIVISION.
000450 FILE SECTION.
000460 FD  RESULT-FILE
000470     LABEL RECORD IS STANDARD
000480     VALUE OF FILE-ID IS "TESTRES.Dat"
000490     DATA RECORD IS RESULT-REC.
000500 01  RESULT-REC.
000510     05 RS-CASE-NO             PIC 9(02).
000520     05 RS-PASS-FAIL           PIC X(04).
000530     05 RS-REMARKS             PIC X(60).
000540     05 FILLER                 PIC X(12).
000550 WORKING-STORAGE SECTION.
000560*-----------------------------------------------------------------
000570*    FOUR KNOWN-ANSWER APPLICATIONS, ONE PER CREDIT SEGMENT PLUS
000580*    THE DEBTOR CASE, LIFTED FROM THE LOAN PRODUCT MANUAL'S OWN
000590*    WORKED EXAMPLES (SECTION 4, APPENDIX D).
000600*-----------------------------------------------------------------
000610 01  T-CASE-1.
000620     05 T-1-PERSONAL-CODE      PIC X(11) VALUE "37605030299".
000630     05 T-1-LOAN-AMOUNT        PIC 9(05) VALUE 04000.
000640     05 T-1-LOAN-PERIOD        PIC 9(02) VALUE 12.
000650     05 T-1-COUNTRY            PIC X(10) VALUE "ESTONIA".
000660     05 T-1-EXP-STATUS         PIC X(01) VALUE "R".
000670     05 T-1-EXP-AMOUNT         PIC 9(05) VALUE ZERO.
000680     05 T-1-EXP-PERIOD         PIC 9(02) VALUE ZERO.
000690     05 FILLER                 PIC X(10).
000700 01  T-CASE-2.
000710     05 T-2-PERSONAL-CODE      PIC X(11) VALUE "50307172740".
000720     05 T-2-LOAN-AMOUNT        PIC 9(05) VALUE 04000.
000730     05 T-2-LOAN-PERIOD        PIC 9(02) VALUE 12.
000740     05 T-2-COUNTRY            PIC X(10) VALUE "ESTONIA".
000750     05 T-2-EXP-STATUS         PIC X(01) VALUE "A".
000760     05 T-2-EXP-AMOUNT         PIC 9(05) VALUE 02000.
000770     05 T-2-EXP-PERIOD         PIC 9(02) VALUE 20.
000780     05 FILLER                 PIC X(10).
000790 01  T-CASE-3.
000800     05 T-3-PERSONAL-CODE      PIC X(11) VALUE "38411266610".
000810     05 T-3-LOAN-AMOUNT        PIC 9(05) VALUE 04000.
000820     05 T-3-LOAN-PERIOD        PIC 9(02) VALUE 12.
000830     05 T-3-COUNTRY            PIC X(10) VALUE "ESTONIA".
000840     05 T-3-EXP-STATUS         PIC X(01) VALUE "A".
000850     05 T-3-EXP-AMOUNT         PIC 9(05) VALUE 03600.
000860     05 T-3-EXP-PERIOD         PIC 9(02) VALUE 12.
000870     05 FILLER                 PIC X(10).
000880 01  T-CASE-4.
000890     05 T-4-PERSONAL-CODE      PIC X(11) VALUE "35006069515".
000900     05 T-4-LOAN-AMOUNT        PIC 9(05) VALUE 04000.
000910     05 T-4-LOAN-PERIOD        PIC 9(02) VALUE 12.
000920     05 T-4-COUNTRY            PIC X(10) VALUE "ESTONIA".
000930     05 T-4-EXP-STATUS         PIC X(01) VALUE "A".
000940     05 T-4-EXP-AMOUNT         PIC 9(05) VALUE 10000.
000950     05 T-4-EXP-PERIOD         PIC 9(02) VALUE 12.
000960     05 FILLER                 PIC X(10).
000970*-----------------------------------------------------------------
000980*    WORKING TABLE THE FOUR CASES ABOVE ARE LOADED INTO BY
000990*    100-LOAD-CASES-RTN SO 200-RUN-CASE-RTN CAN DRIVE THEM
001000*    ONE SUBSCRIPT AT A TIME THROUGH THE ENGINE LOGIC.
001010*-----------------------------------------------------------------
001020 01  T-CASE-TABLE.
001030     05 T-CASE-ENTRY OCCURS 4 TIMES.
001040         10 T-PERSONAL-CODE    PIC X(11).
001050         10 T-LOAN-AMOUNT      PIC 9(05).
001060         10 T-LOAN-PERIOD      PIC 9(02).
001070         10 T-COUNTRY          PIC X(10).
001080         10 T-EXP-STATUS       PIC X(01).
001090         10 T-EXP-AMOUNT       PIC 9(05).
001100         10 T-EXP-PERIOD       PIC 9(02).
001110         10 FILLER             PIC X(10).
001120*-----------------------------------------------------------------
001130*    PERSONAL-CODE BREAKDOWN AND CHECKSUM TABLES - CARRIED HERE
001140*    AS ITS OWN COPY, NOT SHARED WITH LOANDEC1.  SEE LOANDEC1
001150*    CR-0112/CR-0203 NOTES FOR THE ALGORITHM.
001160*-----------------------------------------------------------------
001170 01  T-PC-BREAKDOWN REDEFINES T-PERSONAL-CODE.
001180     05 T-PC-CENTURY-SEX       PIC 9(01).
001190     05 T-PC-BIRTH-YEAR        PIC 9(02).
001200     05 T-PC-BIRTH-MONTH       PIC 9(02).
001210     05 T-PC-BIRTH-DAY         PIC 9(02).
001220     05 T-PC-SERIAL            PIC 9(03).
001230     05 T-PC-CHECK-DIGIT       PIC 9(01).
001240 01  T-PC-LAST4-VIEW REDEFINES T-PERSONAL-CODE.
001250     05 FILLER                 PIC X(07).
001260     05 T-PC-LAST4             PIC 9(04).
001270 01  T-PC-DIGIT-VIEW REDEFINES T-PERSONAL-CODE.
001280     05 T-PC-DIGIT             PIC 9(01) OCCURS 11 TIMES.
001290 01  T-WEIGHT-SET-1-CHARS      PIC X(10) VALUE "1234567891".
001300 01  T-WEIGHT-SET-1 REDEFINES T-WEIGHT-SET-1-CHARS.
001310     05 T-WT1                  PIC 9(01) OCCURS 10 TIMES.
001320 01  T-WEIGHT-SET-2-CHARS      PIC X(10) VALUE "3456789123".
001330 01  T-WEIGHT-SET-2 REDEFINES T-WEIGHT-SET-2-CHARS.
001340     05 T-WT2                  PIC 9(01) OCCURS 10 TIMES.
001350 01  T-DAYS-IN-MONTH-CHARS     PIC X(24)
001360                                VALUE "312831303130313130313031".
001370 01  T-DAYS-IN-MONTH REDEFINES T-DAYS-IN-MONTH-CHARS.
001380     05 T-DIM                  PIC 9(02) OCCURS 12 TIMES.
001390*-----------------------------------------------------------------
001400*    FIXED RUN DATE FOR THE DESK-CHECK - THE LOAN PRODUCT MANUAL
001410*    EXAMPLES ASSUME A 2026 PROCESSING YEAR.
001420*-----------------------------------------------------------------
001430 01  T-PROCESS-DATE            PIC 9(08) VALUE 20260115.
001440 01  T-PROC-DATE-PARTS REDEFINES T-PROCESS-DATE.
001450     05 T-PROC-CENTURY         PIC 9(02).
001460     05 T-PROC-YEAR2           PIC 9(02).
001470     05 T-PROC-MONTH           PIC 9(02).
001480     05 T-PROC-DAY             PIC 9(02).
001490 77  T-PROC-FULL-YEAR-TODAY    PIC 9(04) COMP.
001500 77  T-PC-FULL-YEAR            PIC 9(04).
001510 77  T-LEAP-QUOT               PIC 9(04) COMP.
001520 77  T-LEAP-REM-4              PIC 9(03) COMP.
001530 77  T-LEAP-REM-100            PIC 9(03) COMP.
001540 77  T-LEAP-REM-400            PIC 9(03) COMP.
001550*-----------------------------------------------------------------
001560*    PRODUCT LIMITS - MUST MATCH LOANDEC1'S W-CONST-TABLE.  IF
001570*    THE TWO EVER DRIFT APART THE DESK-CHECK IS PROVING NOTHING.
001580*-----------------------------------------------------------------
001590 01  T-CONST-TABLE.
001600     05 T-MIN-AMOUNT           PIC 9(05) VALUE 02000.
001610     05 T-MAX-AMOUNT           PIC 9(05) VALUE 10000.
001620     05 T-STEP-AMOUNT          PIC 9(05) VALUE 00100.
001630     05 T-MIN-PERIOD           PIC 9(02) VALUE 12.
001640     05 T-MAX-PERIOD           PIC 9(02) VALUE 48.
001650     05 T-MIN-AGE              PIC 9(03) VALUE 021.
001660     05 T-MAX-AGE-ESTONIA      PIC 9(03) VALUE 080.
001670     05 T-MAX-AGE-LATVIA       PIC 9(03) VALUE 075.
001680     05 T-MAX-AGE-LITHUANIA    PIC 9(03) VALUE 085.
001690     05 T-SEG1-FLOOR           PIC 9(04) VALUE 2500.
001700     05 T-SEG2-FLOOR           PIC 9(04) VALUE 5000.
001710     05 T-SEG3-FLOOR           PIC 9(04) VALUE 7500.
001720     05 T-MOD-SEG1             PIC 9(04) VALUE 0100.
001730     05 T-MOD-SEG2             PIC 9(04) VALUE 0300.
001740     05 T-MOD-SEG3             PIC 9(04) VALUE 1000.
001750     05 FILLER                 PIC X(10).
001760 77  T-SCORE-BASELINE          PIC S9(01)V9(04) VALUE +0.1000.
001770 77  T-MODIFIER                PIC 9(04) COMP VALUE ZERO.
001780 77  T-SCORE                   PIC S9(03)V9(04).
001790 77  T-SEARCH-AMOUNT           PIC 9(05) COMP.
001800 77  T-SEARCH-PERIOD           PIC 9(02) COMP.
001810 77  T-APPROVED-AMOUNT         PIC 9(05).
001820 77  T-APPROVED-PERIOD         PIC 9(02).
001830 77  T-CKSUM-SUBSCRIPT         PIC 9(02) COMP.
001840 77  T-CKSUM-TOTAL             PIC 9(04) COMP.
001850 77  T-CKSUM-REMAINDER         PIC 9(02) COMP.
001860 77  T-CHECK-DIGIT-CALC        PIC 9(01) COMP.
001870 77  T-DAY-LIMIT               PIC 9(02) COMP.
001880 77  T-AGE-IN-YEARS            PIC 9(03) COMP.
001890 77  T-MAX-AGE-FOR-COUNTRY     PIC 9(03) COMP.
001900*-----------------------------------------------------------------
001910*    CASE CONTROL AND TALLY FIELDS.
001920*-----------------------------------------------------------------
001930 01  T-SWITCHES.
001940     05 T-VALID-SW             PIC X VALUE "Y".
001950        88 T-APPLIC-IS-VALID        VALUE "Y".
001960        88 T-APPLIC-IS-INVALID      VALUE "N".
001970     05 T-FOUND-SW             PIC X VALUE "N".
001980        88 T-DECISION-FOUND         VALUE "Y".
001990     05 T-SELF-TEST-SWITCH     PIC X VALUE "0".
002000     05 FILLER                 PIC X(04).
002010 01  T-RUN-COUNTERS.
002020     05 T-CASE-SUB             PIC 9(02) COMP VALUE ZERO.
002030     05 T-PASS-COUNT           PIC 9(02) COMP VALUE ZERO.
002040     05 T-FAIL-COUNT           PIC 9(02) COMP VALUE ZERO.
002050     05 FILLER                 PIC 9(02) COMP VALUE ZERO.
002060 01  T-RESULT-REC-AREA.
002070     05 T-RS-CASE-NO           PIC 9(02).
002080     05 T-RS-PASS-FAIL         PIC X(04).
002090     05 T-RS-REMARKS           PIC X(60).
002100     05 FILLER                 PIC X(12).
002110*
002120 PROCEDURE DIVISION.
002130*-----------------------------------------------------------------
002140 000-MAIN-CONTROL-RTN.
002150*-----------------------------------------------------------------
002160     DISPLAY "LOANDEC2 - LOANDEC1 DESK-CHECK RIG STARTING".
002170     OPEN OUTPUT RESULT-FILE.
002180     COMPUTE T-PROC-FULL-YEAR-TODAY =
002190         T-PROC-CENTURY * 100 + T-PROC-YEAR2.
002200     PERFORM 100-LOAD-CASES-RTN THRU 100-EXIT.
002210     PERFORM 200-RUN-CASE-RTN THRU 200-EXIT
002220         VARYING T-CASE-SUB FROM 1 BY 1
002230         UNTIL T-CASE-SUB > 4.
002240     PERFORM 900-PRINT-SUMMARY-RTN THRU 900-EXIT.
002250     CLOSE RESULT-FILE.
002260     DISPLAY "LOANDEC2 - END OF RUN.".
002270     STOP RUN.
002280*-----------------------------------------------------------------
002290 100-LOAD-CASES-RTN.
002300*-----------------------------------------------------------------
002310     MOVE T-1-PERSONAL-CODE TO T-PERSONAL-CODE(1).
002320     MOVE T-1-LOAN-AMOUNT   TO T-LOAN-AMOUNT(1).
002330     MOVE T-1-LOAN-PERIOD   TO T-LOAN-PERIOD(1).
002340     MOVE T-1-COUNTRY       TO T-COUNTRY(1).
002350     MOVE T-1-EXP-STATUS    TO T-EXP-STATUS(1).
002360     MOVE T-1-EXP-AMOUNT    TO T-EXP-AMOUNT(1).
002370     MOVE T-1-EXP-PERIOD    TO T-EXP-PERIOD(1).
002380     MOVE T-2-PERSONAL-CODE TO T-PERSONAL-CODE(2).
002390     MOVE T-2-LOAN-AMOUNT   TO T-LOAN-AMOUNT(2).
002400     MOVE T-2-LOAN-PERIOD   TO T-LOAN-PERIOD(2).
002410     MOVE T-2-COUNTRY       TO T-COUNTRY(2).
002420     MOVE T-2-EXP-STATUS    TO T-EXP-STATUS(2).
002430     MOVE T-2-EXP-AMOUNT    TO T-EXP-AMOUNT(2).
002440     MOVE T-2-EXP-PERIOD    TO T-EXP-PERIOD(2).
002450     MOVE T-3-PERSONAL-CODE TO T-PERSONAL-CODE(3).
002460     MOVE T-3-LOAN-AMOUNT   TO T-LOAN-AMOUNT(3).
002470     MOVE T-3-LOAN-PERIOD   TO T-LOAN-PERIOD(3).
002480     MOVE T-3-COUNTRY       TO T-COUNTRY(3).
002490     MOVE T-3-EXP-STATUS    TO T-EXP-STATUS(3).
002500     MOVE T-3-EXP-AMOUNT    TO T-EXP-AMOUNT(3).
002510     MOVE T-3-EXP-PERIOD    TO T-EXP-PERIOD(3).
002520     MOVE T-4-PERSONAL-CODE TO T-PERSONAL-CODE(4).
002530     MOVE T-4-LOAN-AMOUNT   TO T-LOAN-AMOUNT(4).
002540     MOVE T-4-LOAN-PERIOD   TO T-LOAN-PERIOD(4).
002550     MOVE T-4-COUNTRY       TO T-COUNTRY(4).
002560     MOVE T-4-EXP-STATUS    TO T-EXP-STATUS(4).
002570     MOVE T-4-EXP-AMOUNT    TO T-EXP-AMOUNT(4).
002580     MOVE T-4-EXP-PERIOD    TO T-EXP-PERIOD(4).
002590 100-EXIT.
002600     EXIT.
002610*-----------------------------------------------------------------
002620*    DRIVE ONE CASE THROUGH THE SAME STEPS AS LOANDEC1
002630*    200-PROCESS-APPLIC-RTN, THEN GRADE THE RESULT.
002640*-----------------------------------------------------------------
002650 200-RUN-CASE-RTN.
002660*-----------------------------------------------------------------
002670     MOVE T-PERSONAL-CODE(T-CASE-SUB) TO T-PERSONAL-CODE.
002680     MOVE T-COUNTRY(T-CASE-SUB)       TO T-COUNTRY.
002690     MOVE "Y" TO T-VALID-SW.
002700     PERFORM 310-VALIDATE-PERS-CODE-RTN THRU 310-EXIT.
002710     IF T-APPLIC-IS-VALID
002720         PERFORM 330-VALIDATE-AGE-RTN THRU 330-EXIT.
002730     IF T-APPLIC-IS-INVALID
002740         PERFORM 260-GRADE-DEBTOR-OR-REJECT-RTN THRU 260-EXIT
002750         GO TO 200-EXIT.
002760     PERFORM 400-DERIVE-MODIFIER-RTN THRU 400-EXIT.
002770     IF T-MODIFIER = ZERO
002780         PERFORM 260-GRADE-DEBTOR-OR-REJECT-RTN THRU 260-EXIT
002790         GO TO 200-EXIT.
002800     MOVE T-LOAN-AMOUNT(T-CASE-SUB) TO T-SEARCH-AMOUNT.
002810     MOVE T-LOAN-PERIOD(T-CASE-SUB) TO T-SEARCH-PERIOD.
002820     PERFORM 500-COMPUTE-SCORE-RTN THRU 500-EXIT.
002830     MOVE "N" TO T-FOUND-SW.
002840     IF T-SCORE NOT LESS THAN T-SCORE-BASELINE
002850         PERFORM 600-APPROVED-SEARCH-RTN THRU 600-EXIT
002860     ELSE
002870         PERFORM 700-REJECTED-SEARCH-RTN THRU 700-EXIT.
002880     PERFORM 250-GRADE-APPROVED-RTN THRU 250-EXIT.
002890 200-EXIT.
002900     EXIT.
002910*-----------------------------------------------------------------
002920 250-GRADE-APPROVED-RTN.
002930*-----------------------------------------------------------------
002940     MOVE T-CASE-SUB TO T-RS-CASE-NO.
002950     IF T-EXP-STATUS(T-CASE-SUB) = "A" AND
002960        T-APPROVED-AMOUNT = T-EXP-AMOUNT(T-CASE-SUB) AND
002970        T-APPROVED-PERIOD = T-EXP-PERIOD(T-CASE-SUB)
002980         MOVE "PASS" TO T-RS-PASS-FAIL
002990         ADD 1 TO T-PASS-COUNT
003000     ELSE
003010         MOVE "FAIL" TO T-RS-PASS-FAIL
003020         ADD 1 TO T-FAIL-COUNT.
003030     MOVE SPACES TO T-RS-REMARKS.
003040     MOVE "EXPECTED AMOUNT" TO T-RS-REMARKS(1:15).
003050     MOVE T-EXP-AMOUNT(T-CASE-SUB) TO T-RS-REMARKS(17:5).
003060     MOVE "PERIOD" TO T-RS-REMARKS(23:6).
003070     MOVE T-EXP-PERIOD(T-CASE-SUB) TO T-RS-REMARKS(30:2).
003080     MOVE "GOT" TO T-RS-REMARKS(34:3).
003090     MOVE T-APPROVED-AMOUNT TO T-RS-REMARKS(38:5).
003100     MOVE T-APPROVED-PERIOD TO T-RS-REMARKS(44:2).
003110     PERFORM 280-WRITE-RESULT-RTN THRU 280-EXIT.
003120 250-EXIT.
003130     EXIT.
003140*-----------------------------------------------------------------
003150 260-GRADE-DEBTOR-OR-REJECT-RTN.
003160*-----------------------------------------------------------------
003170     MOVE T-CASE-SUB TO T-RS-CASE-NO.
003180     IF T-EXP-STATUS(T-CASE-SUB) = "R"
003190         MOVE "PASS" TO T-RS-PASS-FAIL
003200         ADD 1 TO T-PASS-COUNT
003210     ELSE
003220         MOVE "FAIL" TO T-RS-PASS-FAIL
003230         ADD 1 TO T-FAIL-COUNT.
003240     MOVE "EXPECTED REJECT, GOT REJECT/DEBTOR PATH"
003250         TO T-RS-REMARKS.
003260     PERFORM 280-WRITE-RESULT-RTN THRU 280-EXIT.
003270 260-EXIT.
003280     EXIT.
003290*-----------------------------------------------------------------
003300 280-WRITE-RESULT-RTN.
003310*-----------------------------------------------------------------
003320     DISPLAY "CASE " T-RS-CASE-NO " . . . . . . : " T-RS-PASS-FAIL
003330         " - " T-RS-REMARKS.
003340     MOVE T-RS-CASE-NO   TO RS-CASE-NO.
003350     MOVE T-RS-PASS-FAIL TO RS-PASS-FAIL.
003360     MOVE T-RS-REMARKS   TO RS-REMARKS.
003370     WRITE RESULT-REC FROM T-RESULT-REC-AREA.
003380 280-EXIT.
003390     EXIT.
003400*-----------------------------------------------------------------
003410*    PERSONAL-CODE STRUCTURAL CHECK - SEE LOANDEC1 310/320 FOR
003420*    THE PRODUCTION VERSION; KEPT IN STEP WITH IT BY HAND.
003430*-----------------------------------------------------------------
003440 310-VALIDATE-PERS-CODE-RTN.
003450*-----------------------------------------------------------------
003460     IF T-PERSONAL-CODE NOT NUMERIC
003470         MOVE "N" TO T-VALID-SW
003480         GO TO 310-EXIT.
003490     IF T-PERSONAL-CODE(1:1) IS NOT T-VALID-CENTURY-DIGIT
003500         MOVE "N" TO T-VALID-SW
003510         GO TO 310-EXIT.
003520     IF T-PC-CENTURY-SEX = 1 OR T-PC-CENTURY-SEX = 2
003530         MOVE 1800 TO T-PC-FULL-YEAR
003540     ELSE
003550         IF T-PC-CENTURY-SEX = 3 OR T-PC-CENTURY-SEX = 4
003560             MOVE 1900 TO T-PC-FULL-YEAR
003570         ELSE
003580             MOVE 2000 TO T-PC-FULL-YEAR.
003590     COMPUTE T-PC-FULL-YEAR = T-PC-FULL-YEAR + T-PC-BIRTH-YEAR.
003600     IF T-PC-BIRTH-MONTH < 1 OR T-PC-BIRTH-MONTH > 12
003610         MOVE "N" TO T-VALID-SW
003620         GO TO 310-EXIT.
003630     MOVE T-DIM(T-PC-BIRTH-MONTH) TO T-DAY-LIMIT.
003640     IF T-PC-BIRTH-MONTH = 2
003650         DIVIDE T-PC-FULL-YEAR BY 4
003660             GIVING T-LEAP-QUOT REMAINDER T-LEAP-REM-4
003670         DIVIDE T-PC-FULL-YEAR BY 100
003680             GIVING T-LEAP-QUOT REMAINDER T-LEAP-REM-100
003690         DIVIDE T-PC-FULL-YEAR BY 400
003700             GIVING T-LEAP-QUOT REMAINDER T-LEAP-REM-400
003710         IF (T-LEAP-REM-4 = 0 AND T-LEAP-REM-100 NOT = 0)
003720                OR T-LEAP-REM-400 = 0
003730             MOVE 29 TO T-DAY-LIMIT.
003740     IF T-PC-BIRTH-DAY < 1 OR T-PC-BIRTH-DAY > T-DAY-LIMIT
003750         MOVE "N" TO T-VALID-SW
003760         GO TO 310-EXIT.
003770     PERFORM 320-VALIDATE-CHECKSUM-RTN THRU 320-EXIT.
003780 310-EXIT.
003790     EXIT.
003800*-----------------------------------------------------------------
003810 320-VALIDATE-CHECKSUM-RTN.
003820*-----------------------------------------------------------------
003830     MOVE ZERO TO T-CKSUM-TOTAL.
003840     PERFORM 321-SUM-WEIGHT-1-RTN THRU 321-EXIT
003850         VARYING T-CKSUM-SUBSCRIPT FROM 1 BY 1
003860         UNTIL T-CKSUM-SUBSCRIPT > 10.
003870     DIVIDE T-CKSUM-TOTAL BY 11 GIVING T-CKSUM-REMAINDER
003880         REMAINDER T-CKSUM-REMAINDER.
003890     IF T-CKSUM-REMAINDER = 10
003900         MOVE ZERO TO T-CKSUM-TOTAL
003910         PERFORM 322-SUM-WEIGHT-2-RTN THRU 322-EXIT
003920             VARYING T-CKSUM-SUBSCRIPT FROM 1 BY 1
003930             UNTIL T-CKSUM-SUBSCRIPT > 10
003940         DIVIDE T-CKSUM-TOTAL BY 11 GIVING T-CKSUM-REMAINDER
003950             REMAINDER T-CKSUM-REMAINDER
003960         IF T-CKSUM-REMAINDER = 10
003970             MOVE ZERO TO T-CHECK-DIGIT-CALC
003980         ELSE
003990             MOVE T-CKSUM-REMAINDER TO T-CHECK-DIGIT-CALC
004000     ELSE
004010         MOVE T-CKSUM-REMAINDER TO T-CHECK-DIGIT-CALC.
004020     IF T-PC-CHECK-DIGIT NOT = T-CHECK-DIGIT-CALC
004030         MOVE "N" TO T-VALID-SW.
004040 320-EXIT.
004050     EXIT.
004060*-----------------------------------------------------------------
004070 321-SUM-WEIGHT-1-RTN.
004080*-----------------------------------------------------------------
004090     COMPUTE T-CKSUM-TOTAL = T-CKSUM-TOTAL +
004100         T-PC-DIGIT(T-CKSUM-SUBSCRIPT) * T-WT1(T-CKSUM-SUBSCRIPT).
004110 321-EXIT.
004120     EXIT.
004130*-----------------------------------------------------------------
004140 322-SUM-WEIGHT-2-RTN.
004150*-----------------------------------------------------------------
004160     COMPUTE T-CKSUM-TOTAL = T-CKSUM-TOTAL +
004170         T-PC-DIGIT(T-CKSUM-SUBSCRIPT) * T-WT2(T-CKSUM-SUBSCRIPT).
004180 322-EXIT.
004190     EXIT.
004200*-----------------------------------------------------------------
004210 330-VALIDATE-AGE-RTN.
004220*-----------------------------------------------------------------
004230     INSPECT T-COUNTRY CONVERTING
004240         "abcdefghijklmnopqrstuvwxyz" TO
004250         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
004260     IF T-COUNTRY = "ESTONIA   "
004270         MOVE T-MAX-AGE-ESTONIA TO T-MAX-AGE-FOR-COUNTRY
004280     ELSE
004290         IF T-COUNTRY = "LATVIA    "
004300             MOVE T-MAX-AGE-LATVIA TO T-MAX-AGE-FOR-COUNTRY
004310         ELSE
004320             IF T-COUNTRY = "LITHUANIA "
004330                 MOVE T-MAX-AGE-LITHUANIA TO
004340                     T-MAX-AGE-FOR-COUNTRY
004350             ELSE
004360                 MOVE "N" TO T-VALID-SW
004370                 GO TO 330-EXIT.
004380     COMPUTE T-AGE-IN-YEARS =
004390         T-PROC-FULL-YEAR-TODAY - T-PC-FULL-YEAR.
004400     IF T-PROC-MONTH < T-PC-BIRTH-MONTH OR
004410        (T-PROC-MONTH = T-PC-BIRTH-MONTH AND
004420         T-PROC-DAY < T-PC-BIRTH-DAY)
004430         SUBTRACT 1 FROM T-AGE-IN-YEARS.
004440     IF T-AGE-IN-YEARS < T-MIN-AGE OR
004450        T-AGE-IN-YEARS > T-MAX-AGE-FOR-COUNTRY
004460         MOVE "N" TO T-VALID-SW.
004470 330-EXIT.
004480     EXIT.
004490*-----------------------------------------------------------------
004500 400-DERIVE-MODIFIER-RTN.
004510*-----------------------------------------------------------------
004520     IF T-PC-LAST4 < T-SEG1-FLOOR
004530         MOVE ZERO TO T-MODIFIER
004540     ELSE
004550         IF T-PC-LAST4 < T-SEG2-FLOOR
004560             MOVE T-MOD-SEG1 TO T-MODIFIER
004570         ELSE
004580             IF T-PC-LAST4 < T-SEG3-FLOOR
004590                 MOVE T-MOD-SEG2 TO T-MODIFIER
004600             ELSE
004610                 MOVE T-MOD-SEG3 TO T-MODIFIER.                   CR-0401
004620 400-EXIT.
004630     EXIT.
004640*-----------------------------------------------------------------
004650 500-COMPUTE-SCORE-RTN.
004660*-----------------------------------------------------------------
004670     COMPUTE T-SCORE =
004680         (T-MODIFIER / T-SEARCH-AMOUNT) * T-SEARCH-PERIOD / 10.
004690 500-EXIT.
004700     EXIT.
004710*-----------------------------------------------------------------
004720 600-APPROVED-SEARCH-RTN.
004730*-----------------------------------------------------------------
004740     MOVE T-MAX-AMOUNT TO T-APPROVED-AMOUNT.
004750     MOVE T-LOAN-PERIOD(T-CASE-SUB) TO T-APPROVED-PERIOD.
004760     MOVE "N" TO T-FOUND-SW.
004770     COMPUTE T-SEARCH-AMOUNT =
004780         T-LOAN-AMOUNT(T-CASE-SUB) + T-STEP-AMOUNT.
004790     PERFORM 610-STEP-UP-RTN THRU 610-EXIT
004800         UNTIL T-SEARCH-AMOUNT > T-MAX-AMOUNT
004810            OR T-DECISION-FOUND.
004820     MOVE "Y" TO T-FOUND-SW.
004830 600-EXIT.
004840     EXIT.
004850*-----------------------------------------------------------------
004860 610-STEP-UP-RTN.
004870*-----------------------------------------------------------------
004880     PERFORM 500-COMPUTE-SCORE-RTN THRU 500-EXIT.
004890     IF T-SCORE LESS THAN T-SCORE-BASELINE
004900         COMPUTE T-APPROVED-AMOUNT =
004910             T-SEARCH-AMOUNT - T-STEP-AMOUNT
004920         MOVE "Y" TO T-FOUND-SW
004930     ELSE
004940         ADD T-STEP-AMOUNT TO T-SEARCH-AMOUNT.
004950 610-EXIT.
004960     EXIT.
004970*-----------------------------------------------------------------
004980 700-REJECTED-SEARCH-RTN.
004990*-----------------------------------------------------------------
005000     MOVE "N" TO T-FOUND-SW.
005010     IF T-LOAN-AMOUNT(T-CASE-SUB) - T-STEP-AMOUNT > T-MAX-AMOUNT
005020         MOVE T-MAX-AMOUNT TO T-SEARCH-AMOUNT
005030     ELSE
005040         COMPUTE T-SEARCH-AMOUNT =
005050             T-LOAN-AMOUNT(T-CASE-SUB) - T-STEP-AMOUNT.
005060     MOVE T-LOAN-PERIOD(T-CASE-SUB) TO T-SEARCH-PERIOD.
005070     PERFORM 701-STEP-DOWN-RTN THRU 701-EXIT
005080         UNTIL T-SEARCH-AMOUNT < T-MIN-AMOUNT
005090            OR T-DECISION-FOUND.
005100     IF T-DECISION-FOUND
005110         GO TO 700-EXIT.
005120     PERFORM 710-REJECTED-SEARCH-PH2-RTN THRU 710-EXIT.
005130 700-EXIT.
005140     EXIT.
005150*-----------------------------------------------------------------
005160 701-STEP-DOWN-RTN.
005170*-----------------------------------------------------------------
005180     PERFORM 500-COMPUTE-SCORE-RTN THRU 500-EXIT.
005190     IF T-SCORE NOT LESS THAN T-SCORE-BASELINE
005200         MOVE T-SEARCH-AMOUNT TO T-APPROVED-AMOUNT
005210         MOVE T-SEARCH-PERIOD TO T-APPROVED-PERIOD
005220         MOVE "Y" TO T-FOUND-SW
005230     ELSE
005240         SUBTRACT T-STEP-AMOUNT FROM T-SEARCH-AMOUNT.
005250 701-EXIT.
005260     EXIT.
005270*-----------------------------------------------------------------
005280 710-REJECTED-SEARCH-PH2-RTN.                                     CR-0240
005290*-----------------------------------------------------------------
005300     COMPUTE T-SEARCH-PERIOD = T-LOAN-PERIOD(T-CASE-SUB) + 1.
005310     PERFORM 711-TRY-PERIOD-RTN THRU 711-EXIT
005320         UNTIL T-SEARCH-PERIOD > T-MAX-PERIOD
005330            OR T-DECISION-FOUND.
005340 710-EXIT.
005350     EXIT.
005360*-----------------------------------------------------------------
005370 711-TRY-PERIOD-RTN.
005380*-----------------------------------------------------------------
005390     MOVE T-MAX-AMOUNT TO T-SEARCH-AMOUNT.
005400     PERFORM 712-STEP-DOWN-PH2-RTN THRU 712-EXIT
005410         UNTIL T-SEARCH-AMOUNT < T-MIN-AMOUNT
005420            OR T-DECISION-FOUND.
005430     IF NOT T-DECISION-FOUND
005440         ADD 1 TO T-SEARCH-PERIOD.
005450 711-EXIT.
005460     EXIT.
005470*-----------------------------------------------------------------
005480 712-STEP-DOWN-PH2-RTN.
005490*-----------------------------------------------------------------
005500     PERFORM 500-COMPUTE-SCORE-RTN THRU 500-EXIT.
005510     IF T-SCORE NOT LESS THAN T-SCORE-BASELINE
005520         MOVE T-SEARCH-AMOUNT TO T-APPROVED-AMOUNT
005530         MOVE T-SEARCH-PERIOD TO T-APPROVED-PERIOD
005540         MOVE "Y" TO T-FOUND-SW
005550     ELSE
005560         SUBTRACT T-STEP-AMOUNT FROM T-SEARCH-AMOUNT.
005570 712-EXIT.
005580     EXIT.
005590*-----------------------------------------------------------------
005600 900-PRINT-SUMMARY-RTN.
005610*-----------------------------------------------------------------
005620     DISPLAY "LOANDEC2 - DESK-CHECK TOTALS".
005630     DISPLAY "  CASES PASSED . . . . . . : " T-PASS-COUNT.
005640     DISPLAY "  CASES FAILED . . . . . . : " T-FAIL-COUNT.
005650 900-EXIT.
005660     EXIT.
