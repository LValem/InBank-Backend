000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. LOANDEC1.
000030 AUTHOR. E. P. REYES.
000040 INSTALLATION. TAMBUNTING CONSUMER LOANS DIV - EDP.
000050 DATE-WRITTEN. MARCH 1989.
000060 DATE-COMPILED.
000070 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
000080*****************************************************************
000090*                       C H A N G E   L O G                     *
000100*-----------------------------------------------------------------
000110* DATE      BY   TICKET    DESCRIPTION
000120* 03/14/89  EPR  CR-0112   ORIGINAL VERSION.  BATCH DECISION
000130*                          ENGINE FOR CONSUMER LOAN APPLICATIONS,
000140*                          MANILA BRANCH PILOT.
000150* 09/02/90  EPR  CR-0158   ADDED LATVIA AND LITHUANIA COUNTRY
000160*                          AGE CEILINGS FOR REGIONAL ROLLOUT.
000170* 11/20/91  RCM  CR-0203   CORRECTED CHECKSUM RE-WEIGHT STEP PER
000180*                          INTERNAL AUDIT FINDING 91-17.
000190* 06/05/93  RCM  CR-0240   REJECTED-SEARCH PHASE 2 PERIOD LOOP
000200*                          WAS NOT STEPPING PAST REQUESTED+1.
000210* 02/10/95  JLT  CR-0271   OPERATOR SUMMARY NOW SHOWS REJECT
000220*                          COUNT ALONGSIDE APPROVED COUNT.
000230* 01/18/99  JLT  CR-0339   Y2K - PROCESSING DATE NOW TAKEN FROM
000240*                          AN 8-DIGIT (CCYYMMDD) PARM RECORD
000250*                          INSTEAD OF THE 2-DIGIT SYSTEM CLOCK.
000260* 07/22/02  MVR  CR-0401   ADDED SEGMENT-3 CEILING CHECK AFTER
000270*                          AUDIT NOTED OVER-LIMIT APPROVALS.
000280* 04/09/04  MVR  CR-0418   BACKED OUT THE CARD-IMAGE WIDENING
000290*                          ADDED FOR THE TAPE DRIVE PROJECT THAT
000300*                          WAS CANCELLED - APPLIC-REC AND
000310*                          DECISION-REC RETURN TO THE LOAN
000320*                          PRODUCT MANUAL'S STATED 34/74-BYTE
000330*                          LENGTHS.  BOTH FILES ALSO MARKED
000340*                          LINE SEQUENTIAL PER THE EDP STANDARDS
000350*                          REVIEW - THEY ARE TEXT INTERCHANGE
000360*                          FILES, NOT CARD-IMAGE TAPE FILES.
000370*****************************************************************
000380*    THIS PROGRAM READS THE DAY'S CONSUMER LOAN APPLICATIONS,
000390*    APPLIES THE CREDIT SEGMENTATION AND SCORING RULES, AND
000400*    WRITES ONE APPROVED OR REJECTED DECISION PER APPLICATION.
000410*    RUN TOTALS ARE DISPLAYED ON THE OPERATOR CONSOLE AT
000420*    END OF JOB.  SEE THE LOAN PRODUCT MANUAL, SECTION 4, FOR
000430*    THE BUSINESS RULES BEHIND THE SEGMENTATION TABLE BELOW.
000440*****************************************************************
000450 ENVIRONMENT DIVISION.
000460 CONFIGURATION SECTION.
000470 SOURCE-COMPUTER. IBM-370.
000480 OBJECT-COMPUTER. IBM-370.
000490 SPECIAL-NAMES.
000500     C01 IS TOP-OF-FORM
000510     CLASS W-VALID-CENTURY-DIGIT IS "1" THRU "6"
000520     UPSI-0 IS W-SELF-TEST-SWITCH.
000530 INPUT-OUTPUT SECTION.
000540 FILE-CONTROL.
000550     SELECT PARM-FILE ASSIGN TO DISK.
000560     SELECT APPLIC-FILE ASSIGN TO DISK
000570         ORGANIZATION LINE SEQUENTIAL.
000580     SELECT DECISION-FILE ASSIGN TO DISK
000590         ORGANIZATION LINE SEQUENTIAL.
000600 DATA DIVISION.
000610 FILE SECTION.
000620 FD  PARM-FILE
000630     LABEL RECORD IS STANDARD
000640     VALUE OF FILE-ID IS "RUNPARM.Dat"
000650     DATA RECORD IS PARM-REC.
000660 01  PARM-REC.
000670     05 PARM-PROCESS-DATE      PIC 9(08).                         CR-0339
000680     05 FILLER                 PIC X(72).
000690 FD  APPLIC-FILE
000700     LABEL RECORD IS STANDARD
000710     VALUE OF FILE-ID IS "APPLIC.Dat"
000720     DATA RECORD IS APPLIC-REC.
000730 01  APPLIC-REC.
000740     05 AP-APPL-ID             PIC X(06).
000750     05 AP-PERSONAL-CODE       PIC X(11).
000760     05 AP-LOAN-AMOUNT         PIC 9(05).
000770     05 AP-LOAN-PERIOD         PIC 9(02).
000780     05 AP-COUNTRY             PIC X(10).
000790 FD  DECISION-FILE
000800     LABEL RECORD IS STANDARD
000810     VALUE OF FILE-ID IS "DECISION.Dat"
000820     DATA RECORD IS DECISION-REC.
000830 01  DECISION-REC.
000840     05 DE-APPL-ID             PIC X(06).
000850     05 DE-STATUS              PIC X(01).
000860     05 DE-APPROVED-AMOUNT     PIC 9(05).
000870     05 DE-APPROVED-PERIOD     PIC 9(02).
000880     05 DE-ERROR-MESSAGE       PIC X(60).
000890 WORKING-STORAGE SECTION.
000900*-----------------------------------------------------------------
000910*    RECORD MIRRORS - KEPT SEPARATE FROM THE FD SO A REJECTED
000920*    RECORD CAN BE BUILT UP BEFORE IT IS MOVED OUT TO THE FILE.
000930*-----------------------------------------------------------------
000940 01  W-APPLIC-REC.
000950     05 W-APPL-ID              PIC X(06).
000960     05 W-PERSONAL-CODE        PIC X(11).
000970     05 W-LOAN-AMOUNT          PIC 9(05).
000980     05 W-LOAN-PERIOD          PIC 9(02).
000990     05 W-COUNTRY              PIC X(10).
001000*
001010*    THE PERSONAL CODE BROKEN OUT INTO ITS DATE-OF-BIRTH AND
001020*    SERIAL PARTS.  GYYMMDDSSSC - SEE CR-0112 NOTES.
001030*
001040 01  W-PC-BREAKDOWN REDEFINES W-PERSONAL-CODE.
001050     05 W-PC-CENTURY-SEX       PIC 9(01).
001060     05 W-PC-BIRTH-YEAR        PIC 9(02).
001070     05 W-PC-BIRTH-MONTH       PIC 9(02).
001080     05 W-PC-BIRTH-DAY         PIC 9(02).
001090     05 W-PC-SERIAL            PIC 9(03).
001100     05 W-PC-CHECK-DIGIT       PIC 9(01).
001110 01  W-PC-LAST4-VIEW REDEFINES W-PERSONAL-CODE.
001120     05 FILLER                 PIC X(07).
001130     05 W-PC-LAST4             PIC 9(04).
001140*
001150*    SINGLE-DIGIT TABLE VIEW OF THE CODE, USED BY THE CHECKSUM
001160*    ROUTINE TO WALK DIGITS 1 THRU 10 AGAINST THE WEIGHT SETS.
001170*
001180 01  W-PC-DIGIT-VIEW REDEFINES W-PERSONAL-CODE.
001190     05 W-PC-DIGIT             PIC 9(01) OCCURS 11 TIMES.
001200*
001210 01  W-DECISION-REC.
001220     05 W-DE-APPL-ID           PIC X(06).
001230     05 W-DE-STATUS            PIC X(01).
001240     05 W-DE-APPROVED-AMOUNT   PIC 9(05).
001250     05 W-DE-APPROVED-PERIOD   PIC 9(02).
001260     05 W-DE-ERROR-MESSAGE     PIC X(60).
001270*-----------------------------------------------------------------
001280*    CHECKSUM WEIGHT SETS - STORED AS CHARACTER STRINGS AND
001290*    REDEFINED AS A DIGIT TABLE SO THE PRIMARY AND RE-WEIGHT
001300*    PASSES CAN SHARE THE SAME MULTIPLY LOOP.
001310*-----------------------------------------------------------------
001320 01  W-WEIGHT-SET-1-CHARS      PIC X(10) VALUE "1234567891".
001330 01  W-WEIGHT-SET-1 REDEFINES W-WEIGHT-SET-1-CHARS.
001340     05 W-WT1                  PIC 9(01) OCCURS 10 TIMES.
001350 01  W-WEIGHT-SET-2-CHARS      PIC X(10) VALUE "3456789123".
001360 01  W-WEIGHT-SET-2 REDEFINES W-WEIGHT-SET-2-CHARS.
001370     05 W-WT2                  PIC 9(01) OCCURS 10 TIMES.
001380*-----------------------------------------------------------------
001390*    DAYS-PER-MONTH TABLE FOR THE CALENDAR-DATE CHECK.  FEBRUARY
001400*    IS ADJUSTED FOR LEAP YEARS IN 330-VALIDATE-AGE-RTN.
001410*-----------------------------------------------------------------
001420 01  W-DAYS-IN-MONTH-CHARS     PIC X(24)
001430                                VALUE "312831303130313130313031".
001440 01  W-DAYS-IN-MONTH REDEFINES W-DAYS-IN-MONTH-CHARS.
001450     05 W-DIM                  PIC 9(02) OCCURS 12 TIMES.
001460*-----------------------------------------------------------------
001470*    RUN PARAMETER - PROCESSING DATE (CCYYMMDD), SEE CR-0339.
001480*-----------------------------------------------------------------
001490 01  W-PROCESS-DATE            PIC 9(08).
001500 01  W-PROC-DATE-PARTS REDEFINES W-PROCESS-DATE.
001510     05 W-PROC-CENTURY         PIC 9(02).
001520     05 W-PROC-YEAR2           PIC 9(02).
001530     05 W-PROC-MONTH           PIC 9(02).
001540     05 W-PROC-DAY             PIC 9(02).
001550 77  W-PROC-FULL-YEAR-TODAY    PIC 9(04) COMP.
001560 77  W-PC-FULL-YEAR            PIC 9(04).
001570*-----------------------------------------------------------------
001580*    LEAP-YEAR WORK FIELDS FOR 310-VALIDATE-PERS-CODE-RTN.
001590*-----------------------------------------------------------------
001600 77  W-LEAP-QUOT               PIC 9(04) COMP.
001610 77  W-LEAP-REM-4              PIC 9(03) COMP.
001620 77  W-LEAP-REM-100            PIC 9(03) COMP.
001630 77  W-LEAP-REM-400            PIC 9(03) COMP.
001640*-----------------------------------------------------------------
001650*    PRODUCT LIMITS AND SEGMENTATION TABLE (LOAN PRODUCT MANUAL,
001660*    SECTION 4).
001670*-----------------------------------------------------------------
001680 01  W-CONST-TABLE.
001690     05 W-MIN-AMOUNT           PIC 9(05) VALUE 02000.
001700     05 W-MAX-AMOUNT           PIC 9(05) VALUE 10000.
001710     05 W-STEP-AMOUNT          PIC 9(05) VALUE 00100.
001720     05 W-MIN-PERIOD           PIC 9(02) VALUE 12.
001730     05 W-MAX-PERIOD           PIC 9(02) VALUE 48.
001740     05 W-MIN-AGE              PIC 9(03) VALUE 021.
001750     05 W-MAX-AGE-ESTONIA      PIC 9(03) VALUE 080.
001760     05 W-MAX-AGE-LATVIA       PIC 9(03) VALUE 075.
001770     05 W-MAX-AGE-LITHUANIA    PIC 9(03) VALUE 085.
001780     05 W-SEG1-FLOOR           PIC 9(04) VALUE 2500.
001790     05 W-SEG2-FLOOR           PIC 9(04) VALUE 5000.
001800     05 W-SEG3-FLOOR           PIC 9(04) VALUE 7500.
001810     05 W-MOD-SEG1             PIC 9(04) VALUE 0100.
001820     05 W-MOD-SEG2             PIC 9(04) VALUE 0300.
001830     05 W-MOD-SEG3             PIC 9(04) VALUE 1000.
001840     05 FILLER                 PIC X(10).
001850 77  W-SCORE-BASELINE          PIC S9(01)V9(04) VALUE +0.1000.
001860*-----------------------------------------------------------------
001870*    FIXED ERROR-MESSAGE TEXTS (LOAN PRODUCT MANUAL, APPENDIX C).
001880*-----------------------------------------------------------------
001890 01  W-ERROR-MSGS.
001900     05 W-MSG-BAD-CODE   PIC X(60)
001910             VALUE "Invalid personal ID code!".
001920     05 W-MSG-BAD-AMOUNT PIC X(60)
001930             VALUE "Invalid loan amount!".
001940     05 W-MSG-BAD-PERIOD PIC X(60)
001950             VALUE "Invalid loan period!".
001960     05 W-MSG-DEBTOR     PIC X(60)
001970             VALUE "Applicant has debt!".
001980     05 W-MSG-BAD-AGE    PIC X(60)
001990             VALUE "Age doesn't match requirements for this coun
002000-    "try!".
002010     05 W-MSG-NO-LOAN    PIC X(60)
002020             VALUE "No valid loan found for the provided paramet
002030-    "ers.".
002040     05 W-MSG-UNEXPECT   PIC X(60)
002050             VALUE "An unexpected error occurred".
002060     05 FILLER           PIC X(60).
002070 77  W-ERROR-MESSAGE           PIC X(60).
002080*-----------------------------------------------------------------
002090*    SWITCHES.
002100*-----------------------------------------------------------------
002110 01  W-SWITCHES.
002120     05 W-EOF-SW               PIC X VALUE "N".
002130        88 W-END-OF-APPLICATIONS     VALUE "Y".
002140     05 W-VALID-SW             PIC X VALUE "Y".
002150        88 W-APPLIC-IS-VALID         VALUE "Y".
002160        88 W-APPLIC-IS-INVALID       VALUE "N".
002170     05 W-FOUND-SW             PIC X VALUE "N".
002180        88 W-DECISION-FOUND          VALUE "Y".
002190     05 W-SELF-TEST-SWITCH     PIC X VALUE "0".
002200     05 FILLER                 PIC X(04).
002210*-----------------------------------------------------------------
002220*    RUN COUNTERS - COMP PER STANDING EDP DIVISION NUMERIC
002230*    STANDARD FOR CONTROL TOTALS.  W-TOTAL-APPROVED-AMT STAYS
002240*    ZONED BECAUSE IT IS A MONEY TOTAL, NOT A CONTROL COUNT.
002250*-----------------------------------------------------------------
002260 01  W-RUN-COUNTERS.
002270     05 W-RECORDS-READ         PIC 9(06) COMP VALUE ZERO.
002280     05 W-APPROVED-COUNT       PIC 9(06) COMP VALUE ZERO.
002290     05 W-REJECTED-COUNT       PIC 9(06) COMP VALUE ZERO.
002300     05 FILLER                 PIC 9(06) COMP VALUE ZERO.
002310 77  W-TOTAL-APPROVED-AMT      PIC 9(09) VALUE ZERO.
002320*-----------------------------------------------------------------
002330*    WORK FIELDS FOR SCORING AND THE APPROVE/REJECT SEARCHES.
002340*-----------------------------------------------------------------
002350 77  W-MODIFIER                PIC 9(04) COMP VALUE ZERO.
002360 77  W-SCORE                   PIC S9(03)V9(04).
002370 77  W-SEARCH-AMOUNT           PIC 9(05) COMP.
002380 77  W-SEARCH-PERIOD           PIC 9(02) COMP.
002390 77  W-APPROVED-AMOUNT         PIC 9(05).
002400 77  W-APPROVED-PERIOD         PIC 9(02).
002410*-----------------------------------------------------------------
002420*    CHECKSUM WORK FIELDS.
002430*-----------------------------------------------------------------
002440 77  W-CKSUM-SUBSCRIPT         PIC 9(02) COMP.
002450 77  W-CKSUM-TOTAL             PIC 9(04) COMP.
002460 77  W-CKSUM-REMAINDER         PIC 9(02) COMP.
002470 77  W-CHECK-DIGIT-CALC        PIC 9(01) COMP.
002480*-----------------------------------------------------------------
002490*    AGE CHECK WORK FIELDS.
002500*-----------------------------------------------------------------
002510 77  W-DAY-LIMIT               PIC 9(02) COMP.
002520 77  W-AGE-IN-YEARS            PIC 9(03) COMP.
002530 77  W-MAX-AGE-FOR-COUNTRY     PIC 9(03) COMP.
002540*
002550 PROCEDURE DIVISION.
002560*-----------------------------------------------------------------
002570 000-MAIN-CONTROL-RTN.
002580*-----------------------------------------------------------------
002590     PERFORM 100-INITIALIZE-RTN THRU 100-EXIT.
002600     PERFORM 200-PROCESS-APPLIC-RTN THRU 200-EXIT
002610         UNTIL W-END-OF-APPLICATIONS.
002620     PERFORM 900-PRINT-SUMMARY-RTN THRU 900-EXIT.
002630     PERFORM 990-TERMINATE-RTN THRU 990-EXIT.
002640*-----------------------------------------------------------------
002650 100-INITIALIZE-RTN.
002660*-----------------------------------------------------------------
002670     DISPLAY "LOANDEC1 - CONSUMER LOAN DECISION ENGINE STARTING".
002680     OPEN INPUT PARM-FILE.
002690     READ PARM-FILE AT END MOVE 19890101 TO PARM-PROCESS-DATE.
002700     MOVE PARM-PROCESS-DATE TO W-PROCESS-DATE.
002710     COMPUTE W-PROC-FULL-YEAR-TODAY =
002720         W-PROC-CENTURY * 100 + W-PROC-YEAR2.
002730     CLOSE PARM-FILE.
002740     OPEN INPUT APPLIC-FILE.
002750     OPEN OUTPUT DECISION-FILE.
002760 100-EXIT.
002770     EXIT.
002780*-----------------------------------------------------------------
002790 200-PROCESS-APPLIC-RTN.
002800*-----------------------------------------------------------------
002810     PERFORM 210-READ-APPLIC-RTN THRU 210-EXIT.
002820     IF W-END-OF-APPLICATIONS
002830         GO TO 200-EXIT.
002840     ADD 1 TO W-RECORDS-READ.
002850     MOVE "Y" TO W-VALID-SW.
002860     MOVE SPACES TO W-ERROR-MESSAGE.
002870     PERFORM 300-VALIDATE-APPLIC-RTN THRU 300-EXIT.
002880     IF W-APPLIC-IS-INVALID
002890         PERFORM 650-WRITE-REJECT-RTN THRU 650-EXIT
002900         GO TO 200-EXIT.
002910     PERFORM 400-DERIVE-MODIFIER-RTN THRU 400-EXIT.
002920     IF W-MODIFIER = ZERO
002930         MOVE W-MSG-DEBTOR TO W-ERROR-MESSAGE
002940         PERFORM 650-WRITE-REJECT-RTN THRU 650-EXIT
002950         GO TO 200-EXIT.
002960     MOVE W-LOAN-AMOUNT TO W-SEARCH-AMOUNT.
002970     MOVE W-LOAN-PERIOD TO W-SEARCH-PERIOD.
002980     PERFORM 500-COMPUTE-SCORE-RTN THRU 500-EXIT.
002990     MOVE "N" TO W-FOUND-SW.
003000     IF W-SCORE NOT LESS THAN W-SCORE-BASELINE
003010         PERFORM 600-APPROVED-SEARCH-RTN THRU 600-EXIT
003020     ELSE
003030         PERFORM 700-REJECTED-SEARCH-RTN THRU 700-EXIT.
003040     IF W-DECISION-FOUND
003050         PERFORM 640-WRITE-APPROVE-RTN THRU 640-EXIT
003060     ELSE
003070         MOVE W-MSG-NO-LOAN TO W-ERROR-MESSAGE
003080         PERFORM 650-WRITE-REJECT-RTN THRU 650-EXIT.
003090 200-EXIT.
003100     EXIT.
003110*-----------------------------------------------------------------
003120 210-READ-APPLIC-RTN.
003130*-----------------------------------------------------------------
003140     READ APPLIC-FILE INTO W-APPLIC-REC
003150         AT END MOVE "Y" TO W-EOF-SW.
003160 210-EXIT.
003170     EXIT.
003180*-----------------------------------------------------------------
003190*    INPUT VERIFICATION - ORDER IS CODE, AGE, AMOUNT, PERIOD.
003200*    FIRST FAILURE WINS (LOAN PRODUCT MANUAL, SECTION 4.1).
003210*-----------------------------------------------------------------
003220 300-VALIDATE-APPLIC-RTN.
003230*-----------------------------------------------------------------
003240     PERFORM 310-VALIDATE-PERS-CODE-RTN THRU 310-EXIT.
003250     IF W-APPLIC-IS-INVALID
003260         GO TO 300-EXIT.
003270     PERFORM 330-VALIDATE-AGE-RTN THRU 330-EXIT.
003280     IF W-APPLIC-IS-INVALID
003290         GO TO 300-EXIT.
003300     PERFORM 340-VALIDATE-AMOUNT-RTN THRU 340-EXIT.
003310     IF W-APPLIC-IS-INVALID
003320         GO TO 300-EXIT.
003330     PERFORM 350-VALIDATE-PERIOD-RTN THRU 350-EXIT.
003340 300-EXIT.
003350     EXIT.
003360*-----------------------------------------------------------------
003370 310-VALIDATE-PERS-CODE-RTN.
003380*-----------------------------------------------------------------
003390     IF W-PERSONAL-CODE NOT NUMERIC
003400         MOVE "N" TO W-VALID-SW
003410         MOVE W-MSG-BAD-CODE TO W-ERROR-MESSAGE
003420         GO TO 310-EXIT.
003430     IF W-PERSONAL-CODE(1:1) IS NOT W-VALID-CENTURY-DIGIT
003440         MOVE "N" TO W-VALID-SW
003450         MOVE W-MSG-BAD-CODE TO W-ERROR-MESSAGE
003460         GO TO 310-EXIT.
003470     IF W-PC-CENTURY-SEX = 1 OR W-PC-CENTURY-SEX = 2
003480         MOVE 1800 TO W-PC-FULL-YEAR
003490     ELSE
003500         IF W-PC-CENTURY-SEX = 3 OR W-PC-CENTURY-SEX = 4
003510             MOVE 1900 TO W-PC-FULL-YEAR
003520         ELSE
003530             MOVE 2000 TO W-PC-FULL-YEAR.
003540     COMPUTE W-PC-FULL-YEAR = W-PC-FULL-YEAR + W-PC-BIRTH-YEAR.
003550     IF W-PC-BIRTH-MONTH < 1 OR W-PC-BIRTH-MONTH > 12
003560         MOVE "N" TO W-VALID-SW
003570         MOVE W-MSG-BAD-CODE TO W-ERROR-MESSAGE
003580         GO TO 310-EXIT.
003590     MOVE W-DIM(W-PC-BIRTH-MONTH) TO W-DAY-LIMIT.
003600     IF W-PC-BIRTH-MONTH = 2
003610         DIVIDE W-PC-FULL-YEAR BY 4
003620             GIVING W-LEAP-QUOT REMAINDER W-LEAP-REM-4
003630         DIVIDE W-PC-FULL-YEAR BY 100
003640             GIVING W-LEAP-QUOT REMAINDER W-LEAP-REM-100
003650         DIVIDE W-PC-FULL-YEAR BY 400
003660             GIVING W-LEAP-QUOT REMAINDER W-LEAP-REM-400
003670         IF (W-LEAP-REM-4 = 0 AND W-LEAP-REM-100 NOT = 0)
003680                OR W-LEAP-REM-400 = 0
003690             MOVE 29 TO W-DAY-LIMIT.
003700     IF W-PC-BIRTH-DAY < 1 OR W-PC-BIRTH-DAY > W-DAY-LIMIT
003710         MOVE "N" TO W-VALID-SW
003720         MOVE W-MSG-BAD-CODE TO W-ERROR-MESSAGE
003730         GO TO 310-EXIT.
003740     IF W-PC-FULL-YEAR > W-PROC-FULL-YEAR-TODAY
003750         MOVE "N" TO W-VALID-SW
003760         MOVE W-MSG-BAD-CODE TO W-ERROR-MESSAGE
003770         GO TO 310-EXIT.
003780     IF W-PC-FULL-YEAR = W-PROC-FULL-YEAR-TODAY
003790         IF W-PC-BIRTH-MONTH > W-PROC-MONTH OR
003800            (W-PC-BIRTH-MONTH = W-PROC-MONTH AND
003810             W-PC-BIRTH-DAY > W-PROC-DAY)
003820             MOVE "N" TO W-VALID-SW
003830             MOVE W-MSG-BAD-CODE TO W-ERROR-MESSAGE
003840             GO TO 310-EXIT.
003850     PERFORM 320-VALIDATE-CHECKSUM-RTN THRU 320-EXIT.
003860 310-EXIT.
003870     EXIT.
003880*-----------------------------------------------------------------
003890*    CHECKSUM - WEIGHTS 1,2,3,4,5,6,7,8,9,1 MOD 11.  IF THE
003900*    RESULT IS 10, RE-WEIGHT WITH 3,4,5,6,7,8,9,1,2,3 MOD 11;
003910*    IF STILL 10 THE CHECK DIGIT IS ZERO.  CR-0203.
003920*-----------------------------------------------------------------
003930 320-VALIDATE-CHECKSUM-RTN.
003940*-----------------------------------------------------------------
003950     MOVE ZERO TO W-CKSUM-TOTAL.
003960     PERFORM 321-SUM-WEIGHT-1-RTN THRU 321-EXIT
003970         VARYING W-CKSUM-SUBSCRIPT FROM 1 BY 1
003980         UNTIL W-CKSUM-SUBSCRIPT > 10.
003990     DIVIDE W-CKSUM-TOTAL BY 11 GIVING W-CKSUM-REMAINDER
004000         REMAINDER W-CKSUM-REMAINDER.
004010     IF W-CKSUM-REMAINDER = 10
004020         MOVE ZERO TO W-CKSUM-TOTAL
004030         PERFORM 322-SUM-WEIGHT-2-RTN THRU 322-EXIT
004040             VARYING W-CKSUM-SUBSCRIPT FROM 1 BY 1
004050             UNTIL W-CKSUM-SUBSCRIPT > 10
004060         DIVIDE W-CKSUM-TOTAL BY 11 GIVING W-CKSUM-REMAINDER
004070             REMAINDER W-CKSUM-REMAINDER
004080         IF W-CKSUM-REMAINDER = 10                                CR-0203
004090             MOVE ZERO TO W-CHECK-DIGIT-CALC
004100         ELSE
004110             MOVE W-CKSUM-REMAINDER TO W-CHECK-DIGIT-CALC
004120     ELSE
004130         MOVE W-CKSUM-REMAINDER TO W-CHECK-DIGIT-CALC.
004140     IF W-PC-CHECK-DIGIT NOT = W-CHECK-DIGIT-CALC
004150         MOVE "N" TO W-VALID-SW
004160         MOVE W-MSG-BAD-CODE TO W-ERROR-MESSAGE.
004170 320-EXIT.
004180     EXIT.
004190*-----------------------------------------------------------------
004200 321-SUM-WEIGHT-1-RTN.
004210*-----------------------------------------------------------------
004220     COMPUTE W-CKSUM-TOTAL = W-CKSUM-TOTAL +
004230         W-PC-DIGIT(W-CKSUM-SUBSCRIPT) * W-WT1(W-CKSUM-SUBSCRIPT).
004240 321-EXIT.
004250     EXIT.
004260*-----------------------------------------------------------------
004270 322-SUM-WEIGHT-2-RTN.
004280*-----------------------------------------------------------------
004290     COMPUTE W-CKSUM-TOTAL = W-CKSUM-TOTAL +
004300         W-PC-DIGIT(W-CKSUM-SUBSCRIPT) * W-WT2(W-CKSUM-SUBSCRIPT).
004310 322-EXIT.
004320     EXIT.
004330*-----------------------------------------------------------------
004340*    AGE CHECK - MINIMUM 21 ALL COUNTRIES, MAXIMUM BY COUNTRY.
004350*    CR-0158 ADDED LATVIA/LITHUANIA.
004360*-----------------------------------------------------------------
004370 330-VALIDATE-AGE-RTN.
004380*-----------------------------------------------------------------
004390     INSPECT W-COUNTRY CONVERTING
004400         "abcdefghijklmnopqrstuvwxyz" TO
004410         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
004420     IF W-COUNTRY = "ESTONIA   "
004430         MOVE W-MAX-AGE-ESTONIA TO W-MAX-AGE-FOR-COUNTRY
004440     ELSE
004450         IF W-COUNTRY = "LATVIA    "
004460             MOVE W-MAX-AGE-LATVIA TO W-MAX-AGE-FOR-COUNTRY       CR-0158
004470         ELSE
004480             IF W-COUNTRY = "LITHUANIA "
004490                 MOVE W-MAX-AGE-LITHUANIA TO
004500                     W-MAX-AGE-FOR-COUNTRY
004510             ELSE
004520                 MOVE "N" TO W-VALID-SW
004530                 MOVE W-MSG-BAD-AGE TO W-ERROR-MESSAGE
004540                 GO TO 330-EXIT.
004550     COMPUTE W-AGE-IN-YEARS =
004560         W-PROC-FULL-YEAR-TODAY - W-PC-FULL-YEAR.
004570     IF W-PROC-MONTH < W-PC-BIRTH-MONTH OR
004580        (W-PROC-MONTH = W-PC-BIRTH-MONTH AND
004590         W-PROC-DAY < W-PC-BIRTH-DAY)
004600         SUBTRACT 1 FROM W-AGE-IN-YEARS.
004610     IF W-AGE-IN-YEARS < W-MIN-AGE OR
004620        W-AGE-IN-YEARS > W-MAX-AGE-FOR-COUNTRY
004630         MOVE "N" TO W-VALID-SW
004640         MOVE W-MSG-BAD-AGE TO W-ERROR-MESSAGE.
004650 330-EXIT.
004660     EXIT.
004670*-----------------------------------------------------------------
004680 340-VALIDATE-AMOUNT-RTN.
004690*-----------------------------------------------------------------
004700     IF W-LOAN-AMOUNT < W-MIN-AMOUNT OR
004710        W-LOAN-AMOUNT > W-MAX-AMOUNT
004720         MOVE "N" TO W-VALID-SW
004730         MOVE W-MSG-BAD-AMOUNT TO W-ERROR-MESSAGE.
004740 340-EXIT.
004750     EXIT.
004760*-----------------------------------------------------------------
004770 350-VALIDATE-PERIOD-RTN.
004780*-----------------------------------------------------------------
004790     IF W-LOAN-PERIOD < W-MIN-PERIOD OR
004800        W-LOAN-PERIOD > W-MAX-PERIOD
004810         MOVE "N" TO W-VALID-SW
004820         MOVE W-MSG-BAD-PERIOD TO W-ERROR-MESSAGE.
004830 350-EXIT.
004840     EXIT.
004850*-----------------------------------------------------------------
004860*    CREDIT SEGMENTATION - LAST FOUR DIGITS OF THE PERSONAL
004870*    CODE.  SEGMENT-3 CEILING ADDED PER CR-0401.
004880*-----------------------------------------------------------------
004890 400-DERIVE-MODIFIER-RTN.
004900*-----------------------------------------------------------------
004910     IF W-PC-LAST4 < W-SEG1-FLOOR
004920         MOVE ZERO TO W-MODIFIER
004930     ELSE
004940         IF W-PC-LAST4 < W-SEG2-FLOOR
004950             MOVE W-MOD-SEG1 TO W-MODIFIER
004960         ELSE
004970             IF W-PC-LAST4 < W-SEG3-FLOOR
004980                 MOVE W-MOD-SEG2 TO W-MODIFIER
004990             ELSE
005000                 MOVE W-MOD-SEG3 TO W-MODIFIER.                   CR-0401
005010 400-EXIT.
005020     EXIT.
005030*-----------------------------------------------------------------
005040*    SCORE = (MODIFIER / AMOUNT) * PERIOD / 10, CARRIED TO FOUR
005050*    DECIMAL PLACES.  USES W-SEARCH-AMOUNT/W-SEARCH-PERIOD SO
005060*    THE SEARCH PARAGRAPHS CAN RE-DRIVE IT FOR EACH TRIAL.
005070*-----------------------------------------------------------------
005080 500-COMPUTE-SCORE-RTN.
005090*-----------------------------------------------------------------
005100     COMPUTE W-SCORE =
005110         (W-MODIFIER / W-SEARCH-AMOUNT) * W-SEARCH-PERIOD / 10.
005120 500-EXIT.
005130     EXIT.
005140*-----------------------------------------------------------------
005150*    APPROVED SEARCH - INITIAL SCORE WAS AT OR ABOVE BASELINE.
005160*    STEP UP FROM REQUESTED+100 TO THE PRODUCT CEILING; THE
005170*    FIRST AMOUNT THAT DROPS BELOW BASELINE ENDS THE SEARCH
005180*    AND THE DECISION IS THAT AMOUNT MINUS ONE STEP.
005190*-----------------------------------------------------------------
005200 600-APPROVED-SEARCH-RTN.
005210*-----------------------------------------------------------------
005220     MOVE W-MAX-AMOUNT TO W-APPROVED-AMOUNT.
005230     MOVE W-LOAN-PERIOD TO W-APPROVED-PERIOD.
005240     MOVE "N" TO W-FOUND-SW.
005250     COMPUTE W-SEARCH-AMOUNT = W-LOAN-AMOUNT + W-STEP-AMOUNT.
005260     PERFORM 610-STEP-UP-RTN THRU 610-EXIT
005270         UNTIL W-SEARCH-AMOUNT > W-MAX-AMOUNT
005280            OR W-DECISION-FOUND.
005290     MOVE "Y" TO W-FOUND-SW.
005300 600-EXIT.
005310     EXIT.
005320*-----------------------------------------------------------------
005330*    NOTE - THE APPROVED PATH ALWAYS ENDS IN A DECISION, EVEN
005340*    WHEN NO STEP-UP ACTUALLY DROPS BELOW BASELINE (THE DEFAULT
005350*    OF W-MAX-AMOUNT SET ABOVE STANDS IN THAT CASE).
005360*-----------------------------------------------------------------
005370 610-STEP-UP-RTN.
005380*-----------------------------------------------------------------
005390     PERFORM 500-COMPUTE-SCORE-RTN THRU 500-EXIT.
005400     IF W-SCORE LESS THAN W-SCORE-BASELINE
005410         COMPUTE W-APPROVED-AMOUNT =
005420             W-SEARCH-AMOUNT - W-STEP-AMOUNT
005430         MOVE "Y" TO W-FOUND-SW
005440     ELSE
005450         ADD W-STEP-AMOUNT TO W-SEARCH-AMOUNT.
005460 610-EXIT.
005470     EXIT.
005480*-----------------------------------------------------------------
005490*    REJECTED SEARCH - INITIAL SCORE WAS BELOW BASELINE.
005500*    PHASE 1 STEPS THE REQUESTED PERIOD'S AMOUNT DOWN; PHASE 2
005510*    (CR-0240 FIX) THEN WALKS LONGER PERIODS.
005520*-----------------------------------------------------------------
005530 700-REJECTED-SEARCH-RTN.
005540*-----------------------------------------------------------------
005550     MOVE "N" TO W-FOUND-SW.
005560     IF W-LOAN-AMOUNT - W-STEP-AMOUNT > W-MAX-AMOUNT
005570         MOVE W-MAX-AMOUNT TO W-SEARCH-AMOUNT
005580     ELSE
005590         COMPUTE W-SEARCH-AMOUNT = W-LOAN-AMOUNT - W-STEP-AMOUNT.
005600     MOVE W-LOAN-PERIOD TO W-SEARCH-PERIOD.
005610     PERFORM 701-STEP-DOWN-RTN THRU 701-EXIT
005620         UNTIL W-SEARCH-AMOUNT < W-MIN-AMOUNT
005630            OR W-DECISION-FOUND.
005640     IF W-DECISION-FOUND
005650         GO TO 700-EXIT.
005660     PERFORM 710-REJECTED-SEARCH-PH2-RTN THRU 710-EXIT.
005670 700-EXIT.
005680     EXIT.
005690*-----------------------------------------------------------------
005700 701-STEP-DOWN-RTN.
005710*-----------------------------------------------------------------
005720     PERFORM 500-COMPUTE-SCORE-RTN THRU 500-EXIT.
005730     IF W-SCORE NOT LESS THAN W-SCORE-BASELINE
005740         MOVE W-SEARCH-AMOUNT TO W-APPROVED-AMOUNT
005750         MOVE W-SEARCH-PERIOD TO W-APPROVED-PERIOD
005760         MOVE "Y" TO W-FOUND-SW
005770     ELSE
005780         SUBTRACT W-STEP-AMOUNT FROM W-SEARCH-AMOUNT.
005790 701-EXIT.
005800     EXIT.
005810*-----------------------------------------------------------------
005820 710-REJECTED-SEARCH-PH2-RTN.                                     CR-0240
005830*-----------------------------------------------------------------
005840     COMPUTE W-SEARCH-PERIOD = W-LOAN-PERIOD + 1.
005850     PERFORM 711-TRY-PERIOD-RTN THRU 711-EXIT
005860         UNTIL W-SEARCH-PERIOD > W-MAX-PERIOD
005870            OR W-DECISION-FOUND.
005880 710-EXIT.
005890     EXIT.
005900*-----------------------------------------------------------------
005910 711-TRY-PERIOD-RTN.
005920*-----------------------------------------------------------------
005930     MOVE W-MAX-AMOUNT TO W-SEARCH-AMOUNT.
005940     PERFORM 712-STEP-DOWN-PH2-RTN THRU 712-EXIT
005950         UNTIL W-SEARCH-AMOUNT < W-MIN-AMOUNT
005960            OR W-DECISION-FOUND.
005970     IF NOT W-DECISION-FOUND
005980         ADD 1 TO W-SEARCH-PERIOD.
005990 711-EXIT.
006000     EXIT.
006010*-----------------------------------------------------------------
006020 712-STEP-DOWN-PH2-RTN.
006030*-----------------------------------------------------------------
006040     PERFORM 500-COMPUTE-SCORE-RTN THRU 500-EXIT.
006050     IF W-SCORE NOT LESS THAN W-SCORE-BASELINE
006060         MOVE W-SEARCH-AMOUNT TO W-APPROVED-AMOUNT
006070         MOVE W-SEARCH-PERIOD TO W-APPROVED-PERIOD
006080         MOVE "Y" TO W-FOUND-SW
006090     ELSE
006100         SUBTRACT W-STEP-AMOUNT FROM W-SEARCH-AMOUNT.
006110 712-EXIT.
006120     EXIT.
006130*-----------------------------------------------------------------
006140 640-WRITE-APPROVE-RTN.
006150*-----------------------------------------------------------------
006160     MOVE W-APPL-ID TO W-DE-APPL-ID.
006170     MOVE "A" TO W-DE-STATUS.
006180     MOVE W-APPROVED-AMOUNT TO W-DE-APPROVED-AMOUNT.
006190     MOVE W-APPROVED-PERIOD TO W-DE-APPROVED-PERIOD.
006200     MOVE SPACES TO W-DE-ERROR-MESSAGE.
006210     WRITE DECISION-REC FROM W-DECISION-REC.
006220     ADD 1 TO W-APPROVED-COUNT.
006230     ADD W-APPROVED-AMOUNT TO W-TOTAL-APPROVED-AMT.
006240 640-EXIT.
006250     EXIT.
006260*-----------------------------------------------------------------
006270 650-WRITE-REJECT-RTN.
006280*-----------------------------------------------------------------
006290     MOVE W-APPL-ID TO W-DE-APPL-ID.
006300     MOVE "R" TO W-DE-STATUS.
006310     MOVE ZERO TO W-DE-APPROVED-AMOUNT.
006320     MOVE ZERO TO W-DE-APPROVED-PERIOD.
006330     MOVE W-ERROR-MESSAGE TO W-DE-ERROR-MESSAGE.
006340     WRITE DECISION-REC FROM W-DECISION-REC.
006350     ADD 1 TO W-REJECTED-COUNT.
006360 650-EXIT.
006370     EXIT.
006380*-----------------------------------------------------------------
006390*    END-OF-RUN SUMMARY - CR-0271 ADDED THE REJECT COUNT.
006400*-----------------------------------------------------------------
006410 900-PRINT-SUMMARY-RTN.
006420*-----------------------------------------------------------------
006430     DISPLAY "LOANDEC1 - RUN TOTALS".
006440     DISPLAY "  APPLICATIONS READ . . . : " W-RECORDS-READ.
006450     DISPLAY "  APPROVED . . . . . . . . : " W-APPROVED-COUNT.
006460     DISPLAY "  REJECTED . . . . . . . . : " W-REJECTED-COUNT.
006470     DISPLAY "  TOTAL APPROVED AMOUNT. . : " W-TOTAL-APPROVED-AMT.
006480 900-EXIT.
006490     EXIT.
006500*-----------------------------------------------------------------
006510 990-TERMINATE-RTN.
006520*-----------------------------------------------------------------
006530     CLOSE APPLIC-FILE.
006540     CLOSE DECISION-FILE.
006550     DISPLAY "LOANDEC1 - END OF RUN.".
006560     STOP RUN.
006570 990-EXIT.
006580     EXIT.
