000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. LOANDEC1.
000030 AUTHOR. E. P. REYES.
000040 INSTALLATION. TAMBUNTING CONSUMER LOANS DIV - EDP.
000050 DATE-WRITTEN. MARCH 1989.
000060 DATE-COMPILED.
000070 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
000080*****************************************************************
000090*                       C H A N G E   L O G                     *
000100*-----------------------------------------------------------------
000110* DATE      BY   TICKET    DESCRIPTION
000120* 03/14/89  EPR  CR-0112   ORIGINAL VERSION.  BATCH DECISION
000130*                          ENGINE FOR CONSUMER LOAN APPLICATIONS,
000140*                          MANILA BRANCH PILOT.
000150* 09/02/90  EPR  CR-0158   ADDED LATVIA AND LITHUANIA COUNTRY
000160*                          AGE CEILINGS FOR REGIONAL ROLLOUT.
000170* 11/20/91  RCM  CR-0203   CORRECTED CHECKSUM RE-WEIGHT STEP PER
000180*                          INTERNAL AUDIT FINDING 91-17.
000190* 06/05/93  RCM  CR-0240   REJECTED-SEARCH PHASE 2 PERIOD LOOP
000200*                          WAS NOT STEPPING PAST REQUESTED+1.
000210* 02/10/95  JLT  CR-0271   OPERATOR SUMMARY NOW SHOWS REJECT
000220*                          COUNT ALONGSIDE APPROVED COUNT.
000230* 01/18/99  JLT  CR-0339   Y2K - PROCESSING DATE NOW TAKEN FROM
000240*                          AN 8-DIGIT (CCYYMMDD) PARM RECORD
000250*                          INSTEAD OF THE 2-DIGIT SYSTEM CLOCK.
000260* 07/22/02  MVR  CR-0401   ADDED SEGMENT-3 CEILING CHECK AFTER
000270*                          AUDIT NOTED OVER-LIMIT APPROVALS.
000280* 04/09/04  MVR  CR-0418   WIDENED DECISION RECORD TO 80 BYTES
000290*                          (CARD IMAGE) FOR THE NEW TAPE DRIVES.
000300*****************************************************************
000310*    THIS PROGRAM READS THE DAY'S CONSUMER LOAN APPLICATIONS,
000320*    APPLIES THE CREDIT SEGMENTATION AND SCORING RULES, AND
000330*    WRITES ONE APPROVED OR REJECTED DECISION PER APPLICATION.
000340*    RUN TOTALS ARE DISPLAYED ON THE OPERATOR CONSOLE AT
000350*    END OF JOB.  SEE THE LOAN PRODUCT MANUAL, SECTION 4, FOR
000360*    THE BUSINESS RULES BEHIND THE SEGMENTATION TABLE BELOW.
000370*****************************************************************
000380 ENVIRONMENT DIVISION.
000390 CONFIGURATION SECTION.
000400 SOURCE-COMPUTER. IBM-370.
000410 OBJECT-COMPUTER. IBM-370.
000420 SPECIAL-NAMES.
000430     C01 IS TOP-OF-FORM
000440     CLASS W-VALID-CENTURY-DIGIT IS "1" THRU "6"
000450     UPSI-0 IS W-SELF-TEST-SWITCH.
000460 INPUT-OUTPUT SECTION.
000470 FILE-CONTROL.
000480     SELECT PARM-FILE ASSIGN TO DISK.
000490     SELECT APPLIC-FILE ASSIGN TO DISK.
000500     SELECT DECISION-FILE ASSIGN TO DISK.
000510 DATA DIVISION.
000520 FILE SECTION.
000530 FD  PARM-FILE
000540     LABEL RECORD IS STANDARD
000550     VALUE OF FILE-ID IS "RUNPARM.Dat"
000560     DATA RECORD IS PARM-REC.
000570 01  PARM-REC.
000580     05 PARM-PROCESS-DATE      PIC 9(08).                         CR-0339
000590     05 FILLER                 PIC X(72).
000600 FD  APPLIC-FILE
000610     LABEL RECORD IS STANDARD
000620     VALUE OF FILE-ID IS "APPLIC.Dat"
000630     DATA RECORD IS APPLIC-REC.
000640 01  APPLIC-REC.
000650     05 AP-APPL-ID             PIC X(06).
000660     05 AP-PERSONAL-CODE       PIC X(11).
000670     05 AP-LOAN-AMOUNT         PIC 9(05).
000680     05 AP-LOAN-PERIOD         PIC 9(02).
000690     05 AP-COUNTRY             PIC X(10).
000700     05 FILLER                 PIC X(06).
000710 FD  DECISION-FILE
000720     LABEL RECORD IS STANDARD
000730     VALUE OF FILE-ID IS "DECISION.Dat"
000740     DATA RECORD IS DECISION-REC.
000750 01  DECISION-REC.
000760     05 DE-APPL-ID             PIC X(06).
000770     05 DE-STATUS              PIC X(01).
000780     05 DE-APPROVED-AMOUNT     PIC 9(05).
000790     05 DE-APPROVED-PERIOD     PIC 9(02).
000800     05 DE-ERROR-MESSAGE       PIC X(60).
000810     05 FILLER                 PIC X(06).                         CR-0418
000820 WORKING-STORAGE SECTION.
000830*-----------------------------------------------------------------
000840*    RECORD MIRRORS - KEPT SEPARATE FROM THE FD SO A REJECTED
000850*    RECORD CAN BE BUILT UP BEFORE IT IS MOVED OUT TO THE FILE.
000860*-----------------------------------------------------------------
000870 01  W-APPLIC-REC.
000880     05 W-APPL-ID              PIC X(06).
000890     05 W-PERSONAL-CODE        PIC X(11).
000900     05 W-LOAN-AMOUNT          PIC 9(05).
000910     05 W-LOAN-PERIOD          PIC 9(02).
000920     05 W-COUNTRY              PIC X(10).
000930     05 FILLER                 PIC X(06).
000940*
000950*    THE PERSONAL CODE BROKEN OUT INTO ITS DATE-OF-BIRTH AND
000960*    SERIAL PARTS.  GYYMMDDSSSC - SEE CR-0112 NOTES.
000970*
000980 01  W-PC-BREAKDOWN REDEFINES W-PERSONAL-CODE.
000990     05 W-PC-CENTURY-SEX       PIC 9(01).
001000     05 W-PC-BIRTH-YEAR        PIC 9(02).
001010     05 W-PC-BIRTH-MONTH       PIC 9(02).
001020     05 W-PC-BIRTH-DAY         PIC 9(02).
001030     05 W-PC-SERIAL            PIC 9(03).
001040     05 W-PC-CHECK-DIGIT       PIC 9(01).
001050 01  W-PC-LAST4-VIEW REDEFINES W-PERSONAL-CODE.
001060     05 FILLER                 PIC X(07).
001070     05 W-PC-LAST4             PIC 9(04).
001080*
001090*    SINGLE-DIGIT TABLE VIEW OF THE CODE, USED BY THE CHECKSUM
001100*    ROUTINE TO WALK DIGITS 1 THRU 10 AGAINST THE WEIGHT SETS.
001110*
001120 01  W-PC-DIGIT-VIEW REDEFINES W-PERSONAL-CODE.
001130     05 W-PC-DIGIT             PIC 9(01) OCCURS 11 TIMES.
001140*
001150 01  W-DECISION-REC.
001160     05 W-DE-APPL-ID           PIC X(06).
001170     05 W-DE-STATUS            PIC X(01).
001180     05 W-DE-APPROVED-AMOUNT   PIC 9(05).
001190     05 W-DE-APPROVED-PERIOD   PIC 9(02).
001200     05 W-DE-ERROR-MESSAGE     PIC X(60).
001210     05 FILLER                 PIC X(06).
001220*-----------------------------------------------------------------
001230*    CHECKSUM WEIGHT SETS - STORED AS CHARACTER STRINGS AND
001240*    REDEFINED AS A DIGIT TABLE SO THE PRIMARY AND RE-WEIGHT
001250*    PASSES CAN SHARE THE SAME MULTIPLY LOOP.
001260*-----------------------------------------------------------------
001270 01  W-WEIGHT-SET-1-CHARS      PIC X(10) VALUE "1234567891".
001280 01  W-WEIGHT-SET-1 REDEFINES W-WEIGHT-SET-1-CHARS.
001290     05 W-WT1                  PIC 9(01) OCCURS 10 TIMES.
001300 01  W-WEIGHT-SET-2-CHARS      PIC X(10) VALUE "3456789123".
001310 01  W-WEIGHT-SET-2 REDEFINES W-WEIGHT-SET-2-CHARS.
001320     05 W-WT2                  PIC 9(01) OCCURS 10 TIMES.
001330*-----------------------------------------------------------------
001340*    DAYS-PER-MONTH TABLE FOR THE CALENDAR-DATE CHECK.  FEBRUARY
001350*    IS ADJUSTED FOR LEAP YEARS IN 330-VALIDATE-AGE-RTN.
001360*-----------------------------------------------------------------
001370 01  W-DAYS-IN-MONTH-CHARS     PIC X(24)
001380                                VALUE "312831303130313130313031".
001390 01  W-DAYS-IN-MONTH REDEFINES W-DAYS-IN-MONTH-CHARS.
001400     05 W-DIM                  PIC 9(02) OCCURS 12 TIMES.
001410*-----------------------------------------------------------------
001420*    RUN PARAMETER - PROCESSING DATE (CCYYMMDD), SEE CR-0339.
001430*-----------------------------------------------------------------
001440 01  W-PROCESS-DATE            PIC 9(08).
001450 01  W-PROC-DATE-PARTS REDEFINES W-PROCESS-DATE.
001460     05 W-PROC-CENTURY         PIC 9(02).
001470     05 W-PROC-YEAR2           PIC 9(02).
001480     05 W-PROC-MONTH           PIC 9(02).
001490     05 W-PROC-DAY             PIC 9(02).
001500 01  W-PROC-FULL-YEAR-TODAY    PIC 9(04) COMP.
001510 01  W-PC-FULL-YEAR            PIC 9(04).
001520*-----------------------------------------------------------------
001530*    LEAP-YEAR WORK FIELDS FOR 310-VALIDATE-PERS-CODE-RTN.
001540*-----------------------------------------------------------------
001550 01  W-LEAP-QUOT               PIC 9(04) COMP.
001560 01  W-LEAP-REM-4              PIC 9(03) COMP.
001570 01  W-LEAP-REM-100            PIC 9(03) COMP.
001580 01  W-LEAP-REM-400            PIC 9(03) COMP.
001590*-----------------------------------------------------------------
001600*    PRODUCT LIMITS AND SEGMENTATION TABLE (LOAN PRODUCT MANUAL,
001610*    SECTION 4).
001620*-----------------------------------------------------------------
001630 01  W-CONST-TABLE.
001640     05 W-MIN-AMOUNT           PIC 9(05) VALUE 02000.
001650     05 W-MAX-AMOUNT           PIC 9(05) VALUE 10000.
001660     05 W-STEP-AMOUNT          PIC 9(05) VALUE 00100.
001670     05 W-MIN-PERIOD           PIC 9(02) VALUE 12.
001680     05 W-MAX-PERIOD           PIC 9(02) VALUE 48.
001690     05 W-MIN-AGE              PIC 9(03) VALUE 021.
001700     05 W-MAX-AGE-ESTONIA      PIC 9(03) VALUE 080.
001710     05 W-MAX-AGE-LATVIA       PIC 9(03) VALUE 075.
001720     05 W-MAX-AGE-LITHUANIA    PIC 9(03) VALUE 085.
001730     05 W-SEG1-FLOOR           PIC 9(04) VALUE 2500.
001740     05 W-SEG2-FLOOR           PIC 9(04) VALUE 5000.
001750     05 W-SEG3-FLOOR           PIC 9(04) VALUE 7500.
001760     05 W-MOD-SEG1             PIC 9(04) VALUE 0100.
001770     05 W-MOD-SEG2             PIC 9(04) VALUE 0300.
001780     05 W-MOD-SEG3             PIC 9(04) VALUE 1000.
001790     05 FILLER                 PIC X(10).
001800 01  W-SCORE-BASELINE          PIC S9(01)V9(04) VALUE +0.1000.
001810*-----------------------------------------------------------------
001820*    FIXED ERROR-MESSAGE TEXTS (LOAN PRODUCT MANUAL, APPENDIX C).
001830*-----------------------------------------------------------------
001840 01  W-ERROR-MSGS.
001850     05 W-MSG-BAD-CODE   PIC X(60)
001860             VALUE "Invalid personal ID code!".
001870     05 W-MSG-BAD-AMOUNT PIC X(60)
001880             VALUE "Invalid loan amount!".
001890     05 W-MSG-BAD-PERIOD PIC X(60)
001900             VALUE "Invalid loan period!".
001910     05 W-MSG-DEBTOR     PIC X(60)
001920             VALUE "Applicant has debt!".
001930     05 W-MSG-BAD-AGE    PIC X(60)
001940             VALUE "Age doesn't match requirements for this coun
001950-    "try!".
001960     05 W-MSG-NO-LOAN    PIC X(60)
001970             VALUE "No valid loan found for the provided paramet
001980-    "ers.".
001990     05 W-MSG-UNEXPECT   PIC X(60)
002000             VALUE "An unexpected error occurred".
002010     05 FILLER           PIC X(60).
002020 01  W-ERROR-MESSAGE           PIC X(60).
002030*-----------------------------------------------------------------
002040*    SWITCHES.
002050*-----------------------------------------------------------------
002060 01  W-SWITCHES.
002070     05 W-EOF-SW               PIC X VALUE "N".
002080        88 W-END-OF-APPLICATIONS     VALUE "Y".
002090     05 W-VALID-SW             PIC X VALUE "Y".
002100        88 W-APPLIC-IS-VALID         VALUE "Y".
002110        88 W-APPLIC-IS-INVALID       VALUE "N".
002120     05 W-FOUND-SW             PIC X VALUE "N".
002130        88 W-DECISION-FOUND          VALUE "Y".
002140     05 W-SELF-TEST-SWITCH     PIC X VALUE "0".
002150     05 FILLER                 PIC X(04).
002160*-----------------------------------------------------------------
002170*    RUN COUNTERS - COMP PER STANDING EDP DIVISION NUMERIC
002180*    STANDARD FOR CONTROL TOTALS.  W-TOTAL-APPROVED-AMT STAYS
002190*    ZONED BECAUSE IT IS A MONEY TOTAL, NOT A CONTROL COUNT.
002200*-----------------------------------------------------------------
002210 01  W-RUN-COUNTERS.
002220     05 W-RECORDS-READ         PIC 9(06) COMP VALUE ZERO.
002230     05 W-APPROVED-COUNT       PIC 9(06) COMP VALUE ZERO.
002240     05 W-REJECTED-COUNT       PIC 9(06) COMP VALUE ZERO.
002250     05 FILLER                 PIC 9(06) COMP VALUE ZERO.
002260 01  W-TOTAL-APPROVED-AMT      PIC 9(09) VALUE ZERO.
002270*-----------------------------------------------------------------
002280*    WORK FIELDS FOR SCORING AND THE APPROVE/REJECT SEARCHES.
002290*-----------------------------------------------------------------
002300 01  W-MODIFIER                PIC 9(04) COMP VALUE ZERO.
002310 01  W-SCORE                   PIC S9(03)V9(04) COMP-3.
002320 01  W-SEARCH-AMOUNT           PIC 9(05) COMP.
002330 01  W-SEARCH-PERIOD           PIC 9(02) COMP.
002340 01  W-APPROVED-AMOUNT         PIC 9(05).
002350 01  W-APPROVED-PERIOD         PIC 9(02).
002360*-----------------------------------------------------------------
002370*    CHECKSUM WORK FIELDS.
002380*-----------------------------------------------------------------
002390 01  W-CKSUM-SUBSCRIPT         PIC 9(02) COMP.
002400 01  W-CKSUM-TOTAL             PIC 9(04) COMP.
002410 01  W-CKSUM-REMAINDER         PIC 9(02) COMP.
002420 01  W-CHECK-DIGIT-CALC        PIC 9(01) COMP.
002430*-----------------------------------------------------------------
002440*    AGE CHECK WORK FIELDS.
002450*-----------------------------------------------------------------
002460 01  W-DAY-LIMIT               PIC 9(02) COMP.
002470 01  W-AGE-IN-YEARS            PIC 9(03) COMP.
002480 01  W-MAX-AGE-FOR-COUNTRY     PIC 9(03) COMP.
002490*
002500 PROCEDURE DIVISION.
002510*-----------------------------------------------------------------
002520 000-MAIN-CONTROL-RTN.
002530*-----------------------------------------------------------------
002540     PERFORM 100-INITIALIZE-RTN THRU 100-EXIT.
002550     PERFORM 200-PROCESS-APPLIC-RTN THRU 200-EXIT
002560         UNTIL W-END-OF-APPLICATIONS.
002570     PERFORM 900-PRINT-SUMMARY-RTN THRU 900-EXIT.
002580     PERFORM 990-TERMINATE-RTN THRU 990-EXIT.
002590*-----------------------------------------------------------------
002600 100-INITIALIZE-RTN.
002610*-----------------------------------------------------------------
002620     DISPLAY "LOANDEC1 - CONSUMER LOAN DECISION ENGINE STARTING".
002630     OPEN INPUT PARM-FILE.
002640     READ PARM-FILE AT END MOVE 19890101 TO PARM-PROCESS-DATE.
002650     MOVE PARM-PROCESS-DATE TO W-PROCESS-DATE.
002660     COMPUTE W-PROC-FULL-YEAR-TODAY =
002670         W-PROC-CENTURY * 100 + W-PROC-YEAR2.
002680     CLOSE PARM-FILE.
002690     OPEN INPUT APPLIC-FILE.
002700     OPEN OUTPUT DECISION-FILE.
002710 100-EXIT.
002720     EXIT.
002730*-----------------------------------------------------------------
002740 200-PROCESS-APPLIC-RTN.
002750*-----------------------------------------------------------------
002760     PERFORM 210-READ-APPLIC-RTN THRU 210-EXIT.
002770     IF W-END-OF-APPLICATIONS
002780         GO TO 200-EXIT.
002790     ADD 1 TO W-RECORDS-READ.
002800     MOVE "Y" TO W-VALID-SW.
002810     MOVE SPACES TO W-ERROR-MESSAGE.
002820     PERFORM 300-VALIDATE-APPLIC-RTN THRU 300-EXIT.
002830     IF W-APPLIC-IS-INVALID
002840         PERFORM 650-WRITE-REJECT-RTN THRU 650-EXIT
002850         GO TO 200-EXIT.
002860     PERFORM 400-DERIVE-MODIFIER-RTN THRU 400-EXIT.
002870     IF W-MODIFIER = ZERO
002880         MOVE W-MSG-DEBTOR TO W-ERROR-MESSAGE
002890         PERFORM 650-WRITE-REJECT-RTN THRU 650-EXIT
002900         GO TO 200-EXIT.
002910     MOVE W-LOAN-AMOUNT TO W-SEARCH-AMOUNT.
002920     MOVE W-LOAN-PERIOD TO W-SEARCH-PERIOD.
002930     PERFORM 500-COMPUTE-SCORE-RTN THRU 500-EXIT.
002940     MOVE "N" TO W-FOUND-SW.
002950     IF W-SCORE NOT LESS THAN W-SCORE-BASELINE
002960         PERFORM 600-APPROVED-SEARCH-RTN THRU 600-EXIT
002970     ELSE
002980         PERFORM 700-REJECTED-SEARCH-RTN THRU 700-EXIT.
002990     IF W-DECISION-FOUND
003000         PERFORM 640-WRITE-APPROVE-RTN THRU 640-EXIT
003010     ELSE
003020         MOVE W-MSG-NO-LOAN TO W-ERROR-MESSAGE
003030         PERFORM 650-WRITE-REJECT-RTN THRU 650-EXIT.
003040 200-EXIT.
003050     EXIT.
003060*-----------------------------------------------------------------
003070 210-READ-APPLIC-RTN.
003080*-----------------------------------------------------------------
003090     READ APPLIC-FILE INTO W-APPLIC-REC
003100         AT END MOVE "Y" TO W-EOF-SW.
003110 210-EXIT.
003120     EXIT.
003130*-----------------------------------------------------------------
003140*    INPUT VERIFICATION - ORDER IS CODE, AGE, AMOUNT, PERIOD.
003150*    FIRST FAILURE WINS (LOAN PRODUCT MANUAL, SECTION 4.1).
003160*-----------------------------------------------------------------
003170 300-VALIDATE-APPLIC-RTN.
003180*-----------------------------------------------------------------
003190     PERFORM 310-VALIDATE-PERS-CODE-RTN THRU 310-EXIT.
003200     IF W-APPLIC-IS-INVALID
003210         GO TO 300-EXIT.
003220     PERFORM 330-VALIDATE-AGE-RTN THRU 330-EXIT.
003230     IF W-APPLIC-IS-INVALID
003240         GO TO 300-EXIT.
003250     PERFORM 340-VALIDATE-AMOUNT-RTN THRU 340-EXIT.
003260     IF W-APPLIC-IS-INVALID
003270         GO TO 300-EXIT.
003280     PERFORM 350-VALIDATE-PERIOD-RTN THRU 350-EXIT.
003290 300-EXIT.
003300     EXIT.
003310*-----------------------------------------------------------------
003320 310-VALIDATE-PERS-CODE-RTN.
003330*-----------------------------------------------------------------
003340     IF W-PERSONAL-CODE NOT NUMERIC
003350         MOVE "N" TO W-VALID-SW
003360         MOVE W-MSG-BAD-CODE TO W-ERROR-MESSAGE
003370         GO TO 310-EXIT.
003380     IF W-PERSONAL-CODE(1:1) IS NOT W-VALID-CENTURY-DIGIT
003390         MOVE "N" TO W-VALID-SW
003400         MOVE W-MSG-BAD-CODE TO W-ERROR-MESSAGE
003410         GO TO 310-EXIT.
003420     IF W-PC-CENTURY-SEX = 1 OR W-PC-CENTURY-SEX = 2
003430         MOVE 1800 TO W-PC-FULL-YEAR
003440     ELSE
003450         IF W-PC-CENTURY-SEX = 3 OR W-PC-CENTURY-SEX = 4
003460             MOVE 1900 TO W-PC-FULL-YEAR
003470         ELSE
003480             MOVE 2000 TO W-PC-FULL-YEAR.
003490     COMPUTE W-PC-FULL-YEAR = W-PC-FULL-YEAR + W-PC-BIRTH-YEAR.
003500     IF W-PC-BIRTH-MONTH < 1 OR W-PC-BIRTH-MONTH > 12
003510         MOVE "N" TO W-VALID-SW
003520         MOVE W-MSG-BAD-CODE TO W-ERROR-MESSAGE
003530         GO TO 310-EXIT.
003540     MOVE W-DIM(W-PC-BIRTH-MONTH) TO W-DAY-LIMIT.
003550     IF W-PC-BIRTH-MONTH = 2
003560         DIVIDE W-PC-FULL-YEAR BY 4
003570             GIVING W-LEAP-QUOT REMAINDER W-LEAP-REM-4
003580         DIVIDE W-PC-FULL-YEAR BY 100
003590             GIVING W-LEAP-QUOT REMAINDER W-LEAP-REM-100
003600         DIVIDE W-PC-FULL-YEAR BY 400
003610             GIVING W-LEAP-QUOT REMAINDER W-LEAP-REM-400
003620         IF (W-LEAP-REM-4 = 0 AND W-LEAP-REM-100 NOT = 0)
003630                OR W-LEAP-REM-400 = 0
003640             MOVE 29 TO W-DAY-LIMIT.
003650     IF W-PC-BIRTH-DAY < 1 OR W-PC-BIRTH-DAY > W-DAY-LIMIT
003660         MOVE "N" TO W-VALID-SW
003670         MOVE W-MSG-BAD-CODE TO W-ERROR-MESSAGE
003680         GO TO 310-EXIT.
003690     IF W-PC-FULL-YEAR > W-PROC-FULL-YEAR-TODAY
003700         MOVE "N" TO W-VALID-SW
003710         MOVE W-MSG-BAD-CODE TO W-ERROR-MESSAGE
003720         GO TO 310-EXIT.
003730     IF W-PC-FULL-YEAR = W-PROC-FULL-YEAR-TODAY
003740         IF W-PC-BIRTH-MONTH > W-PROC-MONTH OR
003750            (W-PC-BIRTH-MONTH = W-PROC-MONTH AND
003760             W-PC-BIRTH-DAY > W-PROC-DAY)
003770             MOVE "N" TO W-VALID-SW
003780             MOVE W-MSG-BAD-CODE TO W-ERROR-MESSAGE
003790             GO TO 310-EXIT.
003800     PERFORM 320-VALIDATE-CHECKSUM-RTN THRU 320-EXIT.
003810 310-EXIT.
003820     EXIT.
003830*-----------------------------------------------------------------
003840*    CHECKSUM - WEIGHTS 1,2,3,4,5,6,7,8,9,1 MOD 11.  IF THE
003850*    RESULT IS 10, RE-WEIGHT WITH 3,4,5,6,7,8,9,1,2,3 MOD 11;
003860*    IF STILL 10 THE CHECK DIGIT IS ZERO.  CR-0203.
003870*-----------------------------------------------------------------
003880 320-VALIDATE-CHECKSUM-RTN.
003890*-----------------------------------------------------------------
003900     MOVE ZERO TO W-CKSUM-TOTAL.
003910     PERFORM 321-SUM-WEIGHT-1-RTN THRU 321-EXIT
003920         VARYING W-CKSUM-SUBSCRIPT FROM 1 BY 1
003930         UNTIL W-CKSUM-SUBSCRIPT > 10.
003940     DIVIDE W-CKSUM-TOTAL BY 11 GIVING W-CKSUM-REMAINDER
003950         REMAINDER W-CKSUM-REMAINDER.
003960     IF W-CKSUM-REMAINDER = 10
003970         MOVE ZERO TO W-CKSUM-TOTAL
003980         PERFORM 322-SUM-WEIGHT-2-RTN THRU 322-EXIT
003990             VARYING W-CKSUM-SUBSCRIPT FROM 1 BY 1
004000             UNTIL W-CKSUM-SUBSCRIPT > 10
004010         DIVIDE W-CKSUM-TOTAL BY 11 GIVING W-CKSUM-REMAINDER
004020             REMAINDER W-CKSUM-REMAINDER
004030         IF W-CKSUM-REMAINDER = 10                                CR-0203
004040             MOVE ZERO TO W-CHECK-DIGIT-CALC
004050         ELSE
004060             MOVE W-CKSUM-REMAINDER TO W-CHECK-DIGIT-CALC
004070     ELSE
004080         MOVE W-CKSUM-REMAINDER TO W-CHECK-DIGIT-CALC.
004090     IF W-PC-CHECK-DIGIT NOT = W-CHECK-DIGIT-CALC
004100         MOVE "N" TO W-VALID-SW
004110         MOVE W-MSG-BAD-CODE TO W-ERROR-MESSAGE.
004120 320-EXIT.
004130     EXIT.
004140*-----------------------------------------------------------------
004150 321-SUM-WEIGHT-1-RTN.
004160*-----------------------------------------------------------------
004170     COMPUTE W-CKSUM-TOTAL = W-CKSUM-TOTAL +
004180         W-PC-DIGIT(W-CKSUM-SUBSCRIPT) * W-WT1(W-CKSUM-SUBSCRIPT).
004190 321-EXIT.
004200     EXIT.
004210*-----------------------------------------------------------------
004220 322-SUM-WEIGHT-2-RTN.
004230*-----------------------------------------------------------------
004240     COMPUTE W-CKSUM-TOTAL = W-CKSUM-TOTAL +
004250         W-PC-DIGIT(W-CKSUM-SUBSCRIPT) * W-WT2(W-CKSUM-SUBSCRIPT).
004260 322-EXIT.
004270     EXIT.
004280*-----------------------------------------------------------------
004290*    AGE CHECK - MINIMUM 21 ALL COUNTRIES, MAXIMUM BY COUNTRY.
004300*    CR-0158 ADDED LATVIA/LITHUANIA.
004310*-----------------------------------------------------------------
004320 330-VALIDATE-AGE-RTN.
004330*-----------------------------------------------------------------
004340     INSPECT W-COUNTRY CONVERTING
004350         "abcdefghijklmnopqrstuvwxyz" TO
004360         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
004370     IF W-COUNTRY = "ESTONIA   "
004380         MOVE W-MAX-AGE-ESTONIA TO W-MAX-AGE-FOR-COUNTRY
004390     ELSE
004400         IF W-COUNTRY = "LATVIA    "
004410             MOVE W-MAX-AGE-LATVIA TO W-MAX-AGE-FOR-COUNTRY       CR-0158
004420         ELSE
004430             IF W-COUNTRY = "LITHUANIA "
004440                 MOVE W-MAX-AGE-LITHUANIA TO
004450                     W-MAX-AGE-FOR-COUNTRY
004460             ELSE
004470                 MOVE "N" TO W-VALID-SW
004480                 MOVE W-MSG-BAD-AGE TO W-ERROR-MESSAGE
004490                 GO TO 330-EXIT.
004500     COMPUTE W-AGE-IN-YEARS =
004510         W-PROC-FULL-YEAR-TODAY - W-PC-FULL-YEAR.
004520     IF W-PROC-MONTH < W-PC-BIRTH-MONTH OR
004530        (W-PROC-MONTH = W-PC-BIRTH-MONTH AND
004540         W-PROC-DAY < W-PC-BIRTH-DAY)
004550         SUBTRACT 1 FROM W-AGE-IN-YEARS.
004560     IF W-AGE-IN-YEARS < W-MIN-AGE OR
004570        W-AGE-IN-YEARS > W-MAX-AGE-FOR-COUNTRY
004580         MOVE "N" TO W-VALID-SW
004590         MOVE W-MSG-BAD-AGE TO W-ERROR-MESSAGE.
004600 330-EXIT.
004610     EXIT.
004620*-----------------------------------------------------------------
004630 340-VALIDATE-AMOUNT-RTN.
004640*-----------------------------------------------------------------
004650     IF W-LOAN-AMOUNT < W-MIN-AMOUNT OR
004660        W-LOAN-AMOUNT > W-MAX-AMOUNT
004670         MOVE "N" TO W-VALID-SW
004680         MOVE W-MSG-BAD-AMOUNT TO W-ERROR-MESSAGE.
004690 340-EXIT.
004700     EXIT.
004710*-----------------------------------------------------------------
004720 350-VALIDATE-PERIOD-RTN.
004730*-----------------------------------------------------------------
004740     IF W-LOAN-PERIOD < W-MIN-PERIOD OR
004750        W-LOAN-PERIOD > W-MAX-PERIOD
004760         MOVE "N" TO W-VALID-SW
004770         MOVE W-MSG-BAD-PERIOD TO W-ERROR-MESSAGE.
004780 350-EXIT.
004790     EXIT.
004800*-----------------------------------------------------------------
004810*    CREDIT SEGMENTATION - LAST FOUR DIGITS OF THE PERSONAL
004820*    CODE.  SEGMENT-3 CEILING ADDED PER CR-0401.
004830*-----------------------------------------------------------------
004840 400-DERIVE-MODIFIER-RTN.
004850*-----------------------------------------------------------------
004860     IF W-PC-LAST4 < W-SEG1-FLOOR
004870         MOVE ZERO TO W-MODIFIER
004880     ELSE
004890         IF W-PC-LAST4 < W-SEG2-FLOOR
004900             MOVE W-MOD-SEG1 TO W-MODIFIER
004910         ELSE
004920             IF W-PC-LAST4 < W-SEG3-FLOOR
004930                 MOVE W-MOD-SEG2 TO W-MODIFIER
004940             ELSE
004950                 MOVE W-MOD-SEG3 TO W-MODIFIER.                   CR-0401
004960 400-EXIT.
004970     EXIT.
004980*-----------------------------------------------------------------
004990*    SCORE = (MODIFIER / AMOUNT) * PERIOD / 10, CARRIED TO FOUR
005000*    DECIMAL PLACES.  USES W-SEARCH-AMOUNT/W-SEARCH-PERIOD SO
005010*    THE SEARCH PARAGRAPHS CAN RE-DRIVE IT FOR EACH TRIAL.
005020*-----------------------------------------------------------------
005030 500-COMPUTE-SCORE-RTN.
005040*-----------------------------------------------------------------
005050     COMPUTE W-SCORE =
005060         (W-MODIFIER / W-SEARCH-AMOUNT) * W-SEARCH-PERIOD / 10.
005070 500-EXIT.
005080     EXIT.
005090*-----------------------------------------------------------------
005100*    APPROVED SEARCH - INITIAL SCORE WAS AT OR ABOVE BASELINE.
005110*    STEP UP FROM REQUESTED+100 TO THE PRODUCT CEILING; THE
005120*    FIRST AMOUNT THAT DROPS BELOW BASELINE ENDS THE SEARCH
005130*    AND THE DECISION IS THAT AMOUNT MINUS ONE STEP.
005140*-----------------------------------------------------------------
005150 600-APPROVED-SEARCH-RTN.
005160*-----------------------------------------------------------------
005170     MOVE W-MAX-AMOUNT TO W-APPROVED-AMOUNT.
005180     MOVE W-LOAN-PERIOD TO W-APPROVED-PERIOD.
005190     MOVE "N" TO W-FOUND-SW.
005200     COMPUTE W-SEARCH-AMOUNT = W-LOAN-AMOUNT + W-STEP-AMOUNT.
005210     PERFORM 610-STEP-UP-RTN THRU 610-EXIT
005220         UNTIL W-SEARCH-AMOUNT > W-MAX-AMOUNT
005230            OR W-DECISION-FOUND.
005240     MOVE "Y" TO W-FOUND-SW.
005250 600-EXIT.
005260     EXIT.
005270*-----------------------------------------------------------------
005280*    NOTE - THE APPROVED PATH ALWAYS ENDS IN A DECISION, EVEN
005290*    WHEN NO STEP-UP ACTUALLY DROPS BELOW BASELINE (THE DEFAULT
005300*    OF W-MAX-AMOUNT SET ABOVE STANDS IN THAT CASE).
005310*-----------------------------------------------------------------
005320 610-STEP-UP-RTN.
005330*-----------------------------------------------------------------
005340     PERFORM 500-COMPUTE-SCORE-RTN THRU 500-EXIT.
005350     IF W-SCORE LESS THAN W-SCORE-BASELINE
005360         COMPUTE W-APPROVED-AMOUNT =
005370             W-SEARCH-AMOUNT - W-STEP-AMOUNT
005380         MOVE "Y" TO W-FOUND-SW
005390     ELSE
005400         ADD W-STEP-AMOUNT TO W-SEARCH-AMOUNT.
005410 610-EXIT.
005420     EXIT.
005430*-----------------------------------------------------------------
005440*    REJECTED SEARCH - INITIAL SCORE WAS BELOW BASELINE.
005450*    PHASE 1 STEPS THE REQUESTED PERIOD'S AMOUNT DOWN; PHASE 2
005460*    (CR-0240 FIX) THEN WALKS LONGER PERIODS.
005470*-----------------------------------------------------------------
005480 700-REJECTED-SEARCH-RTN.
005490*-----------------------------------------------------------------
005500     MOVE "N" TO W-FOUND-SW.
005510     IF W-LOAN-AMOUNT - W-STEP-AMOUNT > W-MAX-AMOUNT
005520         MOVE W-MAX-AMOUNT TO W-SEARCH-AMOUNT
005530     ELSE
005540         COMPUTE W-SEARCH-AMOUNT = W-LOAN-AMOUNT - W-STEP-AMOUNT.
005550     MOVE W-LOAN-PERIOD TO W-SEARCH-PERIOD.
005560     PERFORM 701-STEP-DOWN-RTN THRU 701-EXIT
005570         UNTIL W-SEARCH-AMOUNT < W-MIN-AMOUNT
005580            OR W-DECISION-FOUND.
005590     IF W-DECISION-FOUND
005600         GO TO 700-EXIT.
005610     PERFORM 710-REJECTED-SEARCH-PH2-RTN THRU 710-EXIT.
005620 700-EXIT.
005630     EXIT.
005640*-----------------------------------------------------------------
005650 701-STEP-DOWN-RTN.
005660*-----------------------------------------------------------------
005670     PERFORM 500-COMPUTE-SCORE-RTN THRU 500-EXIT.
005680     IF W-SCORE NOT LESS THAN W-SCORE-BASELINE
005690         MOVE W-SEARCH-AMOUNT TO W-APPROVED-AMOUNT
005700         MOVE W-SEARCH-PERIOD TO W-APPROVED-PERIOD
005710         MOVE "Y" TO W-FOUND-SW
005720     ELSE
005730         SUBTRACT W-STEP-AMOUNT FROM W-SEARCH-AMOUNT.
005740 701-EXIT.
005750     EXIT.
005760*-----------------------------------------------------------------
005770 710-REJECTED-SEARCH-PH2-RTN.                                     CR-0240
005780*-----------------------------------------------------------------
005790     COMPUTE W-SEARCH-PERIOD = W-LOAN-PERIOD + 1.
005800     PERFORM 711-TRY-PERIOD-RTN THRU 711-EXIT
005810         UNTIL W-SEARCH-PERIOD > W-MAX-PERIOD
005820            OR W-DECISION-FOUND.
005830 710-EXIT.
005840     EXIT.
005850*-----------------------------------------------------------------
005860 711-TRY-PERIOD-RTN.
005870*-----------------------------------------------------------------
005880     MOVE W-MAX-AMOUNT TO W-SEARCH-AMOUNT.
005890     PERFORM 712-STEP-DOWN-PH2-RTN THRU 712-EXIT
005900         UNTIL W-SEARCH-AMOUNT < W-MIN-AMOUNT
005910            OR W-DECISION-FOUND.
005920     IF NOT W-DECISION-FOUND
005930         ADD 1 TO W-SEARCH-PERIOD.
005940 711-EXIT.
005950     EXIT.
005960*-----------------------------------------------------------------
005970 712-STEP-DOWN-PH2-RTN.
005980*-----------------------------------------------------------------
005990     PERFORM 500-COMPUTE-SCORE-RTN THRU 500-EXIT.
006000     IF W-SCORE NOT LESS THAN W-SCORE-BASELINE
006010         MOVE W-SEARCH-AMOUNT TO W-APPROVED-AMOUNT
006020         MOVE W-SEARCH-PERIOD TO W-APPROVED-PERIOD
006030         MOVE "Y" TO W-FOUND-SW
006040     ELSE
006050         SUBTRACT W-STEP-AMOUNT FROM W-SEARCH-AMOUNT.
006060 712-EXIT.
006070     EXIT.
006080*-----------------------------------------------------------------
006090 640-WRITE-APPROVE-RTN.
006100*-----------------------------------------------------------------
006110     MOVE W-APPL-ID TO W-DE-APPL-ID.
006120     MOVE "A" TO W-DE-STATUS.
006130     MOVE W-APPROVED-AMOUNT TO W-DE-APPROVED-AMOUNT.
006140     MOVE W-APPROVED-PERIOD TO W-DE-APPROVED-PERIOD.
006150     MOVE SPACES TO W-DE-ERROR-MESSAGE.
006160     WRITE DECISION-REC FROM W-DECISION-REC.
006170     ADD 1 TO W-APPROVED-COUNT.
006180     ADD W-APPROVED-AMOUNT TO W-TOTAL-APPROVED-AMT.
006190 640-EXIT.
006200     EXIT.
006210*-----------------------------------------------------------------
006220 650-WRITE-REJECT-RTN.
006230*-----------------------------------------------------------------
006240     MOVE W-APPL-ID TO W-DE-APPL-ID.
006250     MOVE "R" TO W-DE-STATUS.
006260     MOVE ZERO TO W-DE-APPROVED-AMOUNT.
006270     MOVE ZERO TO W-DE-APPROVED-PERIOD.
006280     MOVE W-ERROR-MESSAGE TO W-DE-ERROR-MESSAGE.
006290     WRITE DECISION-REC FROM W-DECISION-REC.
006300     ADD 1 TO W-REJECTED-COUNT.
006310 650-EXIT.
006320     EXIT.
006330*-----------------------------------------------------------------
006340*    END-OF-RUN SUMMARY - CR-0271 ADDED THE REJECT COUNT.
006350*-----------------------------------------------------------------
006360 900-PRINT-SUMMARY-RTN.
006370*-----------------------------------------------------------------
006380     DISPLAY "LOANDEC1 - RUN TOTALS".
006390     DISPLAY "  APPLICATIONS READ . . . : " W-RECORDS-READ.
006400     DISPLAY "  APPROVED . . . . . . . . : " W-APPROVED-COUNT.
006410     DISPLAY "  REJECTED . . . . . . . . : " W-REJECTED-COUNT.
006420     DISPLAY "  TOTAL APPROVED AMOUNT. . : " W-TOTAL-APPROVED-AMT.
006430 900-EXIT.
006440     EXIT.
006450*-----------------------------------------------------------------
006460 990-TERMINATE-RTN.
006470*-----------------------------------------------------------------
006480     CLOSE APPLIC-FILE.
006490     CLOSE DECISION-FILE.
006500     DISPLAY "LOANDEC1 - END OF RUN.".
006510     STOP RUN.
006520 990-EXIT.
006530     EXIT.
