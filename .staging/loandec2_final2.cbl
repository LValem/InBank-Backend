000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. LOANDEC2.
000030 AUTHOR. J. L. TAN.
000040 INSTALLATION. TAMBUNTING CONSUMER LOANS DIV - EDP.
000050 DATE-WRITTEN. FEBRUARY 1999.
000060 DATE-COMPILED.
000070 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
000080*****************************************************************
000090*                       C H A N G E   L O G                     *
000100*-----------------------------------------------------------------
000110* DATE      BY   TICKET    DESCRIPTION
000120* 02/08/99  JLT  CR-0339   ORIGINAL VERSION.  DESK-CHECK RIG FOR
000130*                          THE LOANDEC1 Y2K DATE CHANGE - PROVES
000140*                          THE SCORING AND SEARCH LOGIC AGAINST
000150*                          FOUR KNOWN-ANSWER APPLICATIONS BEFORE
000160*                          EACH LOANDEC1 RELEASE IS PROMOTED.
000170* 06/05/93  RCM  CR-0240   (SEE LOANDEC1 CR-0240) - CASE 2 ADDED
000180*                          TO PROVE THE REJECTED-SEARCH PHASE 2
000190*                          PERIOD STEP FIX.
000200* 07/22/02  MVR  CR-0401   CASE 4 ADDED TO PROVE THE SEGMENT-3
000210*                          SEARCH CEILING FIX.
000220* 04/09/04  MVR  CR-0418   EXPECTED-RESULT TABLE WIDENED TO
000230*                          MATCH THE NEW 80-BYTE DECISION RECORD.
000240*****************************************************************
000250*    THIS PROGRAM IS THE EDP DIVISION'S DESK-CHECK RIG FOR
000260*    LOANDEC1.  IT CARRIES ITS OWN COPY OF THE SCORING AND
000270*    SEARCH LOGIC (PER STANDING SHOP PRACTICE - NO SHARED
000280*    COPYBOOKS BETWEEN PROGRAMS) SO IT CAN BE RUN STAND-ALONE
000290*    ON THE PROGRAMMER'S OWN TEST LIBRARY.  IT IS NOT PART OF
000300*    THE PRODUCTION JOB STREAM.
000310*****************************************************************
000320 ENVIRONMENT DIVISION.
000330 CONFIGURATION SECTION.
000340 SOURCE-COMPUTER. IBM-370.
000350 OBJECT-COMPUTER. IBM-370.
000360 SPECIAL-NAMES.
000370     C01 IS TOP-OF-FORM
000380     CLASS T-VALID-CENTURY-DIGIT IS "1" THRU "6"
000390     UPSI-0 IS T-SELF-TEST-SWITCH.
000400 INPUT-OUTPUT SECTION.
000410 FILE-CONTROL.
000420     SELECT RESULT-FILE ASSIGN TO DISK.
000430 DATA DIVISION.
000440 FILE SECTION.
000450 FD  RESULT-FILE
000460     LABEL RECORD IS STANDARD
000470     VALUE OF FILE-ID IS "TESTRES.Dat"
000480     DATA RECORD IS RESULT-REC.
000490 01  RESULT-REC.
000500     05 RS-CASE-NO             PIC 9(02).
000510     05 RS-PASS-FAIL           PIC X(04).
000520     05 RS-REMARKS             PIC X(60).
000530     05 FILLER                 PIC X(12).
000540 WORKING-STORAGE SECTION.
000550*-----------------------------------------------------------------
000560*    FOUR KNOWN-ANSWER APPLICATIONS, ONE PER CREDIT SEGMENT PLUS
000570*    THE DEBTOR CASE, LIFTED FROM THE LOAN PRODUCT MANUAL'S OWN
000580*    WORKED EXAMPLES (SECTION 4, APPENDIX D).
000590*-----------------------------------------------------------------
000600 01  T-CASE-1.
000610     05 T-1-PERSONAL-CODE      PIC X(11) VALUE "37605030299".
000620     05 T-1-LOAN-AMOUNT        PIC 9(05) VALUE 04000.
000630     05 T-1-LOAN-PERIOD        PIC 9(02) VALUE 12.
000640     05 T-1-COUNTRY            PIC X(10) VALUE "ESTONIA".
000650     05 T-1-EXP-STATUS         PIC X(01) VALUE "R".
000660     05 T-1-EXP-AMOUNT         PIC 9(05) VALUE ZERO.
000670     05 T-1-EXP-PERIOD         PIC 9(02) VALUE ZERO.
000680     05 FILLER                 PIC X(10).
000690 01  T-CASE-2.
000700     05 T-2-PERSONAL-CODE      PIC X(11) VALUE "50307172740".
000710     05 T-2-LOAN-AMOUNT        PIC 9(05) VALUE 04000.
000720     05 T-2-LOAN-PERIOD        PIC 9(02) VALUE 12.
000730     05 T-2-COUNTRY            PIC X(10) VALUE "ESTONIA".
000740     05 T-2-EXP-STATUS         PIC X(01) VALUE "A".
000750     05 T-2-EXP-AMOUNT         PIC 9(05) VALUE 02000.
000760     05 T-2-EXP-PERIOD         PIC 9(02) VALUE 20.
000770     05 FILLER                 PIC X(10).
000780 01  T-CASE-3.
000790     05 T-3-PERSONAL-CODE      PIC X(11) VALUE "38411266610".
000800     05 T-3-LOAN-AMOUNT        PIC 9(05) VALUE 04000.
000810     05 T-3-LOAN-PERIOD        PIC 9(02) VALUE 12.
000820     05 T-3-COUNTRY            PIC X(10) VALUE "ESTONIA".
000830     05 T-3-EXP-STATUS         PIC X(01) VALUE "A".
000840     05 T-3-EXP-AMOUNT         PIC 9(05) VALUE 03600.
000850     05 T-3-EXP-PERIOD         PIC 9(02) VALUE 12.
000860     05 FILLER                 PIC X(10).
000870 01  T-CASE-4.
000880     05 T-4-PERSONAL-CODE      PIC X(11) VALUE "35006069515".
000890     05 T-4-LOAN-AMOUNT        PIC 9(05) VALUE 04000.
000900     05 T-4-LOAN-PERIOD        PIC 9(02) VALUE 12.
000910     05 T-4-COUNTRY            PIC X(10) VALUE "ESTONIA".
000920     05 T-4-EXP-STATUS         PIC X(01) VALUE "A".
000930     05 T-4-EXP-AMOUNT         PIC 9(05) VALUE 10000.
000940     05 T-4-EXP-PERIOD         PIC 9(02) VALUE 12.
000950     05 FILLER                 PIC X(10).
000960*-----------------------------------------------------------------
000970*    WORKING TABLE THE FOUR CASES ABOVE ARE LOADED INTO BY
000980*    100-LOAD-CASES-RTN SO 200-RUN-CASE-RTN CAN DRIVE THEM
000990*    ONE SUBSCRIPT AT A TIME THROUGH THE ENGINE LOGIC.
001000*-----------------------------------------------------------------
001010 01  T-CASE-TABLE.
001020     05 T-CASE-ENTRY OCCURS 4 TIMES.
001030         10 T-PERSONAL-CODE    PIC X(11).
001040         10 T-LOAN-AMOUNT      PIC 9(05).
001050         10 T-LOAN-PERIOD      PIC 9(02).
001060         10 T-COUNTRY          PIC X(10).
001070         10 T-EXP-STATUS       PIC X(01).
001080         10 T-EXP-AMOUNT       PIC 9(05).
001090         10 T-EXP-PERIOD       PIC 9(02).
001100         10 FILLER             PIC X(10).
001110*-----------------------------------------------------------------
001120*    PERSONAL-CODE BREAKDOWN AND CHECKSUM TABLES - CARRIED HERE
001130*    AS ITS OWN COPY, NOT SHARED WITH LOANDEC1.  SEE LOANDEC1
001140*    CR-0112/CR-0203 NOTES FOR THE ALGORITHM.
001150*-----------------------------------------------------------------
001160 01  T-PC-BREAKDOWN REDEFINES T-PERSONAL-CODE.
001170     05 T-PC-CENTURY-SEX       PIC 9(01).
001180     05 T-PC-BIRTH-YEAR        PIC 9(02).
001190     05 T-PC-BIRTH-MONTH       PIC 9(02).
001200     05 T-PC-BIRTH-DAY         PIC 9(02).
001210     05 T-PC-SERIAL            PIC 9(03).
001220     05 T-PC-CHECK-DIGIT       PIC 9(01).
001230 01  T-PC-LAST4-VIEW REDEFINES T-PERSONAL-CODE.
001240     05 FILLER                 PIC X(07).
001250     05 T-PC-LAST4             PIC 9(04).
001260 01  T-PC-DIGIT-VIEW REDEFINES T-PERSONAL-CODE.
001270     05 T-PC-DIGIT             PIC 9(01) OCCURS 11 TIMES.
001280 01  T-WEIGHT-SET-1-CHARS      PIC X(10) VALUE "1234567891".
001290 01  T-WEIGHT-SET-1 REDEFINES T-WEIGHT-SET-1-CHARS.
001300     05 T-WT1                  PIC 9(01) OCCURS 10 TIMES.
001310 01  T-WEIGHT-SET-2-CHARS      PIC X(10) VALUE "3456789123".
001320 01  T-WEIGHT-SET-2 REDEFINES T-WEIGHT-SET-2-CHARS.
001330     05 T-WT2                  PIC 9(01) OCCURS 10 TIMES.
001340 01  T-DAYS-IN-MONTH-CHARS     PIC X(24)
001350                                VALUE "312831303130313130313031".
001360 01  T-DAYS-IN-MONTH REDEFINES T-DAYS-IN-MONTH-CHARS.
001370     05 T-DIM                  PIC 9(02) OCCURS 12 TIMES.
001380*-----------------------------------------------------------------
001390*    FIXED RUN DATE FOR THE DESK-CHECK - THE LOAN PRODUCT MANUAL
001400*    EXAMPLES ASSUME A 2026 PROCESSING YEAR.
001410*-----------------------------------------------------------------
001420 01  T-PROCESS-DATE            PIC 9(08) VALUE 20260115.
001430 01  T-PROC-DATE-PARTS REDEFINES T-PROCESS-DATE.
001440     05 T-PROC-CENTURY         PIC 9(02).
001450     05 T-PROC-YEAR2           PIC 9(02).
001460     05 T-PROC-MONTH           PIC 9(02).
001470     05 T-PROC-DAY             PIC 9(02).
001480 77  T-PROC-FULL-YEAR-TODAY    PIC 9(04) COMP.
001490 77  T-PC-FULL-YEAR            PIC 9(04).
001500 77  T-LEAP-QUOT               PIC 9(04) COMP.
001510 77  T-LEAP-REM-4              PIC 9(03) COMP.
001520 77  T-LEAP-REM-100            PIC 9(03) COMP.
001530 77  T-LEAP-REM-400            PIC 9(03) COMP.
001540*-----------------------------------------------------------------
001550*    PRODUCT LIMITS - MUST MATCH LOANDEC1'S W-CONST-TABLE.  IF
001560*    THE TWO EVER DRIFT APART THE DESK-CHECK IS PROVING NOTHING.
001570*-----------------------------------------------------------------
001580 01  T-CONST-TABLE.
001590     05 T-MIN-AMOUNT           PIC 9(05) VALUE 02000.
001600     05 T-MAX-AMOUNT           PIC 9(05) VALUE 10000.
001610     05 T-STEP-AMOUNT          PIC 9(05) VALUE 00100.
001620     05 T-MIN-PERIOD           PIC 9(02) VALUE 12.
001630     05 T-MAX-PERIOD           PIC 9(02) VALUE 48.
001640     05 T-MIN-AGE              PIC 9(03) VALUE 021.
001650     05 T-MAX-AGE-ESTONIA      PIC 9(03) VALUE 080.
001660     05 T-MAX-AGE-LATVIA       PIC 9(03) VALUE 075.
001670     05 T-MAX-AGE-LITHUANIA    PIC 9(03) VALUE 085.
001680     05 T-SEG1-FLOOR           PIC 9(04) VALUE 2500.
001690     05 T-SEG2-FLOOR           PIC 9(04) VALUE 5000.
001700     05 T-SEG3-FLOOR           PIC 9(04) VALUE 7500.
001710     05 T-MOD-SEG1             PIC 9(04) VALUE 0100.
001720     05 T-MOD-SEG2             PIC 9(04) VALUE 0300.
001730     05 T-MOD-SEG3             PIC 9(04) VALUE 1000.
001740     05 FILLER                 PIC X(10).
001750 77  T-SCORE-BASELINE          PIC S9(01)V9(04) VALUE +0.1000.
001760 77  T-MODIFIER                PIC 9(04) COMP VALUE ZERO.
001770 77  T-SCORE                   PIC S9(03)V9(04) COMP-3.
001780 77  T-SEARCH-AMOUNT           PIC 9(05) COMP.
001790 77  T-SEARCH-PERIOD           PIC 9(02) COMP.
001800 77  T-APPROVED-AMOUNT         PIC 9(05).
001810 77  T-APPROVED-PERIOD         PIC 9(02).
001820 77  T-CKSUM-SUBSCRIPT         PIC 9(02) COMP.
001830 77  T-CKSUM-TOTAL             PIC 9(04) COMP.
001840 77  T-CKSUM-REMAINDER         PIC 9(02) COMP.
001850 77  T-CHECK-DIGIT-CALC        PIC 9(01) COMP.
001860 77  T-DAY-LIMIT               PIC 9(02) COMP.
001870 77  T-AGE-IN-YEARS            PIC 9(03) COMP.
001880 77  T-MAX-AGE-FOR-COUNTRY     PIC 9(03) COMP.
001890*-----------------------------------------------------------------
001900*    CASE CONTROL AND TALLY FIELDS.
001910*-----------------------------------------------------------------
001920 01  T-SWITCHES.
001930     05 T-VALID-SW             PIC X VALUE "Y".
001940        88 T-APPLIC-IS-VALID        VALUE "Y".
001950        88 T-APPLIC-IS-INVALID      VALUE "N".
001960     05 T-FOUND-SW             PIC X VALUE "N".
001970        88 T-DECISION-FOUND         VALUE "Y".
001980     05 T-SELF-TEST-SWITCH     PIC X VALUE "0".
001990     05 FILLER                 PIC X(04).
002000 01  T-RUN-COUNTERS.
002010     05 T-CASE-SUB             PIC 9(02) COMP VALUE ZERO.
002020     05 T-PASS-COUNT           PIC 9(02) COMP VALUE ZERO.
002030     05 T-FAIL-COUNT           PIC 9(02) COMP VALUE ZERO.
002040     05 FILLER                 PIC 9(02) COMP VALUE ZERO.
002050 01  T-RESULT-REC-AREA.
002060     05 T-RS-CASE-NO           PIC 9(02).
002070     05 T-RS-PASS-FAIL         PIC X(04).
002080     05 T-RS-REMARKS           PIC X(60).
002090     05 FILLER                 PIC X(12).
002100*
002110 PROCEDURE DIVISION.
002120*-----------------------------------------------------------------
002130 000-MAIN-CONTROL-RTN.
002140*-----------------------------------------------------------------
002150     DISPLAY "LOANDEC2 - LOANDEC1 DESK-CHECK RIG STARTING".
002160     OPEN OUTPUT RESULT-FILE.
002170     COMPUTE T-PROC-FULL-YEAR-TODAY =
002180         T-PROC-CENTURY * 100 + T-PROC-YEAR2.
002190     PERFORM 100-LOAD-CASES-RTN THRU 100-EXIT.
002200     PERFORM 200-RUN-CASE-RTN THRU 200-EXIT
002210         VARYING T-CASE-SUB FROM 1 BY 1
002220         UNTIL T-CASE-SUB > 4.
002230     PERFORM 900-PRINT-SUMMARY-RTN THRU 900-EXIT.
002240     CLOSE RESULT-FILE.
002250     DISPLAY "LOANDEC2 - END OF RUN.".
002260     STOP RUN.
002270*-----------------------------------------------------------------
002280 100-LOAD-CASES-RTN.
002290*-----------------------------------------------------------------
002300     MOVE T-1-PERSONAL-CODE TO T-PERSONAL-CODE(1).
002310     MOVE T-1-LOAN-AMOUNT   TO T-LOAN-AMOUNT(1).
002320     MOVE T-1-LOAN-PERIOD   TO T-LOAN-PERIOD(1).
002330     MOVE T-1-COUNTRY       TO T-COUNTRY(1).
002340     MOVE T-1-EXP-STATUS    TO T-EXP-STATUS(1).
002350     MOVE T-1-EXP-AMOUNT    TO T-EXP-AMOUNT(1).
002360     MOVE T-1-EXP-PERIOD    TO T-EXP-PERIOD(1).
002370     MOVE T-2-PERSONAL-CODE TO T-PERSONAL-CODE(2).
002380     MOVE T-2-LOAN-AMOUNT   TO T-LOAN-AMOUNT(2).
002390     MOVE T-2-LOAN-PERIOD   TO T-LOAN-PERIOD(2).
002400     MOVE T-2-COUNTRY       TO T-COUNTRY(2).
002410     MOVE T-2-EXP-STATUS    TO T-EXP-STATUS(2).
002420     MOVE T-2-EXP-AMOUNT    TO T-EXP-AMOUNT(2).
002430     MOVE T-2-EXP-PERIOD    TO T-EXP-PERIOD(2).
002440     MOVE T-3-PERSONAL-CODE TO T-PERSONAL-CODE(3).
002450     MOVE T-3-LOAN-AMOUNT   TO T-LOAN-AMOUNT(3).
002460     MOVE T-3-LOAN-PERIOD   TO T-LOAN-PERIOD(3).
002470     MOVE T-3-COUNTRY       TO T-COUNTRY(3).
002480     MOVE T-3-EXP-STATUS    TO T-EXP-STATUS(3).
002490     MOVE T-3-EXP-AMOUNT    TO T-EXP-AMOUNT(3).
002500     MOVE T-3-EXP-PERIOD    TO T-EXP-PERIOD(3).
002510     MOVE T-4-PERSONAL-CODE TO T-PERSONAL-CODE(4).
002520     MOVE T-4-LOAN-AMOUNT   TO T-LOAN-AMOUNT(4).
002530     MOVE T-4-LOAN-PERIOD   TO T-LOAN-PERIOD(4).
002540     MOVE T-4-COUNTRY       TO T-COUNTRY(4).
002550     MOVE T-4-EXP-STATUS    TO T-EXP-STATUS(4).
002560     MOVE T-4-EXP-AMOUNT    TO T-EXP-AMOUNT(4).
002570     MOVE T-4-EXP-PERIOD    TO T-EXP-PERIOD(4).
002580 100-EXIT.
002590     EXIT.
002600*-----------------------------------------------------------------
002610*    DRIVE ONE CASE THROUGH THE SAME STEPS AS LOANDEC1
002620*    200-PROCESS-APPLIC-RTN, THEN GRADE THE RESULT.
002630*-----------------------------------------------------------------
002640 200-RUN-CASE-RTN.
002650*-----------------------------------------------------------------
002660     MOVE T-PERSONAL-CODE(T-CASE-SUB) TO T-PERSONAL-CODE.
002670     MOVE T-COUNTRY(T-CASE-SUB)       TO T-COUNTRY.
002680     MOVE "Y" TO T-VALID-SW.
002690     PERFORM 310-VALIDATE-PERS-CODE-RTN THRU 310-EXIT.
002700     IF T-APPLIC-IS-VALID
002710         PERFORM 330-VALIDATE-AGE-RTN THRU 330-EXIT.
002720     IF T-APPLIC-IS-INVALID
002730         PERFORM 260-GRADE-DEBTOR-OR-REJECT-RTN THRU 260-EXIT
002740         GO TO 200-EXIT.
002750     PERFORM 400-DERIVE-MODIFIER-RTN THRU 400-EXIT.
002760     IF T-MODIFIER = ZERO
002770         PERFORM 260-GRADE-DEBTOR-OR-REJECT-RTN THRU 260-EXIT
002780         GO TO 200-EXIT.
002790     MOVE T-LOAN-AMOUNT(T-CASE-SUB) TO T-SEARCH-AMOUNT.
002800     MOVE T-LOAN-PERIOD(T-CASE-SUB) TO T-SEARCH-PERIOD.
002810     PERFORM 500-COMPUTE-SCORE-RTN THRU 500-EXIT.
002820     MOVE "N" TO T-FOUND-SW.
002830     IF T-SCORE NOT LESS THAN T-SCORE-BASELINE
002840         PERFORM 600-APPROVED-SEARCH-RTN THRU 600-EXIT
002850     ELSE
002860         PERFORM 700-REJECTED-SEARCH-RTN THRU 700-EXIT.
002870     PERFORM 250-GRADE-APPROVED-RTN THRU 250-EXIT.
002880 200-EXIT.
002890     EXIT.
002900*-----------------------------------------------------------------
002910 250-GRADE-APPROVED-RTN.
002920*-----------------------------------------------------------------
002930     MOVE T-CASE-SUB TO T-RS-CASE-NO.
002940     IF T-EXP-STATUS(T-CASE-SUB) = "A" AND
002950        T-APPROVED-AMOUNT = T-EXP-AMOUNT(T-CASE-SUB) AND
002960        T-APPROVED-PERIOD = T-EXP-PERIOD(T-CASE-SUB)
002970         MOVE "PASS" TO T-RS-PASS-FAIL
002980         ADD 1 TO T-PASS-COUNT
002990     ELSE
003000         MOVE "FAIL" TO T-RS-PASS-FAIL
003010         ADD 1 TO T-FAIL-COUNT.
003020     MOVE SPACES TO T-RS-REMARKS.
003030     MOVE "EXPECTED AMOUNT" TO T-RS-REMARKS(1:15).
003040     MOVE T-EXP-AMOUNT(T-CASE-SUB) TO T-RS-REMARKS(17:5).
003050     MOVE "PERIOD" TO T-RS-REMARKS(23:6).
003060     MOVE T-EXP-PERIOD(T-CASE-SUB) TO T-RS-REMARKS(30:2).
003070     MOVE "GOT" TO T-RS-REMARKS(34:3).
003080     MOVE T-APPROVED-AMOUNT TO T-RS-REMARKS(38:5).
003090     MOVE T-APPROVED-PERIOD TO T-RS-REMARKS(44:2).
003100     PERFORM 280-WRITE-RESULT-RTN THRU 280-EXIT.
003110 250-EXIT.
003120     EXIT.
003130*-----------------------------------------------------------------
003140 260-GRADE-DEBTOR-OR-REJECT-RTN.
003150*-----------------------------------------------------------------
003160     MOVE T-CASE-SUB TO T-RS-CASE-NO.
003170     IF T-EXP-STATUS(T-CASE-SUB) = "R"
003180         MOVE "PASS" TO T-RS-PASS-FAIL
003190         ADD 1 TO T-PASS-COUNT
003200     ELSE
003210         MOVE "FAIL" TO T-RS-PASS-FAIL
003220         ADD 1 TO T-FAIL-COUNT.
003230     MOVE "EXPECTED REJECT, GOT REJECT/DEBTOR PATH"
003240         TO T-RS-REMARKS.
003250     PERFORM 280-WRITE-RESULT-RTN THRU 280-EXIT.
003260 260-EXIT.
003270     EXIT.
003280*-----------------------------------------------------------------
003290 280-WRITE-RESULT-RTN.
003300*-----------------------------------------------------------------
003310     DISPLAY "CASE " T-RS-CASE-NO " . . . . . . : " T-RS-PASS-FAIL
003320         " - " T-RS-REMARKS.
003330     MOVE T-RS-CASE-NO   TO RS-CASE-NO.
003340     MOVE T-RS-PASS-FAIL TO RS-PASS-FAIL.
003350     MOVE T-RS-REMARKS   TO RS-REMARKS.
003360     WRITE RESULT-REC FROM T-RESULT-REC-AREA.
003370 280-EXIT.
003380     EXIT.
003390*-----------------------------------------------------------------
003400*    PERSONAL-CODE STRUCTURAL CHECK - SEE LOANDEC1 310/320 FOR
003410*    THE PRODUCTION VERSION; KEPT IN STEP WITH IT BY HAND.
003420*-----------------------------------------------------------------
003430 310-VALIDATE-PERS-CODE-RTN.
003440*-----------------------------------------------------------------
003450     IF T-PERSONAL-CODE NOT NUMERIC
003460         MOVE "N" TO T-VALID-SW
003470         GO TO 310-EXIT.
003480     IF T-PERSONAL-CODE(1:1) IS NOT T-VALID-CENTURY-DIGIT
003490         MOVE "N" TO T-VALID-SW
003500         GO TO 310-EXIT.
003510     IF T-PC-CENTURY-SEX = 1 OR T-PC-CENTURY-SEX = 2
003520         MOVE 1800 TO T-PC-FULL-YEAR
003530     ELSE
003540         IF T-PC-CENTURY-SEX = 3 OR T-PC-CENTURY-SEX = 4
003550             MOVE 1900 TO T-PC-FULL-YEAR
003560         ELSE
003570             MOVE 2000 TO T-PC-FULL-YEAR.
003580     COMPUTE T-PC-FULL-YEAR = T-PC-FULL-YEAR + T-PC-BIRTH-YEAR.
003590     IF T-PC-BIRTH-MONTH < 1 OR T-PC-BIRTH-MONTH > 12
003600         MOVE "N" TO T-VALID-SW
003610         GO TO 310-EXIT.
003620     MOVE T-DIM(T-PC-BIRTH-MONTH) TO T-DAY-LIMIT.
003630     IF T-PC-BIRTH-MONTH = 2
003640         DIVIDE T-PC-FULL-YEAR BY 4
003650             GIVING T-LEAP-QUOT REMAINDER T-LEAP-REM-4
003660         DIVIDE T-PC-FULL-YEAR BY 100
003670             GIVING T-LEAP-QUOT REMAINDER T-LEAP-REM-100
003680         DIVIDE T-PC-FULL-YEAR BY 400
003690             GIVING T-LEAP-QUOT REMAINDER T-LEAP-REM-400
003700         IF (T-LEAP-REM-4 = 0 AND T-LEAP-REM-100 NOT = 0)
003710                OR T-LEAP-REM-400 = 0
003720             MOVE 29 TO T-DAY-LIMIT.
003730     IF T-PC-BIRTH-DAY < 1 OR T-PC-BIRTH-DAY > T-DAY-LIMIT
003740         MOVE "N" TO T-VALID-SW
003750         GO TO 310-EXIT.
003760     PERFORM 320-VALIDATE-CHECKSUM-RTN THRU 320-EXIT.
003770 310-EXIT.
003780     EXIT.
003790*-----------------------------------------------------------------
003800 320-VALIDATE-CHECKSUM-RTN.
003810*-----------------------------------------------------------------
003820     MOVE ZERO TO T-CKSUM-TOTAL.
003830     PERFORM 321-SUM-WEIGHT-1-RTN THRU 321-EXIT
003840         VARYING T-CKSUM-SUBSCRIPT FROM 1 BY 1
003850         UNTIL T-CKSUM-SUBSCRIPT > 10.
003860     DIVIDE T-CKSUM-TOTAL BY 11 GIVING T-CKSUM-REMAINDER
003870         REMAINDER T-CKSUM-REMAINDER.
003880     IF T-CKSUM-REMAINDER = 10
003890         MOVE ZERO TO T-CKSUM-TOTAL
003900         PERFORM 322-SUM-WEIGHT-2-RTN THRU 322-EXIT
003910             VARYING T-CKSUM-SUBSCRIPT FROM 1 BY 1
003920             UNTIL T-CKSUM-SUBSCRIPT > 10
003930         DIVIDE T-CKSUM-TOTAL BY 11 GIVING T-CKSUM-REMAINDER
003940             REMAINDER T-CKSUM-REMAINDER
003950         IF T-CKSUM-REMAINDER = 10
003960             MOVE ZERO TO T-CHECK-DIGIT-CALC
003970         ELSE
003980             MOVE T-CKSUM-REMAINDER TO T-CHECK-DIGIT-CALC
003990     ELSE
004000         MOVE T-CKSUM-REMAINDER TO T-CHECK-DIGIT-CALC.
004010     IF T-PC-CHECK-DIGIT NOT = T-CHECK-DIGIT-CALC
004020         MOVE "N" TO T-VALID-SW.
004030 320-EXIT.
004040     EXIT.
004050*-----------------------------------------------------------------
004060 321-SUM-WEIGHT-1-RTN.
004070*-----------------------------------------------------------------
004080     COMPUTE T-CKSUM-TOTAL = T-CKSUM-TOTAL +
004090         T-PC-DIGIT(T-CKSUM-SUBSCRIPT) * T-WT1(T-CKSUM-SUBSCRIPT).
004100 321-EXIT.
004110     EXIT.
004120*-----------------------------------------------------------------
004130 322-SUM-WEIGHT-2-RTN.
004140*-----------------------------------------------------------------
004150     COMPUTE T-CKSUM-TOTAL = T-CKSUM-TOTAL +
004160         T-PC-DIGIT(T-CKSUM-SUBSCRIPT) * T-WT2(T-CKSUM-SUBSCRIPT).
004170 322-EXIT.
004180     EXIT.
004190*-----------------------------------------------------------------
004200 330-VALIDATE-AGE-RTN.
004210*-----------------------------------------------------------------
004220     INSPECT T-COUNTRY CONVERTING
004230         "abcdefghijklmnopqrstuvwxyz" TO
004240         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
004250     IF T-COUNTRY = "ESTONIA   "
004260         MOVE T-MAX-AGE-ESTONIA TO T-MAX-AGE-FOR-COUNTRY
004270     ELSE
004280         IF T-COUNTRY = "LATVIA    "
004290             MOVE T-MAX-AGE-LATVIA TO T-MAX-AGE-FOR-COUNTRY
004300         ELSE
004310             IF T-COUNTRY = "LITHUANIA "
004320                 MOVE T-MAX-AGE-LITHUANIA TO
004330                     T-MAX-AGE-FOR-COUNTRY
004340             ELSE
004350                 MOVE "N" TO T-VALID-SW
004360                 GO TO 330-EXIT.
004370     COMPUTE T-AGE-IN-YEARS =
004380         T-PROC-FULL-YEAR-TODAY - T-PC-FULL-YEAR.
004390     IF T-PROC-MONTH < T-PC-BIRTH-MONTH OR
004400        (T-PROC-MONTH = T-PC-BIRTH-MONTH AND
004410         T-PROC-DAY < T-PC-BIRTH-DAY)
004420         SUBTRACT 1 FROM T-AGE-IN-YEARS.
004430     IF T-AGE-IN-YEARS < T-MIN-AGE OR
004440        T-AGE-IN-YEARS > T-MAX-AGE-FOR-COUNTRY
004450         MOVE "N" TO T-VALID-SW.
004460 330-EXIT.
004470     EXIT.
004480*-----------------------------------------------------------------
004490 400-DERIVE-MODIFIER-RTN.
004500*-----------------------------------------------------------------
004510     IF T-PC-LAST4 < T-SEG1-FLOOR
004520         MOVE ZERO TO T-MODIFIER
004530     ELSE
004540         IF T-PC-LAST4 < T-SEG2-FLOOR
004550             MOVE T-MOD-SEG1 TO T-MODIFIER
004560         ELSE
004570             IF T-PC-LAST4 < T-SEG3-FLOOR
004580                 MOVE T-MOD-SEG2 TO T-MODIFIER
004590             ELSE
004600                 MOVE T-MOD-SEG3 TO T-MODIFIER.                   CR-0401
004610 400-EXIT.
004620     EXIT.
004630*-----------------------------------------------------------------
004640 500-COMPUTE-SCORE-RTN.
004650*-----------------------------------------------------------------
004660     COMPUTE T-SCORE =
004670         (T-MODIFIER / T-SEARCH-AMOUNT) * T-SEARCH-PERIOD / 10.
004680 500-EXIT.
004690     EXIT.
004700*-----------------------------------------------------------------
004710 600-APPROVED-SEARCH-RTN.
004720*-----------------------------------------------------------------
004730     MOVE T-MAX-AMOUNT TO T-APPROVED-AMOUNT.
004740     MOVE T-LOAN-PERIOD(T-CASE-SUB) TO T-APPROVED-PERIOD.
004750     MOVE "N" TO T-FOUND-SW.
004760     COMPUTE T-SEARCH-AMOUNT =
004770         T-LOAN-AMOUNT(T-CASE-SUB) + T-STEP-AMOUNT.
004780     PERFORM 610-STEP-UP-RTN THRU 610-EXIT
004790         UNTIL T-SEARCH-AMOUNT > T-MAX-AMOUNT
004800            OR T-DECISION-FOUND.
004810     MOVE "Y" TO T-FOUND-SW.
004820 600-EXIT.
004830     EXIT.
004840*-----------------------------------------------------------------
004850 610-STEP-UP-RTN.
004860*-----------------------------------------------------------------
004870     PERFORM 500-COMPUTE-SCORE-RTN THRU 500-EXIT.
004880     IF T-SCORE LESS THAN T-SCORE-BASELINE
004890         COMPUTE T-APPROVED-AMOUNT =
004900             T-SEARCH-AMOUNT - T-STEP-AMOUNT
004910         MOVE "Y" TO T-FOUND-SW
004920     ELSE
004930         ADD T-STEP-AMOUNT TO T-SEARCH-AMOUNT.
004940 610-EXIT.
004950     EXIT.
004960*-----------------------------------------------------------------
004970 700-REJECTED-SEARCH-RTN.
004980*-----------------------------------------------------------------
004990     MOVE "N" TO T-FOUND-SW.
005000     IF T-LOAN-AMOUNT(T-CASE-SUB) - T-STEP-AMOUNT > T-MAX-AMOUNT
005010         MOVE T-MAX-AMOUNT TO T-SEARCH-AMOUNT
005020     ELSE
005030         COMPUTE T-SEARCH-AMOUNT =
005040             T-LOAN-AMOUNT(T-CASE-SUB) - T-STEP-AMOUNT.
005050     MOVE T-LOAN-PERIOD(T-CASE-SUB) TO T-SEARCH-PERIOD.
005060     PERFORM 701-STEP-DOWN-RTN THRU 701-EXIT
005070         UNTIL T-SEARCH-AMOUNT < T-MIN-AMOUNT
005080            OR T-DECISION-FOUND.
005090     IF T-DECISION-FOUND
005100         GO TO 700-EXIT.
005110     PERFORM 710-REJECTED-SEARCH-PH2-RTN THRU 710-EXIT.
005120 700-EXIT.
005130     EXIT.
005140*-----------------------------------------------------------------
005150 701-STEP-DOWN-RTN.
005160*-----------------------------------------------------------------
005170     PERFORM 500-COMPUTE-SCORE-RTN THRU 500-EXIT.
005180     IF T-SCORE NOT LESS THAN T-SCORE-BASELINE
005190         MOVE T-SEARCH-AMOUNT TO T-APPROVED-AMOUNT
005200         MOVE T-SEARCH-PERIOD TO T-APPROVED-PERIOD
005210         MOVE "Y" TO T-FOUND-SW
005220     ELSE
005230         SUBTRACT T-STEP-AMOUNT FROM T-SEARCH-AMOUNT.
005240 701-EXIT.
005250     EXIT.
005260*-----------------------------------------------------------------
005270 710-REJECTED-SEARCH-PH2-RTN.                                     CR-0240
005280*-----------------------------------------------------------------
005290     COMPUTE T-SEARCH-PERIOD = T-LOAN-PERIOD(T-CASE-SUB) + 1.
005300     PERFORM 711-TRY-PERIOD-RTN THRU 711-EXIT
005310         UNTIL T-SEARCH-PERIOD > T-MAX-PERIOD
005320            OR T-DECISION-FOUND.
005330 710-EXIT.
005340     EXIT.
005350*-----------------------------------------------------------------
005360 711-TRY-PERIOD-RTN.
005370*-----------------------------------------------------------------
005380     MOVE T-MAX-AMOUNT TO T-SEARCH-AMOUNT.
005390     PERFORM 712-STEP-DOWN-PH2-RTN THRU 712-EXIT
005400         UNTIL T-SEARCH-AMOUNT < T-MIN-AMOUNT
005410            OR T-DECISION-FOUND.
005420     IF NOT T-DECISION-FOUND
005430         ADD 1 TO T-SEARCH-PERIOD.
005440 711-EXIT.
005450     EXIT.
005460*-----------------------------------------------------------------
005470 712-STEP-DOWN-PH2-RTN.
005480*-----------------------------------------------------------------
005490     PERFORM 500-COMPUTE-SCORE-RTN THRU 500-EXIT.
005500     IF T-SCORE NOT LESS THAN T-SCORE-BASELINE
005510         MOVE T-SEARCH-AMOUNT TO T-APPROVED-AMOUNT
005520         MOVE T-SEARCH-PERIOD TO T-APPROVED-PERIOD
005530         MOVE "Y" TO T-FOUND-SW
005540     ELSE
005550         SUBTRACT T-STEP-AMOUNT FROM T-SEARCH-AMOUNT.
005560 712-EXIT.
005570     EXIT.
005580*-----------------------------------------------------------------
005590 900-PRINT-SUMMARY-RTN.
005600*-----------------------------------------------------------------
005610     DISPLAY "LOANDEC2 - DESK-CHECK TOTALS".
005620     DISPLAY "  CASES PASSED . . . . . . : " T-PASS-COUNT.
005630     DISPLAY "  CASES FAILED . . . . . . : " T-FAIL-COUNT.
005640 900-EXIT.
005650     EXIT.
