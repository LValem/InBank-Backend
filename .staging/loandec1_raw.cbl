       IDENTIFICATION DIVISION.
       PROGRAM-ID. LOANDEC1.
       AUTHOR. E. P. REYES.
       INSTALLATION. TAMBUNTING CONSUMER LOANS DIV - EDP.
       DATE-WRITTEN. MARCH 1989.
       DATE-COMPILED.
       SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
      *****************************************************************
      *                       C H A N G E   L O G                     *
      *-----------------------------------------------------------------
      * DATE      BY   TICKET    DESCRIPTION
      * 03/14/89  EPR  CR-0112   ORIGINAL VERSION.  BATCH DECISION
      *                          ENGINE FOR CONSUMER LOAN APPLICATIONS,
      *                          MANILA BRANCH PILOT.
      * 09/02/90  EPR  CR-0158   ADDED LATVIA AND LITHUANIA COUNTRY
      *                          AGE CEILINGS FOR REGIONAL ROLLOUT.
      * 11/20/91  RCM  CR-0203   CORRECTED CHECKSUM RE-WEIGHT STEP PER
      *                          INTERNAL AUDIT FINDING 91-17.
      * 06/05/93  RCM  CR-0240   REJECTED-SEARCH PHASE 2 PERIOD LOOP
      *                          WAS NOT STEPPING PAST REQUESTED+1.
      * 02/10/95  JLT  CR-0271   OPERATOR SUMMARY NOW SHOWS REJECT
      *                          COUNT ALONGSIDE APPROVED COUNT.
      * 01/18/99  JLT  CR-0339   Y2K - PROCESSING DATE NOW TAKEN FROM
      *                          AN 8-DIGIT (CCYYMMDD) PARM RECORD
      *                          INSTEAD OF THE 2-DIGIT SYSTEM CLOCK.
      * 07/22/02  MVR  CR-0401   ADDED SEGMENT-3 CEILING CHECK AFTER
      *                          AUDIT NOTED OVER-LIMIT APPROVALS.
      * 04/09/04  MVR  CR-0418   WIDENED DECISION RECORD TO 80 BYTES
      *                          (CARD IMAGE) FOR THE NEW TAPE DRIVES.
      *****************************************************************
      *    THIS PROGRAM READS THE DAY'S CONSUMER LOAN APPLICATIONS,
      *    APPLIES THE CREDIT SEGMENTATION AND SCORING RULES, AND
      *    WRITES ONE APPROVED OR REJECTED DECISION PER APPLICATION.
      *    RUN TOTALS ARE DISPLAYED ON THE OPERATOR CONSOLE AT
      *    END OF JOB.  SEE THE LOAN PRODUCT MANUAL, SECTION 4, FOR
      *    THE BUSINESS RULES BEHIND THE SEGMENTATION TABLE BELOW.
      *****************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-370.
       OBJECT-COMPUTER. IBM-370.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           CLASS W-VALID-CENTURY-DIGIT IS "1" THRU "6"
           UPSI-0 IS W-SELF-TEST-SWITCH.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT PARM-FILE ASSIGN TO DISK.
           SELECT APPLIC-FILE ASSIGN TO DISK.
           SELECT DECISION-FILE ASSIGN TO DISK.
       DATA DIVISION.
       FILE SECTION.
       FD  PARM-FILE
           LABEL RECORD IS STANDARD
           VALUE OF FILE-ID IS "RUNPARM.Dat"
           DATA RECORD IS PARM-REC.
       01  PARM-REC.
           05 PARM-PROCESS-DATE      PIC 9(08).
           05 FILLER                 PIC X(72).
       FD  APPLIC-FILE
           LABEL RECORD IS STANDARD
           VALUE OF FILE-ID IS "APPLIC.Dat"
           DATA RECORD IS APPLIC-REC.
       01  APPLIC-REC.
           05 AP-APPL-ID             PIC X(06).
           05 AP-PERSONAL-CODE       PIC X(11).
           05 AP-LOAN-AMOUNT         PIC 9(05).
           05 AP-LOAN-PERIOD         PIC 9(02).
           05 AP-COUNTRY             PIC X(10).
           05 FILLER                 PIC X(06).
       FD  DECISION-FILE
           LABEL RECORD IS STANDARD
           VALUE OF FILE-ID IS "DECISION.Dat"
           DATA RECORD IS DECISION-REC.
       01  DECISION-REC.
           05 DE-APPL-ID             PIC X(06).
           05 DE-STATUS              PIC X(01).
           05 DE-APPROVED-AMOUNT     PIC 9(05).
           05 DE-APPROVED-PERIOD     PIC 9(02).
           05 DE-ERROR-MESSAGE       PIC X(60).
           05 FILLER                 PIC X(06).
       WORKING-STORAGE SECTION.
      *-----------------------------------------------------------------
      *    RECORD MIRRORS - KEPT SEPARATE FROM THE FD SO A REJECTED
      *    RECORD CAN BE BUILT UP BEFORE IT IS MOVED OUT TO THE FILE.
      *-----------------------------------------------------------------
       01  W-APPLIC-REC.
           05 W-APPL-ID              PIC X(06).
           05 W-PERSONAL-CODE        PIC X(11).
           05 W-LOAN-AMOUNT          PIC 9(05).
           05 W-LOAN-PERIOD          PIC 9(02).
           05 W-COUNTRY              PIC X(10).
           05 FILLER                 PIC X(06).
      *
      *    THE PERSONAL CODE BROKEN OUT INTO ITS DATE-OF-BIRTH AND
      *    SERIAL PARTS.  GYYMMDDSSSC - SEE CR-0112 NOTES.
      *
       01  W-PC-BREAKDOWN REDEFINES W-PERSONAL-CODE.
           05 W-PC-CENTURY-SEX       PIC 9(01).
           05 W-PC-BIRTH-YEAR        PIC 9(02).
           05 W-PC-BIRTH-MONTH       PIC 9(02).
           05 W-PC-BIRTH-DAY         PIC 9(02).
           05 W-PC-SERIAL            PIC 9(03).
           05 W-PC-CHECK-DIGIT       PIC 9(01).
       01  W-PC-LAST4-VIEW REDEFINES W-PERSONAL-CODE.
           05 FILLER                 PIC X(07).
           05 W-PC-LAST4             PIC 9(04).
      *
      *    SINGLE-DIGIT TABLE VIEW OF THE CODE, USED BY THE CHECKSUM
      *    ROUTINE TO WALK DIGITS 1 THRU 10 AGAINST THE WEIGHT SETS.
      *
       01  W-PC-DIGIT-VIEW REDEFINES W-PERSONAL-CODE.
           05 W-PC-DIGIT             PIC 9(01) OCCURS 11 TIMES.
      *
       01  W-DECISION-REC.
           05 W-DE-APPL-ID           PIC X(06).
           05 W-DE-STATUS            PIC X(01).
           05 W-DE-APPROVED-AMOUNT   PIC 9(05).
           05 W-DE-APPROVED-PERIOD   PIC 9(02).
           05 W-DE-ERROR-MESSAGE     PIC X(60).
           05 FILLER                 PIC X(06).
      *-----------------------------------------------------------------
      *    CHECKSUM WEIGHT SETS - STORED AS CHARACTER STRINGS AND
      *    REDEFINED AS A DIGIT TABLE SO THE PRIMARY AND RE-WEIGHT
      *    PASSES CAN SHARE THE SAME MULTIPLY LOOP.
      *-----------------------------------------------------------------
       01  W-WEIGHT-SET-1-CHARS      PIC X(10) VALUE "1234567891".
       01  W-WEIGHT-SET-1 REDEFINES W-WEIGHT-SET-1-CHARS.
           05 W-WT1                  PIC 9(01) OCCURS 10 TIMES.
       01  W-WEIGHT-SET-2-CHARS      PIC X(10) VALUE "3456789123".
       01  W-WEIGHT-SET-2 REDEFINES W-WEIGHT-SET-2-CHARS.
           05 W-WT2                  PIC 9(01) OCCURS 10 TIMES.
      *-----------------------------------------------------------------
      *    DAYS-PER-MONTH TABLE FOR THE CALENDAR-DATE CHECK.  FEBRUARY
      *    IS ADJUSTED FOR LEAP YEARS IN 330-VALIDATE-AGE-RTN.
      *-----------------------------------------------------------------
       01  W-DAYS-IN-MONTH-CHARS     PIC X(24)
                                      VALUE "312831303130313130313031".
       01  W-DAYS-IN-MONTH REDEFINES W-DAYS-IN-MONTH-CHARS.
           05 W-DIM                  PIC 9(02) OCCURS 12 TIMES.
      *-----------------------------------------------------------------
      *    RUN PARAMETER - PROCESSING DATE (CCYYMMDD), SEE CR-0339.
      *-----------------------------------------------------------------
       01  W-PROCESS-DATE            PIC 9(08).
       01  W-PROC-DATE-PARTS REDEFINES W-PROCESS-DATE.
           05 W-PROC-CENTURY         PIC 9(02).
           05 W-PROC-YEAR2           PIC 9(02).
           05 W-PROC-MONTH           PIC 9(02).
           05 W-PROC-DAY             PIC 9(02).
       01  W-PROC-FULL-YEAR-TODAY    PIC 9(04) COMP.
       01  W-PC-FULL-YEAR            PIC 9(04).
      *-----------------------------------------------------------------
      *    LEAP-YEAR WORK FIELDS FOR 310-VALIDATE-PERS-CODE-RTN.
      *-----------------------------------------------------------------
       01  W-LEAP-QUOT               PIC 9(04) COMP.
       01  W-LEAP-REM-4              PIC 9(03) COMP.
       01  W-LEAP-REM-100            PIC 9(03) COMP.
       01  W-LEAP-REM-400            PIC 9(03) COMP.
      *-----------------------------------------------------------------
      *    PRODUCT LIMITS AND SEGMENTATION TABLE (LOAN PRODUCT MANUAL,
      *    SECTION 4).
      *-----------------------------------------------------------------
       01  W-CONST-TABLE.
           05 W-MIN-AMOUNT           PIC 9(05) VALUE 02000.
           05 W-MAX-AMOUNT           PIC 9(05) VALUE 10000.
           05 W-STEP-AMOUNT          PIC 9(05) VALUE 00100.
           05 W-MIN-PERIOD           PIC 9(02) VALUE 12.
           05 W-MAX-PERIOD           PIC 9(02) VALUE 48.
           05 W-MIN-AGE              PIC 9(03) VALUE 021.
           05 W-MAX-AGE-ESTONIA      PIC 9(03) VALUE 080.
           05 W-MAX-AGE-LATVIA       PIC 9(03) VALUE 075.
           05 W-MAX-AGE-LITHUANIA    PIC 9(03) VALUE 085.
           05 W-SEG1-FLOOR           PIC 9(04) VALUE 2500.
           05 W-SEG2-FLOOR           PIC 9(04) VALUE 5000.
           05 W-SEG3-FLOOR           PIC 9(04) VALUE 7500.
           05 W-MOD-SEG1             PIC 9(04) VALUE 0100.
           05 W-MOD-SEG2             PIC 9(04) VALUE 0300.
           05 W-MOD-SEG3             PIC 9(04) VALUE 1000.
           05 FILLER                 PIC X(10).
       01  W-SCORE-BASELINE          PIC S9(01)V9(04) VALUE +0.1000.
      *-----------------------------------------------------------------
      *    FIXED ERROR-MESSAGE TEXTS (LOAN PRODUCT MANUAL, APPENDIX C).
      *-----------------------------------------------------------------
       01  W-ERROR-MSGS.
           05 W-MSG-BAD-CODE   PIC X(60)
                   VALUE "Invalid personal ID code!".
           05 W-MSG-BAD-AMOUNT PIC X(60)
                   VALUE "Invalid loan amount!".
           05 W-MSG-BAD-PERIOD PIC X(60)
                   VALUE "Invalid loan period!".
           05 W-MSG-DEBTOR     PIC X(60)
                   VALUE "Applicant has debt!".
           05 W-MSG-BAD-AGE    PIC X(60)
                   VALUE "Age doesn't match requirements for this coun
      -    "try!".
           05 W-MSG-NO-LOAN    PIC X(60)
                   VALUE "No valid loan found for the provided paramet
      -    "ers.".
           05 W-MSG-UNEXPECT   PIC X(60)
                   VALUE "An unexpected error occurred".
           05 FILLER           PIC X(60).
       01  W-ERROR-MESSAGE           PIC X(60).
      *-----------------------------------------------------------------
      *    SWITCHES.
      *-----------------------------------------------------------------
       01  W-SWITCHES.
           05 W-EOF-SW               PIC X VALUE "N".
              88 W-END-OF-APPLICATIONS     VALUE "Y".
           05 W-VALID-SW             PIC X VALUE "Y".
              88 W-APPLIC-IS-VALID         VALUE "Y".
              88 W-APPLIC-IS-INVALID       VALUE "N".
           05 W-FOUND-SW             PIC X VALUE "N".
              88 W-DECISION-FOUND          VALUE "Y".
           05 W-SELF-TEST-SWITCH     PIC X VALUE "0".
           05 FILLER                 PIC X(04).
      *-----------------------------------------------------------------
      *    RUN COUNTERS - COMP PER STANDING EDP DIVISION NUMERIC
      *    STANDARD FOR CONTROL TOTALS.  W-TOTAL-APPROVED-AMT STAYS
      *    ZONED BECAUSE IT IS A MONEY TOTAL, NOT A CONTROL COUNT.
      *-----------------------------------------------------------------
       01  W-RUN-COUNTERS.
           05 W-RECORDS-READ         PIC 9(06) COMP VALUE ZERO.
           05 W-APPROVED-COUNT       PIC 9(06) COMP VALUE ZERO.
           05 W-REJECTED-COUNT       PIC 9(06) COMP VALUE ZERO.
           05 FILLER                 PIC 9(06) COMP VALUE ZERO.
       01  W-TOTAL-APPROVED-AMT      PIC 9(09) VALUE ZERO.
      *-----------------------------------------------------------------
      *    WORK FIELDS FOR SCORING AND THE APPROVE/REJECT SEARCHES.
      *-----------------------------------------------------------------
       01  W-MODIFIER                PIC 9(04) COMP VALUE ZERO.
       01  W-SCORE                   PIC S9(03)V9(04) COMP-3.
       01  W-SEARCH-AMOUNT           PIC 9(05) COMP.
       01  W-SEARCH-PERIOD           PIC 9(02) COMP.
       01  W-APPROVED-AMOUNT         PIC 9(05).
       01  W-APPROVED-PERIOD         PIC 9(02).
      *-----------------------------------------------------------------
      *    CHECKSUM WORK FIELDS.
      *-----------------------------------------------------------------
       01  W-CKSUM-SUBSCRIPT         PIC 9(02) COMP.
       01  W-CKSUM-TOTAL             PIC 9(04) COMP.
       01  W-CKSUM-REMAINDER         PIC 9(02) COMP.
       01  W-CHECK-DIGIT-CALC        PIC 9(01) COMP.
      *-----------------------------------------------------------------
      *    AGE CHECK WORK FIELDS.
      *-----------------------------------------------------------------
       01  W-DAY-LIMIT               PIC 9(02) COMP.
       01  W-AGE-IN-YEARS            PIC 9(03) COMP.
       01  W-MAX-AGE-FOR-COUNTRY     PIC 9(03) COMP.
      *
       PROCEDURE DIVISION.
      *-----------------------------------------------------------------
       000-MAIN-CONTROL-RTN.
      *-----------------------------------------------------------------
           PERFORM 100-INITIALIZE-RTN THRU 100-EXIT.
           PERFORM 200-PROCESS-APPLIC-RTN THRU 200-EXIT
               UNTIL W-END-OF-APPLICATIONS.
           PERFORM 900-PRINT-SUMMARY-RTN THRU 900-EXIT.
           PERFORM 990-TERMINATE-RTN THRU 990-EXIT.
      *-----------------------------------------------------------------
       100-INITIALIZE-RTN.
      *-----------------------------------------------------------------
           DISPLAY "LOANDEC1 - CONSUMER LOAN DECISION ENGINE STARTING".
           OPEN INPUT PARM-FILE.
           READ PARM-FILE AT END MOVE 19890101 TO PARM-PROCESS-DATE.
           MOVE PARM-PROCESS-DATE TO W-PROCESS-DATE.
           COMPUTE W-PROC-FULL-YEAR-TODAY =
               W-PROC-CENTURY * 100 + W-PROC-YEAR2.
           CLOSE PARM-FILE.
           OPEN INPUT APPLIC-FILE.
           OPEN OUTPUT DECISION-FILE.
       100-EXIT.
           EXIT.
      *-----------------------------------------------------------------
       200-PROCESS-APPLIC-RTN.
      *-----------------------------------------------------------------
           PERFORM 210-READ-APPLIC-RTN THRU 210-EXIT.
           IF W-END-OF-APPLICATIONS
               GO TO 200-EXIT.
           ADD 1 TO W-RECORDS-READ.
           MOVE "Y" TO W-VALID-SW.
           MOVE SPACES TO W-ERROR-MESSAGE.
           PERFORM 300-VALIDATE-APPLIC-RTN THRU 300-EXIT.
           IF W-APPLIC-IS-INVALID
               PERFORM 650-WRITE-REJECT-RTN THRU 650-EXIT
               GO TO 200-EXIT.
           PERFORM 400-DERIVE-MODIFIER-RTN THRU 400-EXIT.
           IF W-MODIFIER = ZERO
               MOVE W-MSG-DEBTOR TO W-ERROR-MESSAGE
               PERFORM 650-WRITE-REJECT-RTN THRU 650-EXIT
               GO TO 200-EXIT.
           MOVE W-LOAN-AMOUNT TO W-SEARCH-AMOUNT.
           MOVE W-LOAN-PERIOD TO W-SEARCH-PERIOD.
           PERFORM 500-COMPUTE-SCORE-RTN THRU 500-EXIT.
           MOVE "N" TO W-FOUND-SW.
           IF W-SCORE NOT LESS THAN W-SCORE-BASELINE
               PERFORM 600-APPROVED-SEARCH-RTN THRU 600-EXIT
           ELSE
               PERFORM 700-REJECTED-SEARCH-RTN THRU 700-EXIT.
           IF W-DECISION-FOUND
               PERFORM 640-WRITE-APPROVE-RTN THRU 640-EXIT
           ELSE
               MOVE W-MSG-NO-LOAN TO W-ERROR-MESSAGE
               PERFORM 650-WRITE-REJECT-RTN THRU 650-EXIT.
       200-EXIT.
           EXIT.
      *-----------------------------------------------------------------
       210-READ-APPLIC-RTN.
      *-----------------------------------------------------------------
           READ APPLIC-FILE INTO W-APPLIC-REC
               AT END MOVE "Y" TO W-EOF-SW.
       210-EXIT.
           EXIT.
      *-----------------------------------------------------------------
      *    INPUT VERIFICATION - ORDER IS CODE, AGE, AMOUNT, PERIOD.
      *    FIRST FAILURE WINS (LOAN PRODUCT MANUAL, SECTION 4.1).
      *-----------------------------------------------------------------
       300-VALIDATE-APPLIC-RTN.
      *-----------------------------------------------------------------
           PERFORM 310-VALIDATE-PERS-CODE-RTN THRU 310-EXIT.
           IF W-APPLIC-IS-INVALID
               GO TO 300-EXIT.
           PERFORM 330-VALIDATE-AGE-RTN THRU 330-EXIT.
           IF W-APPLIC-IS-INVALID
               GO TO 300-EXIT.
           PERFORM 340-VALIDATE-AMOUNT-RTN THRU 340-EXIT.
           IF W-APPLIC-IS-INVALID
               GO TO 300-EXIT.
           PERFORM 350-VALIDATE-PERIOD-RTN THRU 350-EXIT.
       300-EXIT.
           EXIT.
      *-----------------------------------------------------------------
       310-VALIDATE-PERS-CODE-RTN.
      *-----------------------------------------------------------------
           IF W-PERSONAL-CODE NOT NUMERIC
               MOVE "N" TO W-VALID-SW
               MOVE W-MSG-BAD-CODE TO W-ERROR-MESSAGE
               GO TO 310-EXIT.
           IF W-PERSONAL-CODE(1:1) IS NOT W-VALID-CENTURY-DIGIT
               MOVE "N" TO W-VALID-SW
               MOVE W-MSG-BAD-CODE TO W-ERROR-MESSAGE
               GO TO 310-EXIT.
           IF W-PC-CENTURY-SEX = 1 OR W-PC-CENTURY-SEX = 2
               MOVE 1800 TO W-PC-FULL-YEAR
           ELSE
               IF W-PC-CENTURY-SEX = 3 OR W-PC-CENTURY-SEX = 4
                   MOVE 1900 TO W-PC-FULL-YEAR
               ELSE
                   MOVE 2000 TO W-PC-FULL-YEAR.
           COMPUTE W-PC-FULL-YEAR = W-PC-FULL-YEAR + W-PC-BIRTH-YEAR.
           IF W-PC-BIRTH-MONTH < 1 OR W-PC-BIRTH-MONTH > 12
               MOVE "N" TO W-VALID-SW
               MOVE W-MSG-BAD-CODE TO W-ERROR-MESSAGE
               GO TO 310-EXIT.
           MOVE W-DIM(W-PC-BIRTH-MONTH) TO W-DAY-LIMIT.
           IF W-PC-BIRTH-MONTH = 2
               DIVIDE W-PC-FULL-YEAR BY 4
                   GIVING W-LEAP-QUOT REMAINDER W-LEAP-REM-4
               DIVIDE W-PC-FULL-YEAR BY 100
                   GIVING W-LEAP-QUOT REMAINDER W-LEAP-REM-100
               DIVIDE W-PC-FULL-YEAR BY 400
                   GIVING W-LEAP-QUOT REMAINDER W-LEAP-REM-400
               IF (W-LEAP-REM-4 = 0 AND W-LEAP-REM-100 NOT = 0)
                      OR W-LEAP-REM-400 = 0
                   MOVE 29 TO W-DAY-LIMIT.
           IF W-PC-BIRTH-DAY < 1 OR W-PC-BIRTH-DAY > W-DAY-LIMIT
               MOVE "N" TO W-VALID-SW
               MOVE W-MSG-BAD-CODE TO W-ERROR-MESSAGE
               GO TO 310-EXIT.
           IF W-PC-FULL-YEAR > W-PROC-FULL-YEAR-TODAY
               MOVE "N" TO W-VALID-SW
               MOVE W-MSG-BAD-CODE TO W-ERROR-MESSAGE
               GO TO 310-EXIT.
           IF W-PC-FULL-YEAR = W-PROC-FULL-YEAR-TODAY
               IF W-PC-BIRTH-MONTH > W-PROC-MONTH OR
                  (W-PC-BIRTH-MONTH = W-PROC-MONTH AND
                   W-PC-BIRTH-DAY > W-PROC-DAY)
                   MOVE "N" TO W-VALID-SW
                   MOVE W-MSG-BAD-CODE TO W-ERROR-MESSAGE
                   GO TO 310-EXIT.
           PERFORM 320-VALIDATE-CHECKSUM-RTN THRU 320-EXIT.
       310-EXIT.
           EXIT.
      *-----------------------------------------------------------------
      *    CHECKSUM - WEIGHTS 1,2,3,4,5,6,7,8,9,1 MOD 11.  IF THE
      *    RESULT IS 10, RE-WEIGHT WITH 3,4,5,6,7,8,9,1,2,3 MOD 11;
      *    IF STILL 10 THE CHECK DIGIT IS ZERO.  CR-0203.
      *-----------------------------------------------------------------
       320-VALIDATE-CHECKSUM-RTN.
      *-----------------------------------------------------------------
           MOVE ZERO TO W-CKSUM-TOTAL.
           PERFORM 321-SUM-WEIGHT-1-RTN THRU 321-EXIT
               VARYING W-CKSUM-SUBSCRIPT FROM 1 BY 1
               UNTIL W-CKSUM-SUBSCRIPT > 10.
           DIVIDE W-CKSUM-TOTAL BY 11 GIVING W-CKSUM-REMAINDER
               REMAINDER W-CKSUM-REMAINDER.
           IF W-CKSUM-REMAINDER = 10
               MOVE ZERO TO W-CKSUM-TOTAL
               PERFORM 322-SUM-WEIGHT-2-RTN THRU 322-EXIT
                   VARYING W-CKSUM-SUBSCRIPT FROM 1 BY 1
                   UNTIL W-CKSUM-SUBSCRIPT > 10
               DIVIDE W-CKSUM-TOTAL BY 11 GIVING W-CKSUM-REMAINDER
                   REMAINDER W-CKSUM-REMAINDER
               IF W-CKSUM-REMAINDER = 10
                   MOVE ZERO TO W-CHECK-DIGIT-CALC
               ELSE
                   MOVE W-CKSUM-REMAINDER TO W-CHECK-DIGIT-CALC
           ELSE
               MOVE W-CKSUM-REMAINDER TO W-CHECK-DIGIT-CALC.
           IF W-PC-CHECK-DIGIT NOT = W-CHECK-DIGIT-CALC
               MOVE "N" TO W-VALID-SW
               MOVE W-MSG-BAD-CODE TO W-ERROR-MESSAGE.
       320-EXIT.
           EXIT.
      *-----------------------------------------------------------------
       321-SUM-WEIGHT-1-RTN.
      *-----------------------------------------------------------------
           COMPUTE W-CKSUM-TOTAL = W-CKSUM-TOTAL +
               W-PC-DIGIT(W-CKSUM-SUBSCRIPT) * W-WT1(W-CKSUM-SUBSCRIPT).
       321-EXIT.
           EXIT.
      *-----------------------------------------------------------------
       322-SUM-WEIGHT-2-RTN.
      *-----------------------------------------------------------------
           COMPUTE W-CKSUM-TOTAL = W-CKSUM-TOTAL +
               W-PC-DIGIT(W-CKSUM-SUBSCRIPT) * W-WT2(W-CKSUM-SUBSCRIPT).
       322-EXIT.
           EXIT.
      *-----------------------------------------------------------------
      *    AGE CHECK - MINIMUM 21 ALL COUNTRIES, MAXIMUM BY COUNTRY.
      *    CR-0158 ADDED LATVIA/LITHUANIA.
      *-----------------------------------------------------------------
       330-VALIDATE-AGE-RTN.
      *-----------------------------------------------------------------
           INSPECT W-COUNTRY CONVERTING
               "abcdefghijklmnopqrstuvwxyz" TO
               "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
           IF W-COUNTRY = "ESTONIA   "
               MOVE W-MAX-AGE-ESTONIA TO W-MAX-AGE-FOR-COUNTRY
           ELSE
               IF W-COUNTRY = "LATVIA    "
                   MOVE W-MAX-AGE-LATVIA TO W-MAX-AGE-FOR-COUNTRY
               ELSE
                   IF W-COUNTRY = "LITHUANIA "
                       MOVE W-MAX-AGE-LITHUANIA TO
                           W-MAX-AGE-FOR-COUNTRY
                   ELSE
                       MOVE "N" TO W-VALID-SW
                       MOVE W-MSG-BAD-AGE TO W-ERROR-MESSAGE
                       GO TO 330-EXIT.
           COMPUTE W-AGE-IN-YEARS =
               W-PROC-FULL-YEAR-TODAY - W-PC-FULL-YEAR.
           IF W-PROC-MONTH < W-PC-BIRTH-MONTH OR
              (W-PROC-MONTH = W-PC-BIRTH-MONTH AND
               W-PROC-DAY < W-PC-BIRTH-DAY)
               SUBTRACT 1 FROM W-AGE-IN-YEARS.
           IF W-AGE-IN-YEARS < W-MIN-AGE OR
              W-AGE-IN-YEARS > W-MAX-AGE-FOR-COUNTRY
               MOVE "N" TO W-VALID-SW
               MOVE W-MSG-BAD-AGE TO W-ERROR-MESSAGE.
       330-EXIT.
           EXIT.
      *-----------------------------------------------------------------
       340-VALIDATE-AMOUNT-RTN.
      *-----------------------------------------------------------------
           IF W-LOAN-AMOUNT < W-MIN-AMOUNT OR
              W-LOAN-AMOUNT > W-MAX-AMOUNT
               MOVE "N" TO W-VALID-SW
               MOVE W-MSG-BAD-AMOUNT TO W-ERROR-MESSAGE.
       340-EXIT.
           EXIT.
      *-----------------------------------------------------------------
       350-VALIDATE-PERIOD-RTN.
      *-----------------------------------------------------------------
           IF W-LOAN-PERIOD < W-MIN-PERIOD OR
              W-LOAN-PERIOD > W-MAX-PERIOD
               MOVE "N" TO W-VALID-SW
               MOVE W-MSG-BAD-PERIOD TO W-ERROR-MESSAGE.
       350-EXIT.
           EXIT.
      *-----------------------------------------------------------------
      *    CREDIT SEGMENTATION - LAST FOUR DIGITS OF THE PERSONAL
      *    CODE.  SEGMENT-3 CEILING ADDED PER CR-0401.
      *-----------------------------------------------------------------
       400-DERIVE-MODIFIER-RTN.
      *-----------------------------------------------------------------
           IF W-PC-LAST4 < W-SEG1-FLOOR
               MOVE ZERO TO W-MODIFIER
           ELSE
               IF W-PC-LAST4 < W-SEG2-FLOOR
                   MOVE W-MOD-SEG1 TO W-MODIFIER
               ELSE
                   IF W-PC-LAST4 < W-SEG3-FLOOR
                       MOVE W-MOD-SEG2 TO W-MODIFIER
                   ELSE
                       MOVE W-MOD-SEG3 TO W-MODIFIER.
       400-EXIT.
           EXIT.
      *-----------------------------------------------------------------
      *    SCORE = (MODIFIER / AMOUNT) * PERIOD / 10, CARRIED TO FOUR
      *    DECIMAL PLACES.  USES W-SEARCH-AMOUNT/W-SEARCH-PERIOD SO
      *    THE SEARCH PARAGRAPHS CAN RE-DRIVE IT FOR EACH TRIAL.
      *-----------------------------------------------------------------
       500-COMPUTE-SCORE-RTN.
      *-----------------------------------------------------------------
           COMPUTE W-SCORE =
               (W-MODIFIER / W-SEARCH-AMOUNT) * W-SEARCH-PERIOD / 10.
       500-EXIT.
           EXIT.
      *-----------------------------------------------------------------
      *    APPROVED SEARCH - INITIAL SCORE WAS AT OR ABOVE BASELINE.
      *    STEP UP FROM REQUESTED+100 TO THE PRODUCT CEILING; THE
      *    FIRST AMOUNT THAT DROPS BELOW BASELINE ENDS THE SEARCH
      *    AND THE DECISION IS THAT AMOUNT MINUS ONE STEP.
      *-----------------------------------------------------------------
       600-APPROVED-SEARCH-RTN.
      *-----------------------------------------------------------------
           MOVE W-MAX-AMOUNT TO W-APPROVED-AMOUNT.
           MOVE W-LOAN-PERIOD TO W-APPROVED-PERIOD.
           MOVE "N" TO W-FOUND-SW.
           COMPUTE W-SEARCH-AMOUNT = W-LOAN-AMOUNT + W-STEP-AMOUNT.
           PERFORM 610-STEP-UP-RTN THRU 610-EXIT
               UNTIL W-SEARCH-AMOUNT > W-MAX-AMOUNT
                  OR W-DECISION-FOUND.
           MOVE "Y" TO W-FOUND-SW.
       600-EXIT.
           EXIT.
      *-----------------------------------------------------------------
      *    NOTE - THE APPROVED PATH ALWAYS ENDS IN A DECISION, EVEN
      *    WHEN NO STEP-UP ACTUALLY DROPS BELOW BASELINE (THE DEFAULT
      *    OF W-MAX-AMOUNT SET ABOVE STANDS IN THAT CASE).
      *-----------------------------------------------------------------
       610-STEP-UP-RTN.
      *-----------------------------------------------------------------
           PERFORM 500-COMPUTE-SCORE-RTN THRU 500-EXIT.
           IF W-SCORE LESS THAN W-SCORE-BASELINE
               COMPUTE W-APPROVED-AMOUNT =
                   W-SEARCH-AMOUNT - W-STEP-AMOUNT
               MOVE "Y" TO W-FOUND-SW
           ELSE
               ADD W-STEP-AMOUNT TO W-SEARCH-AMOUNT.
       610-EXIT.
           EXIT.
      *-----------------------------------------------------------------
      *    REJECTED SEARCH - INITIAL SCORE WAS BELOW BASELINE.
      *    PHASE 1 STEPS THE REQUESTED PERIOD'S AMOUNT DOWN; PHASE 2
      *    (CR-0240 FIX) THEN WALKS LONGER PERIODS.
      *-----------------------------------------------------------------
       700-REJECTED-SEARCH-RTN.
      *-----------------------------------------------------------------
           MOVE "N" TO W-FOUND-SW.
           IF W-LOAN-AMOUNT - W-STEP-AMOUNT > W-MAX-AMOUNT
               MOVE W-MAX-AMOUNT TO W-SEARCH-AMOUNT
           ELSE
               COMPUTE W-SEARCH-AMOUNT = W-LOAN-AMOUNT - W-STEP-AMOUNT.
           MOVE W-LOAN-PERIOD TO W-SEARCH-PERIOD.
           PERFORM 701-STEP-DOWN-RTN THRU 701-EXIT
               UNTIL W-SEARCH-AMOUNT < W-MIN-AMOUNT
                  OR W-DECISION-FOUND.
           IF W-DECISION-FOUND
               GO TO 700-EXIT.
           PERFORM 710-REJECTED-SEARCH-PH2-RTN THRU 710-EXIT.
       700-EXIT.
           EXIT.
      *-----------------------------------------------------------------
       701-STEP-DOWN-RTN.
      *-----------------------------------------------------------------
           PERFORM 500-COMPUTE-SCORE-RTN THRU 500-EXIT.
           IF W-SCORE NOT LESS THAN W-SCORE-BASELINE
               MOVE W-SEARCH-AMOUNT TO W-APPROVED-AMOUNT
               MOVE W-SEARCH-PERIOD TO W-APPROVED-PERIOD
               MOVE "Y" TO W-FOUND-SW
           ELSE
               SUBTRACT W-STEP-AMOUNT FROM W-SEARCH-AMOUNT.
       701-EXIT.
           EXIT.
      *-----------------------------------------------------------------
       710-REJECTED-SEARCH-PH2-RTN.
      *-----------------------------------------------------------------
           COMPUTE W-SEARCH-PERIOD = W-LOAN-PERIOD + 1.
           PERFORM 711-TRY-PERIOD-RTN THRU 711-EXIT
               UNTIL W-SEARCH-PERIOD > W-MAX-PERIOD
                  OR W-DECISION-FOUND.
       710-EXIT.
           EXIT.
      *-----------------------------------------------------------------
       711-TRY-PERIOD-RTN.
      *-----------------------------------------------------------------
           MOVE W-MAX-AMOUNT TO W-SEARCH-AMOUNT.
           PERFORM 712-STEP-DOWN-PH2-RTN THRU 712-EXIT
               UNTIL W-SEARCH-AMOUNT < W-MIN-AMOUNT
                  OR W-DECISION-FOUND.
           IF NOT W-DECISION-FOUND
               ADD 1 TO W-SEARCH-PERIOD.
       711-EXIT.
           EXIT.
      *-----------------------------------------------------------------
       712-STEP-DOWN-PH2-RTN.
      *-----------------------------------------------------------------
           PERFORM 500-COMPUTE-SCORE-RTN THRU 500-EXIT.
           IF W-SCORE NOT LESS THAN W-SCORE-BASELINE
               MOVE W-SEARCH-AMOUNT TO W-APPROVED-AMOUNT
               MOVE W-SEARCH-PERIOD TO W-APPROVED-PERIOD
               MOVE "Y" TO W-FOUND-SW
           ELSE
               SUBTRACT W-STEP-AMOUNT FROM W-SEARCH-AMOUNT.
       712-EXIT.
           EXIT.
      *-----------------------------------------------------------------
       640-WRITE-APPROVE-RTN.
      *-----------------------------------------------------------------
           MOVE W-APPL-ID TO W-DE-APPL-ID.
           MOVE "A" TO W-DE-STATUS.
           MOVE W-APPROVED-AMOUNT TO W-DE-APPROVED-AMOUNT.
           MOVE W-APPROVED-PERIOD TO W-DE-APPROVED-PERIOD.
           MOVE SPACES TO W-DE-ERROR-MESSAGE.
           WRITE DECISION-REC FROM W-DECISION-REC.
           ADD 1 TO W-APPROVED-COUNT.
           ADD W-APPROVED-AMOUNT TO W-TOTAL-APPROVED-AMT.
       640-EXIT.
           EXIT.
      *-----------------------------------------------------------------
       650-WRITE-REJECT-RTN.
      *-----------------------------------------------------------------
           MOVE W-APPL-ID TO W-DE-APPL-ID.
           MOVE "R" TO W-DE-STATUS.
           MOVE ZERO TO W-DE-APPROVED-AMOUNT.
           MOVE ZERO TO W-DE-APPROVED-PERIOD.
           MOVE W-ERROR-MESSAGE TO W-DE-ERROR-MESSAGE.
           WRITE DECISION-REC FROM W-DECISION-REC.
           ADD 1 TO W-REJECTED-COUNT.
       650-EXIT.
           EXIT.
      *-----------------------------------------------------------------
      *    END-OF-RUN SUMMARY - CR-0271 ADDED THE REJECT COUNT.
      *-----------------------------------------------------------------
       900-PRINT-SUMMARY-RTN.
      *-----------------------------------------------------------------
           DISPLAY "LOANDEC1 - RUN TOTALS".
           DISPLAY "  APPLICATIONS READ . . . : " W-RECORDS-READ.
           DISPLAY "  APPROVED . . . . . . . . : " W-APPROVED-COUNT.
           DISPLAY "  REJECTED . . . . . . . . : " W-REJECTED-COUNT.
           DISPLAY "  TOTAL APPROVED AMOUNT. . : " W-TOTAL-APPROVED-AMT.
       900-EXIT.
           EXIT.
      *-----------------------------------------------------------------
       990-TERMINATE-RTN.
      *-----------------------------------------------------------------
           CLOSE APPLIC-FILE.
           CLOSE DECISION-FILE.
           DISPLAY "LOANDEC1 - END OF RUN.".
           STOP RUN.
       990-EXIT.
           EXIT.
