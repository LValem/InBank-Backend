       IDENTIFICATION DIVISION.
       PROGRAM-ID. LOANDEC2.
       AUTHOR. J. L. TAN.
       INSTALLATION. TAMBUNTING CONSUMER LOANS DIV - EDP.
       DATE-WRITTEN. FEBRUARY 1999.
       DATE-COMPILED.
       SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
      *****************************************************************
      *                       C H A N G E   L O G                     *
      *-----------------------------------------------------------------
      * DATE      BY   TICKET    DESCRIPTION
      * 02/08/99  JLT  CR-0339   ORIGINAL VERSION.  DESK-CHECK RIG FOR
      *                          THE LOANDEC1 Y2K DATE CHANGE - PROVES
      *                          THE SCORING AND SEARCH LOGIC AGAINST
      *                          FOUR KNOWN-ANSWER APPLICATIONS BEFORE
      *                          EACH LOANDEC1 RELEASE IS PROMOTED.
      * 06/05/93  RCM  CR-0240   (SEE LOANDEC1 CR-0240) - CASE 2 ADDED
      *                          TO PROVE THE REJECTED-SEARCH PHASE 2
      *                          PERIOD STEP FIX.
      * 07/22/02  MVR  CR-0401   CASE 4 ADDED TO PROVE THE SEGMENT-3
      *                          SEARCH CEILING FIX.
      * 04/09/04  MVR  CR-0418   EXPECTED-RESULT TABLE WIDENED TO
      *                          MATCH THE NEW 80-BYTE DECISION RECORD.
      *****************************************************************
      *    THIS PROGRAM IS THE EDP DIVISION'S DESK-CHECK RIG FOR
      *    LOANDEC1.  IT CARRIES ITS OWN COPY OF THE SCORING AND
      *    SEARCH LOGIC (PER STANDING SHOP PRACTICE - NO SHARED
      *    COPYBOOKS BETWEEN PROGRAMS) SO IT CAN BE RUN STAND-ALONE
      *    ON THE PROGRAMMER'S OWN TEST LIBRARY.  IT IS NOT PART OF
      *    THE PRODUCTION JOB STREAM.
      *****************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-370.
       OBJECT-COMPUTER. IBM-370.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           CLASS T-VALID-CENTURY-DIGIT IS "1" THRU "6"
           UPSI-0 IS T-SELF-TEST-SWITCH.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT RESULT-FILE ASSIGN TO DISK.
       DATA DIVISION.
       FILE SECTION.
       FD  RESULT-FILE
           LABEL RECORD IS STANDARD
           VALUE OF FILE-ID IS "TESTRES.Dat"
           DATA RECORD IS RESULT-REC.
       01  RESULT-REC.
           05 RS-CASE-NO             PIC 9(02).
           05 RS-PASS-FAIL           PIC X(04).
           05 RS-REMARKS             PIC X(60).
           05 FILLER                 PIC X(12).
       WORKING-STORAGE SECTION.
      *-----------------------------------------------------------------
      *    FOUR KNOWN-ANSWER APPLICATIONS, ONE PER CREDIT SEGMENT PLUS
      *    THE DEBTOR CASE, LIFTED FROM THE LOAN PRODUCT MANUAL'S OWN
      *    WORKED EXAMPLES (SECTION 4, APPENDIX D).
      *-----------------------------------------------------------------
       01  T-CASE-1.
           05 T-1-PERSONAL-CODE      PIC X(11) VALUE "37605030299".
           05 T-1-LOAN-AMOUNT        PIC 9(05) VALUE 04000.
           05 T-1-LOAN-PERIOD        PIC 9(02) VALUE 12.
           05 T-1-COUNTRY            PIC X(10) VALUE "ESTONIA".
           05 T-1-EXP-STATUS         PIC X(01) VALUE "R".
           05 T-1-EXP-AMOUNT         PIC 9(05) VALUE ZERO.
           05 T-1-EXP-PERIOD         PIC 9(02) VALUE ZERO.
           05 FILLER                 PIC X(10).
       01  T-CASE-2.
           05 T-2-PERSONAL-CODE      PIC X(11) VALUE "50307172740".
           05 T-2-LOAN-AMOUNT        PIC 9(05) VALUE 04000.
           05 T-2-LOAN-PERIOD        PIC 9(02) VALUE 12.
           05 T-2-COUNTRY            PIC X(10) VALUE "ESTONIA".
           05 T-2-EXP-STATUS         PIC X(01) VALUE "A".
           05 T-2-EXP-AMOUNT         PIC 9(05) VALUE 02000.
           05 T-2-EXP-PERIOD         PIC 9(02) VALUE 20.
           05 FILLER                 PIC X(10).
       01  T-CASE-3.
           05 T-3-PERSONAL-CODE      PIC X(11) VALUE "38411266610".
           05 T-3-LOAN-AMOUNT        PIC 9(05) VALUE 04000.
           05 T-3-LOAN-PERIOD        PIC 9(02) VALUE 12.
           05 T-3-COUNTRY            PIC X(10) VALUE "ESTONIA".
           05 T-3-EXP-STATUS         PIC X(01) VALUE "A".
           05 T-3-EXP-AMOUNT         PIC 9(05) VALUE 03600.
           05 T-3-EXP-PERIOD         PIC 9(02) VALUE 12.
           05 FILLER                 PIC X(10).
       01  T-CASE-4.
           05 T-4-PERSONAL-CODE      PIC X(11) VALUE "35006069515".
           05 T-4-LOAN-AMOUNT        PIC 9(05) VALUE 04000.
           05 T-4-LOAN-PERIOD        PIC 9(02) VALUE 12.
           05 T-4-COUNTRY            PIC X(10) VALUE "ESTONIA".
           05 T-4-EXP-STATUS         PIC X(01) VALUE "A".
           05 T-4-EXP-AMOUNT         PIC 9(05) VALUE 10000.
           05 T-4-EXP-PERIOD         PIC 9(02) VALUE 12.
           05 FILLER                 PIC X(10).
      *-----------------------------------------------------------------
      *    WORKING TABLE THE FOUR CASES ABOVE ARE LOADED INTO BY
      *    100-LOAD-CASES-RTN SO 200-RUN-CASE-RTN CAN DRIVE THEM
      *    ONE SUBSCRIPT AT A TIME THROUGH THE ENGINE LOGIC.
      *-----------------------------------------------------------------
       01  T-CASE-TABLE.
           05 T-CASE-ENTRY OCCURS 4 TIMES.
               10 T-PERSONAL-CODE    PIC X(11).
               10 T-LOAN-AMOUNT      PIC 9(05).
               10 T-LOAN-PERIOD      PIC 9(02).
               10 T-COUNTRY          PIC X(10).
               10 T-EXP-STATUS       PIC X(01).
               10 T-EXP-AMOUNT       PIC 9(05).
               10 T-EXP-PERIOD       PIC 9(02).
               10 FILLER             PIC X(10).
      *-----------------------------------------------------------------
      *    PERSONAL-CODE BREAKDOWN AND CHECKSUM TABLES - CARRIED HERE
      *    AS ITS OWN COPY, NOT SHARED WITH LOANDEC1.  SEE LOANDEC1
      *    CR-0112/CR-0203 NOTES FOR THE ALGORITHM.
      *-----------------------------------------------------------------
       01  T-PC-BREAKDOWN REDEFINES T-PERSONAL-CODE.
           05 T-PC-CENTURY-SEX       PIC 9(01).
           05 T-PC-BIRTH-YEAR        PIC 9(02).
           05 T-PC-BIRTH-MONTH       PIC 9(02).
           05 T-PC-BIRTH-DAY         PIC 9(02).
           05 T-PC-SERIAL            PIC 9(03).
           05 T-PC-CHECK-DIGIT       PIC 9(01).
       01  T-PC-LAST4-VIEW REDEFINES T-PERSONAL-CODE.
           05 FILLER                 PIC X(07).
           05 T-PC-LAST4             PIC 9(04).
       01  T-PC-DIGIT-VIEW REDEFINES T-PERSONAL-CODE.
           05 T-PC-DIGIT             PIC 9(01) OCCURS 11 TIMES.
       01  T-WEIGHT-SET-1-CHARS      PIC X(10) VALUE "1234567891".
       01  T-WEIGHT-SET-1 REDEFINES T-WEIGHT-SET-1-CHARS.
           05 T-WT1                  PIC 9(01) OCCURS 10 TIMES.
       01  T-WEIGHT-SET-2-CHARS      PIC X(10) VALUE "3456789123".
       01  T-WEIGHT-SET-2 REDEFINES T-WEIGHT-SET-2-CHARS.
           05 T-WT2                  PIC 9(01) OCCURS 10 TIMES.
       01  T-DAYS-IN-MONTH-CHARS     PIC X(24)
                                      VALUE "312831303130313130313031".
       01  T-DAYS-IN-MONTH REDEFINES T-DAYS-IN-MONTH-CHARS.
           05 T-DIM                  PIC 9(02) OCCURS 12 TIMES.
      *-----------------------------------------------------------------
      *    FIXED RUN DATE FOR THE DESK-CHECK - THE LOAN PRODUCT MANUAL
      *    EXAMPLES ASSUME A 2026 PROCESSING YEAR.
      *-----------------------------------------------------------------
       01  T-PROCESS-DATE            PIC 9(08) VALUE 20260115.
       01  T-PROC-DATE-PARTS REDEFINES T-PROCESS-DATE.
           05 T-PROC-CENTURY         PIC 9(02).
           05 T-PROC-YEAR2           PIC 9(02).
           05 T-PROC-MONTH           PIC 9(02).
           05 T-PROC-DAY             PIC 9(02).
       01  T-PROC-FULL-YEAR-TODAY    PIC 9(04) COMP.
       01  T-PC-FULL-YEAR            PIC 9(04).
       01  T-LEAP-QUOT               PIC 9(04) COMP.
       01  T-LEAP-REM-4              PIC 9(03) COMP.
       01  T-LEAP-REM-100            PIC 9(03) COMP.
       01  T-LEAP-REM-400            PIC 9(03) COMP.
      *-----------------------------------------------------------------
      *    PRODUCT LIMITS - MUST MATCH LOANDEC1'S W-CONST-TABLE.  IF
      *    THE TWO EVER DRIFT APART THE DESK-CHECK IS PROVING NOTHING.
      *-----------------------------------------------------------------
       01  T-CONST-TABLE.
           05 T-MIN-AMOUNT           PIC 9(05) VALUE 02000.
           05 T-MAX-AMOUNT           PIC 9(05) VALUE 10000.
           05 T-STEP-AMOUNT          PIC 9(05) VALUE 00100.
           05 T-MIN-PERIOD           PIC 9(02) VALUE 12.
           05 T-MAX-PERIOD           PIC 9(02) VALUE 48.
           05 T-MIN-AGE              PIC 9(03) VALUE 021.
           05 T-MAX-AGE-ESTONIA      PIC 9(03) VALUE 080.
           05 T-MAX-AGE-LATVIA       PIC 9(03) VALUE 075.
           05 T-MAX-AGE-LITHUANIA    PIC 9(03) VALUE 085.
           05 T-SEG1-FLOOR           PIC 9(04) VALUE 2500.
           05 T-SEG2-FLOOR           PIC 9(04) VALUE 5000.
           05 T-SEG3-FLOOR           PIC 9(04) VALUE 7500.
           05 T-MOD-SEG1             PIC 9(04) VALUE 0100.
           05 T-MOD-SEG2             PIC 9(04) VALUE 0300.
           05 T-MOD-SEG3             PIC 9(04) VALUE 1000.
           05 FILLER                 PIC X(10).
       01  T-SCORE-BASELINE          PIC S9(01)V9(04) VALUE +0.1000.
       01  T-MODIFIER                PIC 9(04) COMP VALUE ZERO.
       01  T-SCORE                   PIC S9(03)V9(04) COMP-3.
       01  T-SEARCH-AMOUNT           PIC 9(05) COMP.
       01  T-SEARCH-PERIOD           PIC 9(02) COMP.
       01  T-APPROVED-AMOUNT         PIC 9(05).
       01  T-APPROVED-PERIOD         PIC 9(02).
       01  T-CKSUM-SUBSCRIPT         PIC 9(02) COMP.
       01  T-CKSUM-TOTAL             PIC 9(04) COMP.
       01  T-CKSUM-REMAINDER         PIC 9(02) COMP.
       01  T-CHECK-DIGIT-CALC        PIC 9(01) COMP.
       01  T-DAY-LIMIT               PIC 9(02) COMP.
       01  T-AGE-IN-YEARS            PIC 9(03) COMP.
       01  T-MAX-AGE-FOR-COUNTRY     PIC 9(03) COMP.
      *-----------------------------------------------------------------
      *    CASE CONTROL AND TALLY FIELDS.
      *-----------------------------------------------------------------
       01  T-SWITCHES.
           05 T-VALID-SW             PIC X VALUE "Y".
              88 T-APPLIC-IS-VALID        VALUE "Y".
              88 T-APPLIC-IS-INVALID      VALUE "N".
           05 T-FOUND-SW             PIC X VALUE "N".
              88 T-DECISION-FOUND         VALUE "Y".
           05 T-SELF-TEST-SWITCH     PIC X VALUE "0".
           05 FILLER                 PIC X(04).
       01  T-RUN-COUNTERS.
           05 T-CASE-SUB             PIC 9(02) COMP VALUE ZERO.
           05 T-PASS-COUNT           PIC 9(02) COMP VALUE ZERO.
           05 T-FAIL-COUNT           PIC 9(02) COMP VALUE ZERO.
           05 FILLER                 PIC 9(02) COMP VALUE ZERO.
       01  T-RESULT-REC-AREA.
           05 T-RS-CASE-NO           PIC 9(02).
           05 T-RS-PASS-FAIL         PIC X(04).
           05 T-RS-REMARKS           PIC X(60).
           05 FILLER                 PIC X(12).
      *
       PROCEDURE DIVISION.
      *-----------------------------------------------------------------
       000-MAIN-CONTROL-RTN.
      *-----------------------------------------------------------------
           DISPLAY "LOANDEC2 - LOANDEC1 DESK-CHECK RIG STARTING".
           OPEN OUTPUT RESULT-FILE.
           COMPUTE T-PROC-FULL-YEAR-TODAY =
               T-PROC-CENTURY * 100 + T-PROC-YEAR2.
           PERFORM 100-LOAD-CASES-RTN THRU 100-EXIT.
           PERFORM 200-RUN-CASE-RTN THRU 200-EXIT
               VARYING T-CASE-SUB FROM 1 BY 1
               UNTIL T-CASE-SUB > 4.
           PERFORM 900-PRINT-SUMMARY-RTN THRU 900-EXIT.
           CLOSE RESULT-FILE.
           DISPLAY "LOANDEC2 - END OF RUN.".
           STOP RUN.
      *-----------------------------------------------------------------
       100-LOAD-CASES-RTN.
      *-----------------------------------------------------------------
           MOVE T-1-PERSONAL-CODE TO T-PERSONAL-CODE(1).
           MOVE T-1-LOAN-AMOUNT   TO T-LOAN-AMOUNT(1).
           MOVE T-1-LOAN-PERIOD   TO T-LOAN-PERIOD(1).
           MOVE T-1-COUNTRY       TO T-COUNTRY(1).
           MOVE T-1-EXP-STATUS    TO T-EXP-STATUS(1).
           MOVE T-1-EXP-AMOUNT    TO T-EXP-AMOUNT(1).
           MOVE T-1-EXP-PERIOD    TO T-EXP-PERIOD(1).
           MOVE T-2-PERSONAL-CODE TO T-PERSONAL-CODE(2).
           MOVE T-2-LOAN-AMOUNT   TO T-LOAN-AMOUNT(2).
           MOVE T-2-LOAN-PERIOD   TO T-LOAN-PERIOD(2).
           MOVE T-2-COUNTRY       TO T-COUNTRY(2).
           MOVE T-2-EXP-STATUS    TO T-EXP-STATUS(2).
           MOVE T-2-EXP-AMOUNT    TO T-EXP-AMOUNT(2).
           MOVE T-2-EXP-PERIOD    TO T-EXP-PERIOD(2).
           MOVE T-3-PERSONAL-CODE TO T-PERSONAL-CODE(3).
           MOVE T-3-LOAN-AMOUNT   TO T-LOAN-AMOUNT(3).
           MOVE T-3-LOAN-PERIOD   TO T-LOAN-PERIOD(3).
           MOVE T-3-COUNTRY       TO T-COUNTRY(3).
           MOVE T-3-EXP-STATUS    TO T-EXP-STATUS(3).
           MOVE T-3-EXP-AMOUNT    TO T-EXP-AMOUNT(3).
           MOVE T-3-EXP-PERIOD    TO T-EXP-PERIOD(3).
           MOVE T-4-PERSONAL-CODE TO T-PERSONAL-CODE(4).
           MOVE T-4-LOAN-AMOUNT   TO T-LOAN-AMOUNT(4).
           MOVE T-4-LOAN-PERIOD   TO T-LOAN-PERIOD(4).
           MOVE T-4-COUNTRY       TO T-COUNTRY(4).
           MOVE T-4-EXP-STATUS    TO T-EXP-STATUS(4).
           MOVE T-4-EXP-AMOUNT    TO T-EXP-AMOUNT(4).
           MOVE T-4-EXP-PERIOD    TO T-EXP-PERIOD(4).
       100-EXIT.
           EXIT.
      *-----------------------------------------------------------------
      *    DRIVE ONE CASE THROUGH THE SAME STEPS AS LOANDEC1
      *    200-PROCESS-APPLIC-RTN, THEN GRADE THE RESULT.
      *-----------------------------------------------------------------
       200-RUN-CASE-RTN.
      *-----------------------------------------------------------------
           MOVE T-PERSONAL-CODE(T-CASE-SUB) TO T-PERSONAL-CODE.
           MOVE T-COUNTRY(T-CASE-SUB)       TO T-COUNTRY.
           MOVE "Y" TO T-VALID-SW.
           PERFORM 310-VALIDATE-PERS-CODE-RTN THRU 310-EXIT.
           IF T-APPLIC-IS-VALID
               PERFORM 330-VALIDATE-AGE-RTN THRU 330-EXIT.
           IF T-APPLIC-IS-INVALID
               PERFORM 260-GRADE-DEBTOR-OR-REJECT-RTN THRU 260-EXIT
               GO TO 200-EXIT.
           PERFORM 400-DERIVE-MODIFIER-RTN THRU 400-EXIT.
           IF T-MODIFIER = ZERO
               PERFORM 260-GRADE-DEBTOR-OR-REJECT-RTN THRU 260-EXIT
               GO TO 200-EXIT.
           MOVE T-LOAN-AMOUNT(T-CASE-SUB) TO T-SEARCH-AMOUNT.
           MOVE T-LOAN-PERIOD(T-CASE-SUB) TO T-SEARCH-PERIOD.
           PERFORM 500-COMPUTE-SCORE-RTN THRU 500-EXIT.
           MOVE "N" TO T-FOUND-SW.
           IF T-SCORE NOT LESS THAN T-SCORE-BASELINE
               PERFORM 600-APPROVED-SEARCH-RTN THRU 600-EXIT
           ELSE
               PERFORM 700-REJECTED-SEARCH-RTN THRU 700-EXIT.
           PERFORM 250-GRADE-APPROVED-RTN THRU 250-EXIT.
       200-EXIT.
           EXIT.
      *-----------------------------------------------------------------
       250-GRADE-APPROVED-RTN.
      *-----------------------------------------------------------------
           MOVE T-CASE-SUB TO T-RS-CASE-NO.
           IF T-EXP-STATUS(T-CASE-SUB) = "A" AND
              T-APPROVED-AMOUNT = T-EXP-AMOUNT(T-CASE-SUB) AND
              T-APPROVED-PERIOD = T-EXP-PERIOD(T-CASE-SUB)
               MOVE "PASS" TO T-RS-PASS-FAIL
               ADD 1 TO T-PASS-COUNT
           ELSE
               MOVE "FAIL" TO T-RS-PASS-FAIL
               ADD 1 TO T-FAIL-COUNT.
           MOVE SPACES TO T-RS-REMARKS.
           MOVE "EXPECTED AMOUNT" TO T-RS-REMARKS(1:15).
           MOVE T-EXP-AMOUNT(T-CASE-SUB) TO T-RS-REMARKS(17:5).
           MOVE "PERIOD" TO T-RS-REMARKS(23:6).
           MOVE T-EXP-PERIOD(T-CASE-SUB) TO T-RS-REMARKS(30:2).
           MOVE "GOT" TO T-RS-REMARKS(34:3).
           MOVE T-APPROVED-AMOUNT TO T-RS-REMARKS(38:5).
           MOVE T-APPROVED-PERIOD TO T-RS-REMARKS(44:2).
           PERFORM 280-WRITE-RESULT-RTN THRU 280-EXIT.
       250-EXIT.
           EXIT.
      *-----------------------------------------------------------------
       260-GRADE-DEBTOR-OR-REJECT-RTN.
      *-----------------------------------------------------------------
           MOVE T-CASE-SUB TO T-RS-CASE-NO.
           IF T-EXP-STATUS(T-CASE-SUB) = "R"
               MOVE "PASS" TO T-RS-PASS-FAIL
               ADD 1 TO T-PASS-COUNT
           ELSE
               MOVE "FAIL" TO T-RS-PASS-FAIL
               ADD 1 TO T-FAIL-COUNT.
           MOVE "EXPECTED REJECT, GOT REJECT/DEBTOR PATH"
               TO T-RS-REMARKS.
           PERFORM 280-WRITE-RESULT-RTN THRU 280-EXIT.
       260-EXIT.
           EXIT.
      *-----------------------------------------------------------------
       280-WRITE-RESULT-RTN.
      *-----------------------------------------------------------------
           DISPLAY "CASE " T-RS-CASE-NO " . . . . . . : " T-RS-PASS-FAIL
               " - " T-RS-REMARKS.
           MOVE T-RS-CASE-NO   TO RS-CASE-NO.
           MOVE T-RS-PASS-FAIL TO RS-PASS-FAIL.
           MOVE T-RS-REMARKS   TO RS-REMARKS.
           WRITE RESULT-REC FROM T-RESULT-REC-AREA.
       280-EXIT.
           EXIT.
      *-----------------------------------------------------------------
      *    PERSONAL-CODE STRUCTURAL CHECK - SEE LOANDEC1 310/320 FOR
      *    THE PRODUCTION VERSION; KEPT IN STEP WITH IT BY HAND.
      *-----------------------------------------------------------------
       310-VALIDATE-PERS-CODE-RTN.
      *-----------------------------------------------------------------
           IF T-PERSONAL-CODE NOT NUMERIC
               MOVE "N" TO T-VALID-SW
               GO TO 310-EXIT.
           IF T-PERSONAL-CODE(1:1) IS NOT T-VALID-CENTURY-DIGIT
               MOVE "N" TO T-VALID-SW
               GO TO 310-EXIT.
           IF T-PC-CENTURY-SEX = 1 OR T-PC-CENTURY-SEX = 2
               MOVE 1800 TO T-PC-FULL-YEAR
           ELSE
               IF T-PC-CENTURY-SEX = 3 OR T-PC-CENTURY-SEX = 4
                   MOVE 1900 TO T-PC-FULL-YEAR
               ELSE
                   MOVE 2000 TO T-PC-FULL-YEAR.
           COMPUTE T-PC-FULL-YEAR = T-PC-FULL-YEAR + T-PC-BIRTH-YEAR.
           IF T-PC-BIRTH-MONTH < 1 OR T-PC-BIRTH-MONTH > 12
               MOVE "N" TO T-VALID-SW
               GO TO 310-EXIT.
           MOVE T-DIM(T-PC-BIRTH-MONTH) TO T-DAY-LIMIT.
           IF T-PC-BIRTH-MONTH = 2
               DIVIDE T-PC-FULL-YEAR BY 4
                   GIVING T-LEAP-QUOT REMAINDER T-LEAP-REM-4
               DIVIDE T-PC-FULL-YEAR BY 100
                   GIVING T-LEAP-QUOT REMAINDER T-LEAP-REM-100
               DIVIDE T-PC-FULL-YEAR BY 400
                   GIVING T-LEAP-QUOT REMAINDER T-LEAP-REM-400
               IF (T-LEAP-REM-4 = 0 AND T-LEAP-REM-100 NOT = 0)
                      OR T-LEAP-REM-400 = 0
                   MOVE 29 TO T-DAY-LIMIT.
           IF T-PC-BIRTH-DAY < 1 OR T-PC-BIRTH-DAY > T-DAY-LIMIT
               MOVE "N" TO T-VALID-SW
               GO TO 310-EXIT.
           PERFORM 320-VALIDATE-CHECKSUM-RTN THRU 320-EXIT.
       310-EXIT.
           EXIT.
      *-----------------------------------------------------------------
       320-VALIDATE-CHECKSUM-RTN.
      *-----------------------------------------------------------------
           MOVE ZERO TO T-CKSUM-TOTAL.
           PERFORM 321-SUM-WEIGHT-1-RTN THRU 321-EXIT
               VARYING T-CKSUM-SUBSCRIPT FROM 1 BY 1
               UNTIL T-CKSUM-SUBSCRIPT > 10.
           DIVIDE T-CKSUM-TOTAL BY 11 GIVING T-CKSUM-REMAINDER
               REMAINDER T-CKSUM-REMAINDER.
           IF T-CKSUM-REMAINDER = 10
               MOVE ZERO TO T-CKSUM-TOTAL
               PERFORM 322-SUM-WEIGHT-2-RTN THRU 322-EXIT
                   VARYING T-CKSUM-SUBSCRIPT FROM 1 BY 1
                   UNTIL T-CKSUM-SUBSCRIPT > 10
               DIVIDE T-CKSUM-TOTAL BY 11 GIVING T-CKSUM-REMAINDER
                   REMAINDER T-CKSUM-REMAINDER
               IF T-CKSUM-REMAINDER = 10
                   MOVE ZERO TO T-CHECK-DIGIT-CALC
               ELSE
                   MOVE T-CKSUM-REMAINDER TO T-CHECK-DIGIT-CALC
           ELSE
               MOVE T-CKSUM-REMAINDER TO T-CHECK-DIGIT-CALC.
           IF T-PC-CHECK-DIGIT NOT = T-CHECK-DIGIT-CALC
               MOVE "N" TO T-VALID-SW.
       320-EXIT.
           EXIT.
      *-----------------------------------------------------------------
       321-SUM-WEIGHT-1-RTN.
      *-----------------------------------------------------------------
           COMPUTE T-CKSUM-TOTAL = T-CKSUM-TOTAL +
               T-PC-DIGIT(T-CKSUM-SUBSCRIPT) * T-WT1(T-CKSUM-SUBSCRIPT).
       321-EXIT.
           EXIT.
      *-----------------------------------------------------------------
       322-SUM-WEIGHT-2-RTN.
      *-----------------------------------------------------------------
           COMPUTE T-CKSUM-TOTAL = T-CKSUM-TOTAL +
               T-PC-DIGIT(T-CKSUM-SUBSCRIPT) * T-WT2(T-CKSUM-SUBSCRIPT).
       322-EXIT.
           EXIT.
      *-----------------------------------------------------------------
       330-VALIDATE-AGE-RTN.
      *-----------------------------------------------------------------
           INSPECT T-COUNTRY CONVERTING
               "abcdefghijklmnopqrstuvwxyz" TO
               "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
           IF T-COUNTRY = "ESTONIA   "
               MOVE T-MAX-AGE-ESTONIA TO T-MAX-AGE-FOR-COUNTRY
           ELSE
               IF T-COUNTRY = "LATVIA    "
                   MOVE T-MAX-AGE-LATVIA TO T-MAX-AGE-FOR-COUNTRY
               ELSE
                   IF T-COUNTRY = "LITHUANIA "
                       MOVE T-MAX-AGE-LITHUANIA TO
                           T-MAX-AGE-FOR-COUNTRY
                   ELSE
                       MOVE "N" TO T-VALID-SW
                       GO TO 330-EXIT.
           COMPUTE T-AGE-IN-YEARS =
               T-PROC-FULL-YEAR-TODAY - T-PC-FULL-YEAR.
           IF T-PROC-MONTH < T-PC-BIRTH-MONTH OR
              (T-PROC-MONTH = T-PC-BIRTH-MONTH AND
               T-PROC-DAY < T-PC-BIRTH-DAY)
               SUBTRACT 1 FROM T-AGE-IN-YEARS.
           IF T-AGE-IN-YEARS < T-MIN-AGE OR
              T-AGE-IN-YEARS > T-MAX-AGE-FOR-COUNTRY
               MOVE "N" TO T-VALID-SW.
       330-EXIT.
           EXIT.
      *-----------------------------------------------------------------
       400-DERIVE-MODIFIER-RTN.
      *-----------------------------------------------------------------
           IF T-PC-LAST4 < T-SEG1-FLOOR
               MOVE ZERO TO T-MODIFIER
           ELSE
               IF T-PC-LAST4 < T-SEG2-FLOOR
                   MOVE T-MOD-SEG1 TO T-MODIFIER
               ELSE
                   IF T-PC-LAST4 < T-SEG3-FLOOR
                       MOVE T-MOD-SEG2 TO T-MODIFIER
                   ELSE
                       MOVE T-MOD-SEG3 TO T-MODIFIER.
       400-EXIT.
           EXIT.
      *-----------------------------------------------------------------
       500-COMPUTE-SCORE-RTN.
      *-----------------------------------------------------------------
           COMPUTE T-SCORE =
               (T-MODIFIER / T-SEARCH-AMOUNT) * T-SEARCH-PERIOD / 10.
       500-EXIT.
           EXIT.
      *-----------------------------------------------------------------
       600-APPROVED-SEARCH-RTN.
      *-----------------------------------------------------------------
           MOVE T-MAX-AMOUNT TO T-APPROVED-AMOUNT.
           MOVE T-LOAN-PERIOD(T-CASE-SUB) TO T-APPROVED-PERIOD.
           MOVE "N" TO T-FOUND-SW.
           COMPUTE T-SEARCH-AMOUNT =
               T-LOAN-AMOUNT(T-CASE-SUB) + T-STEP-AMOUNT.
           PERFORM 610-STEP-UP-RTN THRU 610-EXIT
               UNTIL T-SEARCH-AMOUNT > T-MAX-AMOUNT
                  OR T-DECISION-FOUND.
           MOVE "Y" TO T-FOUND-SW.
       600-EXIT.
           EXIT.
      *-----------------------------------------------------------------
       610-STEP-UP-RTN.
      *-----------------------------------------------------------------
           PERFORM 500-COMPUTE-SCORE-RTN THRU 500-EXIT.
           IF T-SCORE LESS THAN T-SCORE-BASELINE
               COMPUTE T-APPROVED-AMOUNT =
                   T-SEARCH-AMOUNT - T-STEP-AMOUNT
               MOVE "Y" TO T-FOUND-SW
           ELSE
               ADD T-STEP-AMOUNT TO T-SEARCH-AMOUNT.
       610-EXIT.
           EXIT.
      *-----------------------------------------------------------------
       700-REJECTED-SEARCH-RTN.
      *-----------------------------------------------------------------
           MOVE "N" TO T-FOUND-SW.
           IF T-LOAN-AMOUNT(T-CASE-SUB) - T-STEP-AMOUNT > T-MAX-AMOUNT
               MOVE T-MAX-AMOUNT TO T-SEARCH-AMOUNT
           ELSE
               COMPUTE T-SEARCH-AMOUNT =
                   T-LOAN-AMOUNT(T-CASE-SUB) - T-STEP-AMOUNT.
           MOVE T-LOAN-PERIOD(T-CASE-SUB) TO T-SEARCH-PERIOD.
           PERFORM 701-STEP-DOWN-RTN THRU 701-EXIT
               UNTIL T-SEARCH-AMOUNT < T-MIN-AMOUNT
                  OR T-DECISION-FOUND.
           IF T-DECISION-FOUND
               GO TO 700-EXIT.
           PERFORM 710-REJECTED-SEARCH-PH2-RTN THRU 710-EXIT.
       700-EXIT.
           EXIT.
      *-----------------------------------------------------------------
       701-STEP-DOWN-RTN.
      *-----------------------------------------------------------------
           PERFORM 500-COMPUTE-SCORE-RTN THRU 500-EXIT.
           IF T-SCORE NOT LESS THAN T-SCORE-BASELINE
               MOVE T-SEARCH-AMOUNT TO T-APPROVED-AMOUNT
               MOVE T-SEARCH-PERIOD TO T-APPROVED-PERIOD
               MOVE "Y" TO T-FOUND-SW
           ELSE
               SUBTRACT T-STEP-AMOUNT FROM T-SEARCH-AMOUNT.
       701-EXIT.
           EXIT.
      *-----------------------------------------------------------------
       710-REJECTED-SEARCH-PH2-RTN.
      *-----------------------------------------------------------------
           COMPUTE T-SEARCH-PERIOD = T-LOAN-PERIOD(T-CASE-SUB) + 1.
           PERFORM 711-TRY-PERIOD-RTN THRU 711-EXIT
               UNTIL T-SEARCH-PERIOD > T-MAX-PERIOD
                  OR T-DECISION-FOUND.
       710-EXIT.
           EXIT.
      *-----------------------------------------------------------------
       711-TRY-PERIOD-RTN.
      *-----------------------------------------------------------------
           MOVE T-MAX-AMOUNT TO T-SEARCH-AMOUNT.
           PERFORM 712-STEP-DOWN-PH2-RTN THRU 712-EXIT
               UNTIL T-SEARCH-AMOUNT < T-MIN-AMOUNT
                  OR T-DECISION-FOUND.
           IF NOT T-DECISION-FOUND
               ADD 1 TO T-SEARCH-PERIOD.
       711-EXIT.
           EXIT.
      *-----------------------------------------------------------------
       712-STEP-DOWN-PH2-RTN.
      *-----------------------------------------------------------------
           PERFORM 500-COMPUTE-SCORE-RTN THRU 500-EXIT.
           IF T-SCORE NOT LESS THAN T-SCORE-BASELINE
               MOVE T-SEARCH-AMOUNT TO T-APPROVED-AMOUNT
               MOVE T-SEARCH-PERIOD TO T-APPROVED-PERIOD
               MOVE "Y" TO T-FOUND-SW
           ELSE
               SUBTRACT T-STEP-AMOUNT FROM T-SEARCH-AMOUNT.
       712-EXIT.
           EXIT.
      *-----------------------------------------------------------------
       900-PRINT-SUMMARY-RTN.
      *-----------------------------------------------------------------
           DISPLAY "LOANDEC2 - DESK-CHECK TOTALS".
           DISPLAY "  CASES PASSED . . . . . . : " T-PASS-COUNT.
           DISPLAY "  CASES FAILED . . . . . . : " T-FAIL-COUNT.
       900-EXIT.
           EXIT.
